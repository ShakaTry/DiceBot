000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 03/16/1987
000140      * DESCRIPTION..: ADAPTIVE STRATEGY - RUNS ONE ACTIVE BASE
000150      *                STRATEGY AND SWITCHES IT MID-SESSION WHEN A
000160      *                RULE-TABLE CONDITION TRIPS
000170      * NAME........: ADAP001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 03/16/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000230      * 10/05/1987 JRH  0011  ADDED COOLDOWN ON THE STRATEGY JUST
000240      *                       LEFT SO RULES DO NOT OSCILLATE
000250      * 05/30/1991 GKT  0020  MIN-BETS-BEFORE-SWITCH GUARD ADDED
000260      *                       PER STRATEGY REVIEW COMMITTEE
000270      * 01/09/1995 LMW  0027  CONFIDENCE CARRY-FORWARD ON SWITCH
000280      *                       CAPPED AT 1.0 PER AUDIT FINDING
000290      * 07/16/1998 RSK  0033  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000300      * 02/12/1999 RSK  0034  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000310      * 09/23/1999 RSK  0035  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000320      * 04/07/2003 CMH  0040  BALANCE-THRESHOLD RULE TYPE ADDED
000330      * 09/05/2003 CMH  0041  TABLE-SCAN LOOPS REWRITTEN AS PERFORM
000340      *                       THRU RANGES PER SHOP CODING STANDARD
000350      *----------------------------------------------------------------*
000360       IDENTIFICATION DIVISION.
000370       PROGRAM-ID. ADAP001A.
000380       AUTHOR. J ROBERT HALVORSEN.
000390       INSTALLATION. MIDLAND STATE DATA CENTER.
000400       DATE-WRITTEN. 03/16/1987.
000410       DATE-COMPILED.
000420       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000430      *================================================================*
000440       ENVIRONMENT DIVISION.
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000480
000490       DATA DIVISION.
000500       WORKING-STORAGE SECTION.
000510
000520       01  WRK-MIN-BETS-BEFORE-SWITCH     PIC 9(05) COMP VALUE 5.
000530       01  WRK-COOLDOWN-BETS              PIC 9(04) COMP VALUE 10.
000540
000550       01  WRK-RULE-INDEX                  PIC 9(01) COMP VALUE ZERO.
000560       01  WRK-FIRED-INDEX                 PIC 9(01) COMP VALUE ZERO.
000570       01  WRK-RULE-FIRED-SWITCH           PIC 9(01) COMP VALUE ZERO.
000580           88  WRK-NO-RULE-FIRED             VALUE 0.
000590           88  WRK-A-RULE-FIRED               VALUE 1.
000600
000610       01  WRK-PEAK-DRAWDOWN               PIC 9V9(04) VALUE ZEROS.
000620
000630      *   WHOLE/FRACTION VIEW OF THE DRAWDOWN FROM THE STRATEGY'S
000640      *   OWN PEAK - USED WHEN THE DRAWDOWN RULE IS TRACED.
000650       01  WRK-PEAK-DRAWDOWN-PARTS REDEFINES WRK-PEAK-DRAWDOWN.
000660           05  WRK-PEAK-DRAWDOWN-WHOLE      PIC 9(01).
000670           05  WRK-PEAK-DRAWDOWN-FRACTION   PIC 9(04).
000680
000690       01  WRK-PROFIT-ROI                  PIC S9(03)V9(04) VALUE ZEROS.
000700
000710      *   WHOLE/FRACTION VIEW OF THE ROI FROM THE STRATEGY'S OWN
000720      *   INITIAL BALANCE - USED WHEN THE PROFIT-TARGET RULE FIRES.
000730       01  WRK-PROFIT-ROI-PARTS REDEFINES WRK-PROFIT-ROI.
000740           05  WRK-PROFIT-ROI-WHOLE         PIC S9(03).
000750           05  WRK-PROFIT-ROI-FRACTION      PIC 9(04).
000760
000770       01  WRK-NEW-CONFIDENCE               PIC 9V9(04) VALUE ZEROS.
000780
000790      *   WHOLE/FRACTION VIEW OF THE CARRIED-FORWARD CONFIDENCE -
000800      *   USED WHEN THE 1.0 CEILING IS APPLIED AFTER A SWITCH.
000810       01  WRK-NEW-CONFIDENCE-PARTS REDEFINES WRK-NEW-CONFIDENCE.
000820           05  WRK-NEW-CONFIDENCE-WHOLE     PIC 9(01).
000830           05  WRK-NEW-CONFIDENCE-FRACTION  PIC 9(04).
000840
000850       01  WRK-OLD-ACTIVE-CODE              PIC X(10).
000860
000870      *   CALL ARGUMENTS PASSED TO STRAT001A ON BEHALF OF THE
000880      *   CURRENT ACTIVE STRATEGY.
000890       01  WRK-CALL-STRATEGY-CODE           PIC X(10).
000900
000910       77  WRK-CALL-COUNT                   PIC 9(09) COMP VALUE ZERO.
000920
000930       LINKAGE SECTION.
000940       01  LNK-INITIAL-STRATEGY-CODE       PIC X(10).
000950       01  LNK-BASE-BET                    PIC S9(07)V9(08).
000960       01  LNK-BET-MULTIPLIER              PIC 9(02)V99.
000970       01  LNK-MAX-LOSSES                  PIC 9(03).
000980       01  LNK-TARGET                      PIC 9(02)V99.
000990       01  LNK-BET-TYPE                    PIC X(05).
001000       01  LNK-BALANCE                     PIC S9(07)V9(08).
001010       01  LNK-DRAWDOWN                    PIC 9V9(04).
001020       COPY CPYDEC01.
001030       COPY CPYADP01.
001040       COPY CPYSTA01.
001050
001060      *================================================================*
001070       PROCEDURE DIVISION USING LNK-INITIAL-STRATEGY-CODE
001080                                 LNK-BASE-BET
001090                                 LNK-BET-MULTIPLIER
001100                                 LNK-MAX-LOSSES
001110                                 LNK-TARGET
001120                                 LNK-BET-TYPE
001130                                 LNK-BALANCE
001140                                 LNK-DRAWDOWN
001150                                 CPYDEC01-DECISION-AREA
001160                                 CPYADP01-ADAPTIVE-STATE
001170                                 CPYSTA01-STRATEGY-STATE.
001180      *================================================================*
001190
001200      *----------------------------------------------------------------*
001210      *    MAIN PROCESSING - DISPATCH ON FUNCTION CODE
001220      *----------------------------------------------------------------*
001230       0000-PROCESSAR.
001240      *----------------------------------------------------------------*
001250
001260           ADD 1 TO WRK-CALL-COUNT
001270
001280           EVALUATE TRUE
001290               WHEN CPYDEC01-FN-INIT
001300                   PERFORM 1000-INIT-ADAPTIVE THRU 1000-EXIT
001310               WHEN CPYDEC01-FN-RESET
001320                   PERFORM 1000-INIT-ADAPTIVE THRU 1000-EXIT
001330               WHEN CPYDEC01-FN-NEXT-BET
001340                   PERFORM 2000-NEXT-BET THRU 2000-EXIT
001350               WHEN CPYDEC01-FN-RESULT
001360                   PERFORM 3000-APPLY-RESULT THRU 3000-EXIT
001370               WHEN OTHER
001380                   CONTINUE
001390           END-EVALUATE
001400
001410           GOBACK
001420           .
001430       0000-EXIT.
001440           EXIT.
001450
001460      *----------------------------------------------------------------*
001470      *    1000 - START ON THE CONFIGURED INITIAL STRATEGY WITH A
001480      *    CLEAN RULE TABLE AND A CLEAN STRATEGY STATE BLOCK
001490      *----------------------------------------------------------------*
001500       1000-INIT-ADAPTIVE.
001510      *----------------------------------------------------------------*
001520
001530           MOVE LNK-INITIAL-STRATEGY-CODE TO CPYADP01-ACTIVE-CODE
001540           MOVE ZEROS TO CPYADP01-BETS-SINCE-SWITCH
001550           MOVE ZEROS TO CPYADP01-SWITCH-COUNT
001560
001570           PERFORM 1050-CLEAR-ONE-COOLDOWN
001580               THRU 1050-EXIT
001590               VARYING WRK-RULE-INDEX FROM 1 BY 1
001600               UNTIL WRK-RULE-INDEX > CPYADP01-RULE-COUNT
001610
001620           SET CPYDEC01-FN-INIT TO TRUE
001630           MOVE CPYADP01-ACTIVE-CODE TO WRK-CALL-STRATEGY-CODE
001640           CALL 'STRAT001A' USING WRK-CALL-STRATEGY-CODE
001650                                   LNK-BASE-BET
001660                                   LNK-BET-MULTIPLIER
001670                                   LNK-MAX-LOSSES
001680                                   LNK-TARGET
001690                                   LNK-BET-TYPE
001700                                   LNK-BALANCE
001710                                   LNK-DRAWDOWN
001720                                   CPYDEC01-DECISION-AREA
001730                                   CPYSTA01-STRATEGY-STATE
001740           .
001750       1000-EXIT.
001760           EXIT.
001770
001780      *----------------------------------------------------------------*
001790      *    1050 - ZERO ONE RULE'S COOLDOWN COUNTER
001800      *----------------------------------------------------------------*
001810       1050-CLEAR-ONE-COOLDOWN.
001820      *----------------------------------------------------------------*
001830
001840           MOVE ZEROS TO CPYADP01-COOLDOWN-LEFT (WRK-RULE-INDEX)
001850           .
001860       1050-EXIT.
001870           EXIT.
001880
001890      *----------------------------------------------------------------*
001900      *    2000 - AFTER THE GUARD PERIOD, TEST EACH RULE IN ORDER
001910      *    AND SWITCH ON THE FIRST ONE THAT FIRES, THEN POLL THE
001920      *    ACTIVE STRATEGY (POSSIBLY THE NEW ONE) FOR ITS BET
001930      *----------------------------------------------------------------*
001940       2000-NEXT-BET.
001950      *----------------------------------------------------------------*
001960
001970           SET WRK-NO-RULE-FIRED TO TRUE
001980
001990           IF CPYADP01-BETS-SINCE-SWITCH >= WRK-MIN-BETS-BEFORE-SWITCH
002000               PERFORM 2100-TEST-ONE-RULE
002010                   THRU 2100-EXIT
002020                   VARYING WRK-RULE-INDEX FROM 1 BY 1
002030                   UNTIL WRK-RULE-INDEX > CPYADP01-RULE-COUNT
002040                   OR WRK-A-RULE-FIRED
002050           END-IF
002060
002070           IF WRK-A-RULE-FIRED
002080               PERFORM 2500-SWITCH-STRATEGY THRU 2500-EXIT
002090           END-IF
002100
002110           SET CPYDEC01-FN-NEXT-BET TO TRUE
002120           MOVE CPYADP01-ACTIVE-CODE TO WRK-CALL-STRATEGY-CODE
002130           CALL 'STRAT001A' USING WRK-CALL-STRATEGY-CODE
002140                                   LNK-BASE-BET
002150                                   LNK-BET-MULTIPLIER
002160                                   LNK-MAX-LOSSES
002170                                   LNK-TARGET
002180                                   LNK-BET-TYPE
002190                                   LNK-BALANCE
002200                                   LNK-DRAWDOWN
002210                                   CPYDEC01-DECISION-AREA
002220                                   CPYSTA01-STRATEGY-STATE
002230           .
002240       2000-EXIT.
002250           EXIT.
002260
002270      *----------------------------------------------------------------*
002280      *    2100 - EVALUATE ONE RULE OF THE TABLE. A RULE IN
002290      *    COOLDOWN, OR ONE THAT WOULD SWITCH TO THE STRATEGY
002300      *    ALREADY ACTIVE, NEVER FIRES.
002310      *----------------------------------------------------------------*
002320       2100-TEST-ONE-RULE.
002330      *----------------------------------------------------------------*
002340
002350           IF CPYADP01-COOLDOWN-LEFT (WRK-RULE-INDEX) > ZERO
002360               GO TO 2100-EXIT
002370           END-IF
002380           IF CPYADP01-TARGET-CODE (WRK-RULE-INDEX) = CPYADP01-ACTIVE-CODE
002390               GO TO 2100-EXIT
002400           END-IF
002410
002420           EVALUATE CPYADP01-COND-TYPE (WRK-RULE-INDEX)
002430               WHEN 'CONSECUTIVE-LOSSES'
002440                   IF CPYSTA01-CONSEC-LOSSES >=
002450                      CPYADP01-THRESHOLD (WRK-RULE-INDEX)
002460                       SET WRK-A-RULE-FIRED TO TRUE
002470                       MOVE WRK-RULE-INDEX TO WRK-FIRED-INDEX
002480                   END-IF
002490               WHEN 'CONSECUTIVE-WINS'
002500                   IF CPYSTA01-CONSEC-WINS >=
002510                      CPYADP01-THRESHOLD (WRK-RULE-INDEX)
002520                       SET WRK-A-RULE-FIRED TO TRUE
002530                       MOVE WRK-RULE-INDEX TO WRK-FIRED-INDEX
002540                   END-IF
002550               WHEN 'DRAWDOWN'
002560                   PERFORM 2200-COMPUTE-DRAWDOWN THRU 2200-EXIT
002570                   IF WRK-PEAK-DRAWDOWN >=
002580                      CPYADP01-THRESHOLD (WRK-RULE-INDEX)
002590                       SET WRK-A-RULE-FIRED TO TRUE
002600                       MOVE WRK-RULE-INDEX TO WRK-FIRED-INDEX
002610                   END-IF
002620               WHEN 'PROFIT-TARGET'
002630                   PERFORM 2300-COMPUTE-PROFIT-ROI THRU 2300-EXIT
002640                   IF WRK-PROFIT-ROI >=
002650                      CPYADP01-THRESHOLD (WRK-RULE-INDEX)
002660                       SET WRK-A-RULE-FIRED TO TRUE
002670                       MOVE WRK-RULE-INDEX TO WRK-FIRED-INDEX
002680                   END-IF
002690               WHEN 'LOW-CONFIDENCE'
002700                   IF CPYSTA01-CONFIDENCE <=
002710                      CPYADP01-THRESHOLD (WRK-RULE-INDEX)
002720                       SET WRK-A-RULE-FIRED TO TRUE
002730                       MOVE WRK-RULE-INDEX TO WRK-FIRED-INDEX
002740                   END-IF
002750               WHEN 'BALANCE-THRESHOLD'
002760                   IF LNK-BALANCE <=
002770                      CPYADP01-THRESHOLD (WRK-RULE-INDEX)
002780                       SET WRK-A-RULE-FIRED TO TRUE
002790                       MOVE WRK-RULE-INDEX TO WRK-FIRED-INDEX
002800                   END-IF
002810               WHEN OTHER
002820                   CONTINUE
002830           END-EVALUATE
002840           .
002850       2100-EXIT.
002860           EXIT.
002870
002880      *----------------------------------------------------------------*
002890      *    2200 - DRAWDOWN FROM THE ACTIVE STRATEGY'S OWN PEAK
002900      *----------------------------------------------------------------*
002910       2200-COMPUTE-DRAWDOWN.
002920      *----------------------------------------------------------------*
002930
002940           IF CPYSTA01-PEAK-BALANCE > ZERO
002950               COMPUTE WRK-PEAK-DRAWDOWN ROUNDED =
002960                       (CPYSTA01-PEAK-BALANCE - LNK-BALANCE)
002970                       / CPYSTA01-PEAK-BALANCE
002980           ELSE
002990               MOVE ZEROS TO WRK-PEAK-DRAWDOWN
003000           END-IF
003010           .
003020       2200-EXIT.
003030           EXIT.
003040
003050      *----------------------------------------------------------------*
003060      *    2300 - ROI SINCE THE ACTIVE STRATEGY'S OWN INITIAL BALANCE
003070      *----------------------------------------------------------------*
003080       2300-COMPUTE-PROFIT-ROI.
003090      *----------------------------------------------------------------*
003100
003110           IF CPYSTA01-INITIAL-BALANCE > ZERO
003120               COMPUTE WRK-PROFIT-ROI ROUNDED =
003130                       (LNK-BALANCE - CPYSTA01-INITIAL-BALANCE)
003140                       / CPYSTA01-INITIAL-BALANCE
003150           ELSE
003160               MOVE ZEROS TO WRK-PROFIT-ROI
003170           END-IF
003180           .
003190       2300-EXIT.
003200           EXIT.
003210
003220      *----------------------------------------------------------------*
003230      *    2500 - SWITCH TO THE FIRED RULE'S TARGET STRATEGY, GIVE
003240      *    IT A FRESH STATE, CARRY THE CONFIDENCE FORWARD, AND PUT
003250      *    THE OUTGOING STRATEGY IN COOLDOWN
003260      *----------------------------------------------------------------*
003270       2500-SWITCH-STRATEGY.
003280      *----------------------------------------------------------------*
003290
003300           MOVE CPYADP01-ACTIVE-CODE TO WRK-OLD-ACTIVE-CODE
003310           COMPUTE WRK-NEW-CONFIDENCE ROUNDED =
003320                   CPYSTA01-CONFIDENCE * 1.1000
003330           IF WRK-NEW-CONFIDENCE > 1.0000
003340               MOVE 1.0000 TO WRK-NEW-CONFIDENCE
003350           END-IF
003360
003370           MOVE CPYADP01-TARGET-CODE (WRK-FIRED-INDEX)
003380                                       TO CPYADP01-ACTIVE-CODE
003390           MOVE ZEROS TO CPYADP01-BETS-SINCE-SWITCH
003400           ADD 1 TO CPYADP01-SWITCH-COUNT
003410
003420           SET CPYDEC01-FN-INIT TO TRUE
003430           MOVE CPYADP01-ACTIVE-CODE TO WRK-CALL-STRATEGY-CODE
003440           CALL 'STRAT001A' USING WRK-CALL-STRATEGY-CODE
003450                                   LNK-BASE-BET
003460                                   LNK-BET-MULTIPLIER
003470                                   LNK-MAX-LOSSES
003480                                   LNK-TARGET
003490                                   LNK-BET-TYPE
003500                                   LNK-BALANCE
003510                                   LNK-DRAWDOWN
003520                                   CPYDEC01-DECISION-AREA
003530                                   CPYSTA01-STRATEGY-STATE
003540           MOVE WRK-NEW-CONFIDENCE TO CPYSTA01-CONFIDENCE
003550
003560           PERFORM 2550-COOL-ONE-RULE
003570               THRU 2550-EXIT
003580               VARYING WRK-RULE-INDEX FROM 1 BY 1
003590               UNTIL WRK-RULE-INDEX > CPYADP01-RULE-COUNT
003600           .
003610       2500-EXIT.
003620           EXIT.
003630
003640      *----------------------------------------------------------------*
003650      *    2550 - COOL DOWN ONE RULE IF IT TARGETS THE STRATEGY
003660      *    JUST VACATED
003670      *----------------------------------------------------------------*
003680       2550-COOL-ONE-RULE.
003690      *----------------------------------------------------------------*
003700
003710           IF CPYADP01-TARGET-CODE (WRK-RULE-INDEX)
003720              = WRK-OLD-ACTIVE-CODE
003730               MOVE WRK-COOLDOWN-BETS
003740                       TO CPYADP01-COOLDOWN-LEFT (WRK-RULE-INDEX)
003750           END-IF
003760           .
003770       2550-EXIT.
003780           EXIT.
003790
003800      *----------------------------------------------------------------*
003810      *    3000 - FORWARD THE RESULT TO THE ACTIVE STRATEGY, COUNT
003820      *    THE BET TOWARD THE SWITCH GUARD, AND AGE THE COOLDOWNS
003830      *----------------------------------------------------------------*
003840       3000-APPLY-RESULT.
003850      *----------------------------------------------------------------*
003860
003870           MOVE CPYADP01-ACTIVE-CODE TO WRK-CALL-STRATEGY-CODE
003880           CALL 'STRAT001A' USING WRK-CALL-STRATEGY-CODE
003890                                   LNK-BASE-BET
003900                                   LNK-BET-MULTIPLIER
003910                                   LNK-MAX-LOSSES
003920                                   LNK-TARGET
003930                                   LNK-BET-TYPE
003940                                   LNK-BALANCE
003950                                   LNK-DRAWDOWN
003960                                   CPYDEC01-DECISION-AREA
003970                                   CPYSTA01-STRATEGY-STATE
003980
003990           ADD 1 TO CPYADP01-BETS-SINCE-SWITCH
004000
004010           PERFORM 3050-AGE-ONE-COOLDOWN
004020               THRU 3050-EXIT
004030               VARYING WRK-RULE-INDEX FROM 1 BY 1
004040               UNTIL WRK-RULE-INDEX > CPYADP01-RULE-COUNT
004050           .
004060       3000-EXIT.
004070           EXIT.
004080
004090      *----------------------------------------------------------------*
004100      *    3050 - AGE ONE RULE'S COOLDOWN COUNTER DOWN BY ONE BET
004110      *----------------------------------------------------------------*
004120       3050-AGE-ONE-COOLDOWN.
004130      *----------------------------------------------------------------*
004140
004150           IF CPYADP01-COOLDOWN-LEFT (WRK-RULE-INDEX) > ZERO
004160               SUBTRACT 1 FROM CPYADP01-COOLDOWN-LEFT (WRK-RULE-INDEX)
004170           END-IF
004180           .
004190       3050-EXIT.
004200           EXIT.
