000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 03/14/1987
000140      * DESCRIPTION..: COMPOSITE STRATEGY - COMBINES THE NEXT-BET
000150      *                DECISIONS OF UP TO 6 MEMBER STRATEGIES INTO
000160      *                ONE DECISION, BY THE CHOSEN COMBINATION MODE
000170      * NAME........: COMP001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 03/14/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000230      * 09/02/1987 JRH  0010  WEIGHTED MODE ADDED, FALLS BACK TO
000240      *                       AVERAGE WHEN TOTAL WEIGHT IS ZERO
000250      * 04/18/1991 GKT  0018  CONSENSUS GROUPING ADDED PER REQUEST
000260      *                       OF THE STRATEGY REVIEW COMMITTEE
000270      * 12/02/1994 LMW  0025  ROTATE MODE ADDED - ONE MEMBER ON DUTY
000280      * 07/02/1998 RSK  0031  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000290      * 02/12/1999 RSK  0032  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000300      * 09/09/1999 RSK  0033  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000310      * 01/15/2003 CMH  0039  ALL MEMBERS NOW UPDATED ON EVERY RESULT,
000320      *                       NOT JUST THE MEMBER THAT PLACED THE BET
000330      * 09/05/2003 CMH  0040  TABLE-SCAN LOOPS REWRITTEN AS PERFORM
000340      *                       THRU RANGES PER SHOP CODING STANDARD
000350      * 11/07/2006 DFP  0048  WEIGHTED MODE WAS BLENDING ON THE MEMBER'S
000360      *                       CONFIGURED WEIGHT INSTEAD OF ITS CURRENT
000370      *                       DECISION CONFIDENCE - CORRECTED PER AUDIT
000380      *                       FINDING 06-114. NO COMBINATION MODE WAS
000390      *                       EVER RETURNING A BLENDED CONFIDENCE READING
000400      *                       TO THE DRIVER - ALL SIX MODES NOW SET ONE.
000410      *                       CONSENSUS GROUP SHARE WAS ALSO BEING TAKEN
000420      *                       OVER THE VOTING MEMBERS INSTEAD OF THE
000430      *                       FULL MEMBER COUNT - CORRECTED TO MATCH THE
000440      *                       FIRST-STAGE THRESHOLD TEST ABOVE IT.
000450      *----------------------------------------------------------------*
000460       IDENTIFICATION DIVISION.
000470       PROGRAM-ID. COMP001A.
000480       AUTHOR. J ROBERT HALVORSEN.
000490       INSTALLATION. MIDLAND STATE DATA CENTER.
000500       DATE-WRITTEN. 03/14/1987.
000510       DATE-COMPILED.
000520       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000530      *================================================================*
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000580
000590       DATA DIVISION.
000600       WORKING-STORAGE SECTION.
000610
000620       01  WRK-DEFAULT-ROTATE-INTERVAL    PIC 9(04) COMP VALUE 10.
000630       01  WRK-MIN-BET                    PIC S9(07)V9(08)
000640                                           VALUE 0.00015000.
000650
000660       01  WRK-VOTE-COUNT                 PIC 9(01) COMP VALUE ZERO.
000670       01  WRK-TOTAL-STAKE                PIC S9(09)V9(08) VALUE ZEROS.
000680       01  WRK-TOTAL-WEIGHT               PIC 9(03)V9(04) VALUE ZEROS.
000690       01  WRK-TOTAL-CONFIDENCE           PIC 9(01)V9(04) VALUE ZEROS.
000700       01  WRK-AVERAGE-CONFIDENCE         PIC 9V9(04) VALUE ZEROS.
000710       01  WRK-AVERAGE-STAKE              PIC S9(07)V9(08) VALUE ZEROS.
000720
000730      *   WHOLE/FRACTION VIEW OF THE AVERAGE STAKE - USED WHEN THE
000740      *   BLENDED COMPOSITE STAKE IS TRACED TO THE CONSOLE.
000750       01  WRK-AVERAGE-STAKE-PARTS REDEFINES WRK-AVERAGE-STAKE.
000760           05  WRK-AVERAGE-STAKE-WHOLE     PIC S9(07).
000770           05  WRK-AVERAGE-STAKE-FRACTION  PIC 9(08).
000780
000790       01  WRK-BEST-STAKE                 PIC S9(07)V9(08) VALUE ZEROS.
000800
000810      *   WHOLE/FRACTION VIEW OF THE BEST STAKE - USED WHEN THE
000820      *   AGGRESSIVE OR CONSERVATIVE PICK IS TRACED TO THE CONSOLE.
000830       01  WRK-BEST-STAKE-PARTS REDEFINES WRK-BEST-STAKE.
000840           05  WRK-BEST-STAKE-WHOLE        PIC S9(07).
000850           05  WRK-BEST-STAKE-FRACTION     PIC 9(08).
000860
000870       01  WRK-BEST-INDEX                 PIC 9(01) COMP VALUE ZERO.
000880
000890       01  WRK-GROUP-SIZE                 PIC 9(01) COMP VALUE ZERO.
000900       01  WRK-GROUP-STAKE-TOTAL          PIC S9(07)V9(08) VALUE ZEROS.
000910       01  WRK-BEST-GROUP-SIZE            PIC 9(01) COMP VALUE ZERO.
000920       01  WRK-BEST-GROUP-STAKE-TOTAL     PIC S9(07)V9(08) VALUE ZEROS.
000930       01  WRK-GROUP-RATIO                PIC 9V9(04) VALUE ZEROS.
000940
000950      *   WHOLE/FRACTION VIEW OF THE CONSENSUS GROUP RATIO - USED
000960      *   WHEN THE CONSENSUS DECISION IS TRACED TO THE CONSOLE.
000970       01  WRK-GROUP-RATIO-PARTS REDEFINES WRK-GROUP-RATIO.
000980           05  WRK-GROUP-RATIO-WHOLE       PIC 9(01).
000990           05  WRK-GROUP-RATIO-FRACTION    PIC 9(04).
001000
001010       01  WRK-RELATIVE-DIFF              PIC 9V9(04) VALUE ZEROS.
001020       01  WRK-STAKE-DIFF                 PIC S9(07)V9(08) VALUE ZEROS.
001030
001040       01  WRK-MEMBER-INDEX               PIC 9(01) COMP VALUE ZERO.
001050       01  WRK-OTHER-INDEX                PIC 9(01) COMP VALUE ZERO.
001060
001070      *   CALL ARGUMENTS PASSED TO STRAT001A ON BEHALF OF ONE MEMBER.
001080       01  WRK-CALL-STRATEGY-CODE         PIC X(10).
001090       01  WRK-CALL-BASE-BET              PIC S9(07)V9(08).
001100       01  WRK-CALL-BET-MULTIPLIER        PIC 9(02)V99.
001110       01  WRK-CALL-MAX-LOSSES            PIC 9(03).
001120       01  WRK-CALL-TARGET                PIC 9(02)V99.
001130       01  WRK-CALL-BET-TYPE              PIC X(05).
001140       01  WRK-CALL-BALANCE               PIC S9(07)V9(08).
001150       01  WRK-CALL-DRAWDOWN              PIC 9V9(04).
001160
001170       77  WRK-CALL-COUNT                  PIC 9(09) COMP VALUE ZERO.
001180
001190      *   STAGING AREA FOR ONE MEMBER'S DECISION/STATE WHEN THIS
001200      *   PROGRAM CALLS STRAT001A ON THE MEMBER'S BEHALF.
001210       COPY CPYDEC01 REPLACING CPYDEC01 BY WRK-MDEC.
001220       COPY CPYSTA01 REPLACING CPYSTA01 BY WRK-MSTATE.
001230
001240       LINKAGE SECTION.
001250       01  LNK-BASE-BET                    PIC S9(07)V9(08).
001260       01  LNK-BET-MULTIPLIER              PIC 9(02)V99.
001270       01  LNK-MAX-LOSSES                  PIC 9(03).
001280       01  LNK-TARGET                      PIC 9(02)V99.
001290       01  LNK-BET-TYPE                    PIC X(05).
001300       01  LNK-BALANCE                     PIC S9(07)V9(08).
001310       01  LNK-DRAWDOWN                    PIC 9V9(04).
001320       COPY CPYDEC01.
001330       COPY CPYCST01.
001340
001350      *================================================================*
001360       PROCEDURE DIVISION USING LNK-BASE-BET
001370                                 LNK-BET-MULTIPLIER
001380                                 LNK-MAX-LOSSES
001390                                 LNK-TARGET
001400                                 LNK-BET-TYPE
001410                                 LNK-BALANCE
001420                                 LNK-DRAWDOWN
001430                                 CPYDEC01-DECISION-AREA
001440                                 CPYCST01-COMPOSITE-STATE.
001450      *================================================================*
001460
001470      *----------------------------------------------------------------*
001480      *    MAIN PROCESSING - DISPATCH ON FUNCTION CODE
001490      *----------------------------------------------------------------*
001500       0000-PROCESSAR.
001510      *----------------------------------------------------------------*
001520
001530           ADD 1 TO WRK-CALL-COUNT
001540
001550           IF CPYCST01-ROTATE-INTERVAL = ZERO
001560               MOVE WRK-DEFAULT-ROTATE-INTERVAL
001570                                       TO CPYCST01-ROTATE-INTERVAL
001580           END-IF
001590
001600           EVALUATE TRUE
001610               WHEN CPYDEC01-FN-INIT
001620                   PERFORM 1000-INIT-MEMBERS THRU 1000-EXIT
001630               WHEN CPYDEC01-FN-NEXT-BET
001640                   PERFORM 2000-NEXT-BET THRU 2000-EXIT
001650               WHEN CPYDEC01-FN-RESULT
001660                   PERFORM 3000-APPLY-RESULT THRU 3000-EXIT
001670               WHEN CPYDEC01-FN-RESET
001680                   PERFORM 1000-INIT-MEMBERS THRU 1000-EXIT
001690               WHEN OTHER
001700                   CONTINUE
001710           END-EVALUATE
001720
001730           GOBACK
001740           .
001750       0000-EXIT.
001760           EXIT.
001770
001780      *----------------------------------------------------------------*
001790      *    1000 - INITIALIZE EVERY MEMBER STRATEGY'S OWN STATE
001800      *----------------------------------------------------------------*
001810       1000-INIT-MEMBERS.
001820      *----------------------------------------------------------------*
001830
001840           MOVE ZEROS TO CPYCST01-ROTATE-INDEX
001850           MOVE ZEROS TO CPYCST01-ROTATE-BETS
001860
001870           PERFORM 1100-INIT-ONE-MEMBER
001880               THRU 1100-EXIT
001890               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
001900               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
001910           .
001920       1000-EXIT.
001930           EXIT.
001940
001950       1100-INIT-ONE-MEMBER.
001960      *----------------------------------------------------------------*
001970
001980           SET WRK-MDEC-FN-INIT TO TRUE
001990           PERFORM 1900-CALL-MEMBER-STRAT THRU 1900-EXIT
002000           .
002010       1100-EXIT.
002020           EXIT.
002030
002040      *----------------------------------------------------------------*
002050      *    1900 - STAGE ONE MEMBER'S STATE, CALL STRAT001A, AND
002060      *    COPY THE RESULTING STATE AND DECISION BACK TO THE TABLE
002070      *----------------------------------------------------------------*
002080       1900-CALL-MEMBER-STRAT.
002090      *----------------------------------------------------------------*
002100
002110           MOVE CPYCST01-MEM-STRATEGY-CODE (WRK-MEMBER-INDEX)
002120                                       TO WRK-MSTATE-STRATEGY-CODE
002130           MOVE CPYCST01-MEM-CONSEC-WINS (WRK-MEMBER-INDEX)
002140                                       TO WRK-MSTATE-CONSEC-WINS
002150           MOVE CPYCST01-MEM-CONSEC-LOSSES (WRK-MEMBER-INDEX)
002160                                       TO WRK-MSTATE-CONSEC-LOSSES
002170           MOVE CPYCST01-MEM-MART-LEVEL (WRK-MEMBER-INDEX)
002180                                       TO WRK-MSTATE-MART-LEVEL
002190           MOVE CPYCST01-MEM-FIB-INDEX (WRK-MEMBER-INDEX)
002200                                       TO WRK-MSTATE-FIB-INDEX
002210           MOVE CPYCST01-MEM-DALEMB-UNITS (WRK-MEMBER-INDEX)
002220                                       TO WRK-MSTATE-DALEMBERT-UNITS
002230           MOVE CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
002240                                       TO WRK-MSTATE-LAST-STAKE
002250           MOVE CPYCST01-MEM-CONFIDENCE (WRK-MEMBER-INDEX)
002260                                       TO WRK-MSTATE-CONFIDENCE
002270
002280           MOVE CPYCST01-MEM-STRATEGY-CODE (WRK-MEMBER-INDEX)
002290                                       TO WRK-CALL-STRATEGY-CODE
002300           MOVE LNK-BASE-BET               TO WRK-CALL-BASE-BET
002310           MOVE LNK-BET-MULTIPLIER         TO WRK-CALL-BET-MULTIPLIER
002320           MOVE LNK-MAX-LOSSES             TO WRK-CALL-MAX-LOSSES
002330           MOVE LNK-TARGET                 TO WRK-CALL-TARGET
002340           MOVE LNK-BET-TYPE               TO WRK-CALL-BET-TYPE
002350           MOVE LNK-BALANCE                TO WRK-CALL-BALANCE
002360           MOVE LNK-DRAWDOWN               TO WRK-CALL-DRAWDOWN
002370
002380           CALL 'STRAT001A' USING WRK-CALL-STRATEGY-CODE
002390                                   WRK-CALL-BASE-BET
002400                                   WRK-CALL-BET-MULTIPLIER
002410                                   WRK-CALL-MAX-LOSSES
002420                                   WRK-CALL-TARGET
002430                                   WRK-CALL-BET-TYPE
002440                                   WRK-CALL-BALANCE
002450                                   WRK-CALL-DRAWDOWN
002460                                   WRK-MDEC-DECISION-AREA
002470                                   WRK-MSTATE-STRATEGY-STATE
002480
002490           MOVE WRK-MSTATE-CONSEC-WINS
002500                           TO CPYCST01-MEM-CONSEC-WINS (WRK-MEMBER-INDEX)
002510           MOVE WRK-MSTATE-CONSEC-LOSSES
002520                     TO CPYCST01-MEM-CONSEC-LOSSES (WRK-MEMBER-INDEX)
002530           MOVE WRK-MSTATE-MART-LEVEL
002540                           TO CPYCST01-MEM-MART-LEVEL (WRK-MEMBER-INDEX)
002550           MOVE WRK-MSTATE-FIB-INDEX
002560                           TO CPYCST01-MEM-FIB-INDEX (WRK-MEMBER-INDEX)
002570           MOVE WRK-MSTATE-DALEMBERT-UNITS
002580                           TO CPYCST01-MEM-DALEMB-UNITS (WRK-MEMBER-INDEX)
002590           MOVE WRK-MSTATE-LAST-STAKE
002600                           TO CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
002610           MOVE WRK-MSTATE-CONFIDENCE
002620                           TO CPYCST01-MEM-CONFIDENCE (WRK-MEMBER-INDEX)
002630
002640           IF WRK-MDEC-ACT-BET
002650               MOVE WRK-MDEC-BET-AMOUNT
002660                           TO CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
002670               SET CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX) TO TRUE
002680           ELSE
002690               SET CPYCST01-MEM-VOTED-SKIP (WRK-MEMBER-INDEX) TO TRUE
002700           END-IF
002710           .
002720       1900-EXIT.
002730           EXIT.
002740
002750      *----------------------------------------------------------------*
002760      *    2000 - POLL EVERY MEMBER FOR A NEXT-BET DECISION, THEN
002770      *    COMBINE THE VOTES BY THE COMPOSITE MODE
002780      *----------------------------------------------------------------*
002790       2000-NEXT-BET.
002800      *----------------------------------------------------------------*
002810
002820           PERFORM 2050-POLL-ONE-MEMBER
002830               THRU 2050-EXIT
002840               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
002850               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
002860
002870           EVALUATE CPYCST01-MODE
002880               WHEN 'AVERAGE'
002890                   PERFORM 2100-AVERAGE THRU 2100-EXIT
002900               WHEN 'WEIGHTED'
002910                   PERFORM 2200-WEIGHTED THRU 2200-EXIT
002920               WHEN 'CONSENSUS'
002930                   PERFORM 2300-CONSENSUS THRU 2300-EXIT
002940               WHEN 'AGGRESSIVE'
002950                   PERFORM 2400-AGGRESSIVE THRU 2400-EXIT
002960               WHEN 'CONSERVATIVE'
002970                   PERFORM 2500-CONSERVATIVE THRU 2500-EXIT
002980               WHEN 'ROTATE'
002990                   PERFORM 2600-ROTATE THRU 2600-EXIT
003000               WHEN OTHER
003010                   PERFORM 2100-AVERAGE THRU 2100-EXIT
003020           END-EVALUATE
003030           .
003040       2000-EXIT.
003050           EXIT.
003060
003070       2050-POLL-ONE-MEMBER.
003080      *----------------------------------------------------------------*
003090
003100           SET WRK-MDEC-FN-NEXT-BET TO TRUE
003110           PERFORM 1900-CALL-MEMBER-STRAT THRU 1900-EXIT
003120           .
003130       2050-EXIT.
003140           EXIT.
003150
003160      *----------------------------------------------------------------*
003170      *    2100 - AVERAGE THE STAKE OF EVERY MEMBER THAT VOTED TO BET
003180      *----------------------------------------------------------------*
003190       2100-AVERAGE.
003200      *----------------------------------------------------------------*
003210
003220           MOVE ZERO TO WRK-VOTE-COUNT
003230           MOVE ZEROS TO WRK-TOTAL-STAKE
003240           MOVE ZEROS TO WRK-TOTAL-CONFIDENCE
003250
003260           PERFORM 2150-TALLY-ONE-VOTE
003270               THRU 2150-EXIT
003280               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
003290               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
003300
003310           IF WRK-VOTE-COUNT = ZERO
003320               SET CPYDEC01-ACT-SKIP TO TRUE
003330               MOVE 'NO MEMBER VOTED TO BET' TO CPYDEC01-SKIP-REASON
003340           ELSE
003350               COMPUTE WRK-AVERAGE-STAKE ROUNDED =
003360                       WRK-TOTAL-STAKE / WRK-VOTE-COUNT
003370               COMPUTE WRK-AVERAGE-CONFIDENCE ROUNDED =
003380                       WRK-TOTAL-CONFIDENCE / WRK-VOTE-COUNT
003390               SET CPYDEC01-ACT-BET TO TRUE
003400               MOVE WRK-AVERAGE-STAKE TO CPYDEC01-BET-AMOUNT
003410               MOVE LNK-TARGET TO CPYDEC01-TARGET
003420               MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
003430               MOVE WRK-AVERAGE-CONFIDENCE TO CPYDEC01-CONFIDENCE
003440           END-IF
003450           .
003460       2100-EXIT.
003470           EXIT.
003480
003490       2150-TALLY-ONE-VOTE.
003500      *----------------------------------------------------------------*
003510
003520           IF CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX)
003530               ADD 1 TO WRK-VOTE-COUNT
003540               ADD CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
003550                                           TO WRK-TOTAL-STAKE
003560               ADD CPYCST01-MEM-CONFIDENCE (WRK-MEMBER-INDEX)
003570                                           TO WRK-TOTAL-CONFIDENCE
003580           END-IF
003590           .
003600       2150-EXIT.
003610           EXIT.
003620
003630      *----------------------------------------------------------------*
003640      *    2200 - WEIGHT THE STAKE OF EVERY BETTING MEMBER BY ITS OWN
003650      *    CURRENT DECISION CONFIDENCE, NOT BY ITS CONFIGURED MEMBER
003660      *    WEIGHT. COMBINED CONFIDENCE IS THE TOTAL CONFIDENCE OVER
003670      *    THE NUMBER OF BETTING MEMBERS. FALLS BACK TO A PLAIN
003680      *    AVERAGE WHEN THE TOTAL CONFIDENCE OF THE BETTING MEMBERS
003690      *    IS ZERO
003700      *----------------------------------------------------------------*
003710       2200-WEIGHTED.
003720      *----------------------------------------------------------------*
003730
003740           MOVE ZEROS TO WRK-TOTAL-WEIGHT
003750           MOVE ZEROS TO WRK-TOTAL-STAKE
003760           MOVE ZERO TO WRK-VOTE-COUNT
003770
003780           PERFORM 2250-TALLY-ONE-WEIGHT
003790               THRU 2250-EXIT
003800               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
003810               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
003820
003830           IF WRK-VOTE-COUNT = ZERO
003840               SET CPYDEC01-ACT-SKIP TO TRUE
003850               MOVE 'NO MEMBER VOTED TO BET' TO CPYDEC01-SKIP-REASON
003860           ELSE
003870               IF WRK-TOTAL-WEIGHT = ZERO
003880                   PERFORM 2100-AVERAGE THRU 2100-EXIT
003890               ELSE
003900                   COMPUTE WRK-AVERAGE-STAKE ROUNDED =
003910                           WRK-TOTAL-STAKE / WRK-TOTAL-WEIGHT
003920                   COMPUTE WRK-AVERAGE-CONFIDENCE ROUNDED =
003930                           WRK-TOTAL-WEIGHT / WRK-VOTE-COUNT
003940                   SET CPYDEC01-ACT-BET TO TRUE
003950                   MOVE WRK-AVERAGE-STAKE TO CPYDEC01-BET-AMOUNT
003960                   MOVE LNK-TARGET TO CPYDEC01-TARGET
003970                   MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
003980                   MOVE WRK-AVERAGE-CONFIDENCE TO CPYDEC01-CONFIDENCE
003990               END-IF
004000           END-IF
004010           .
004020       2200-EXIT.
004030           EXIT.
004040
004050       2250-TALLY-ONE-WEIGHT.
004060      *----------------------------------------------------------------*
004070
004080           IF CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX)
004090               ADD 1 TO WRK-VOTE-COUNT
004100               ADD CPYCST01-MEM-CONFIDENCE (WRK-MEMBER-INDEX)
004110                                           TO WRK-TOTAL-WEIGHT
004120               COMPUTE WRK-TOTAL-STAKE =
004130                       WRK-TOTAL-STAKE +
004140                       (CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
004150                        * CPYCST01-MEM-CONFIDENCE (WRK-MEMBER-INDEX))
004160           END-IF
004170           .
004180       2250-EXIT.
004190           EXIT.
004200
004210      *----------------------------------------------------------------*
004220      *    2300 - CONSENSUS. THE SHARE OF MEMBERS VOTING TO BET MUST
004230      *    REACH THE CONSENSUS THRESHOLD, THEN THE STAKES ARE GROUPED
004240      *    WITHIN 10 PERCENT RELATIVE OF EACH OTHER AND THE LARGEST
004250      *    GROUP'S MEAN IS USED WHEN THAT GROUP ALSO REACHES THE
004260      *    THRESHOLD. OTHERWISE THE CONFIGURED BASE BET IS USED.
004270      *----------------------------------------------------------------*
004280       2300-CONSENSUS.
004290      *----------------------------------------------------------------*
004300
004310           MOVE ZERO TO WRK-VOTE-COUNT
004320           MOVE ZEROS TO WRK-TOTAL-CONFIDENCE
004330           PERFORM 2320-COUNT-ONE-VOTE
004340               THRU 2320-EXIT
004350               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
004360               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
004370
004380           IF WRK-VOTE-COUNT = ZERO
004390               SET CPYDEC01-ACT-SKIP TO TRUE
004400               MOVE 'NO MEMBER VOTED TO BET' TO CPYDEC01-SKIP-REASON
004410               GO TO 2300-EXIT
004420           END-IF
004430
004440           COMPUTE WRK-GROUP-RATIO ROUNDED =
004450                   WRK-VOTE-COUNT / CPYCST01-MEMBER-COUNT
004460
004470           IF WRK-GROUP-RATIO < CPYCST01-CONSENSUS-THRESHOLD
004480               SET CPYDEC01-ACT-SKIP TO TRUE
004490               MOVE 'CONSENSUS THRESHOLD NOT REACHED'
004500                                       TO CPYDEC01-SKIP-REASON
004510               GO TO 2300-EXIT
004520           END-IF
004530
004540           MOVE ZERO TO WRK-BEST-GROUP-SIZE
004550           MOVE ZEROS TO WRK-BEST-GROUP-STAKE-TOTAL
004560
004570           PERFORM 2340-SCAN-ONE-GROUP
004580               THRU 2340-EXIT
004590               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
004600               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
004610
004620           COMPUTE WRK-GROUP-RATIO ROUNDED =
004630                   WRK-BEST-GROUP-SIZE / CPYCST01-MEMBER-COUNT
004640
004650           COMPUTE WRK-AVERAGE-CONFIDENCE ROUNDED =
004660                   WRK-TOTAL-CONFIDENCE / WRK-VOTE-COUNT
004670           SET CPYDEC01-ACT-BET TO TRUE
004680           MOVE LNK-TARGET TO CPYDEC01-TARGET
004690           MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
004700           MOVE WRK-AVERAGE-CONFIDENCE TO CPYDEC01-CONFIDENCE
004710
004720           IF WRK-GROUP-RATIO >= CPYCST01-CONSENSUS-THRESHOLD AND
004730              WRK-BEST-GROUP-SIZE > ZERO
004740               COMPUTE WRK-AVERAGE-STAKE ROUNDED =
004750                       WRK-BEST-GROUP-STAKE-TOTAL / WRK-BEST-GROUP-SIZE
004760               MOVE WRK-AVERAGE-STAKE TO CPYDEC01-BET-AMOUNT
004770           ELSE
004780               MOVE LNK-BASE-BET TO CPYDEC01-BET-AMOUNT
004790           END-IF
004800           .
004810       2300-EXIT.
004820           EXIT.
004830
004840       2320-COUNT-ONE-VOTE.
004850      *----------------------------------------------------------------*
004860
004870           IF CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX)
004880               ADD 1 TO WRK-VOTE-COUNT
004890               ADD CPYCST01-MEM-CONFIDENCE (WRK-MEMBER-INDEX)
004900                                           TO WRK-TOTAL-CONFIDENCE
004910           END-IF
004920           .
004930       2320-EXIT.
004940           EXIT.
004950
004960      *----------------------------------------------------------------*
004970      *    2340 - FOR ONE BETTING MEMBER, GROUP EVERY OTHER BETTING
004980      *    MEMBER WHOSE STAKE FALLS WITHIN 10 PERCENT RELATIVE OF ITS
004990      *    OWN, AND KEEP THE LARGEST GROUP SEEN SO FAR
005000      *----------------------------------------------------------------*
005010       2340-SCAN-ONE-GROUP.
005020      *----------------------------------------------------------------*
005030
005040           IF CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX)
005050               MOVE ZERO TO WRK-GROUP-SIZE
005060               MOVE ZEROS TO WRK-GROUP-STAKE-TOTAL
005070               PERFORM 2345-COMPARE-ONE-OTHER
005080                   THRU 2345-EXIT
005090                   VARYING WRK-OTHER-INDEX FROM 1 BY 1
005100                   UNTIL WRK-OTHER-INDEX > CPYCST01-MEMBER-COUNT
005110               IF WRK-GROUP-SIZE > WRK-BEST-GROUP-SIZE
005120                   MOVE WRK-GROUP-SIZE TO WRK-BEST-GROUP-SIZE
005130                   MOVE WRK-GROUP-STAKE-TOTAL
005140                                   TO WRK-BEST-GROUP-STAKE-TOTAL
005150               END-IF
005160           END-IF
005170           .
005180       2340-EXIT.
005190           EXIT.
005200
005210       2345-COMPARE-ONE-OTHER.
005220      *----------------------------------------------------------------*
005230
005240           IF CPYCST01-MEM-VOTED-BET (WRK-OTHER-INDEX)
005250               COMPUTE WRK-STAKE-DIFF =
005260                 CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
005270                 - CPYCST01-MEM-LAST-STAKE (WRK-OTHER-INDEX)
005280               IF WRK-STAKE-DIFF < ZERO
005290                   COMPUTE WRK-STAKE-DIFF = WRK-STAKE-DIFF * -1
005300               END-IF
005310               IF CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX) > ZERO
005320                   COMPUTE WRK-RELATIVE-DIFF ROUNDED =
005330                     WRK-STAKE-DIFF /
005340                     CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
005350                   IF WRK-RELATIVE-DIFF <= 0.1000
005360                       ADD 1 TO WRK-GROUP-SIZE
005370                       ADD CPYCST01-MEM-LAST-STAKE (WRK-OTHER-INDEX)
005380                                       TO WRK-GROUP-STAKE-TOTAL
005390                   END-IF
005400               END-IF
005410           END-IF
005420           .
005430       2345-EXIT.
005440           EXIT.
005450
005460      *----------------------------------------------------------------*
005470      *    2400 - AGGRESSIVE. USE THE LARGEST STAKE AMONG THE
005480      *    MEMBERS THAT VOTED TO BET.
005490      *----------------------------------------------------------------*
005500       2400-AGGRESSIVE.
005510      *----------------------------------------------------------------*
005520
005530           MOVE ZERO TO WRK-VOTE-COUNT
005540           MOVE ZEROS TO WRK-BEST-STAKE
005550           MOVE ZERO TO WRK-BEST-INDEX
005560
005570           PERFORM 2450-TEST-ONE-FOR-MAX
005580               THRU 2450-EXIT
005590               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
005600               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
005610
005620           IF WRK-VOTE-COUNT = ZERO
005630               SET CPYDEC01-ACT-SKIP TO TRUE
005640               MOVE 'NO MEMBER VOTED TO BET' TO CPYDEC01-SKIP-REASON
005650           ELSE
005660               SET CPYDEC01-ACT-BET TO TRUE
005670               MOVE WRK-BEST-STAKE TO CPYDEC01-BET-AMOUNT
005680               MOVE LNK-TARGET TO CPYDEC01-TARGET
005690               MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
005700               MOVE CPYCST01-MEM-CONFIDENCE (WRK-BEST-INDEX)
005710                                       TO CPYDEC01-CONFIDENCE
005720           END-IF
005730           .
005740       2400-EXIT.
005750           EXIT.
005760
005770       2450-TEST-ONE-FOR-MAX.
005780      *----------------------------------------------------------------*
005790
005800           IF CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX)
005810               ADD 1 TO WRK-VOTE-COUNT
005820               IF CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
005830                  > WRK-BEST-STAKE
005840                   MOVE CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
005850                                           TO WRK-BEST-STAKE
005860                   MOVE WRK-MEMBER-INDEX TO WRK-BEST-INDEX
005870               END-IF
005880           END-IF
005890           .
005900       2450-EXIT.
005910           EXIT.
005920
005930      *----------------------------------------------------------------*
005940      *    2500 - CONSERVATIVE. USE THE SMALLEST STAKE AMONG THE
005950      *    MEMBERS THAT VOTED TO BET.
005960      *----------------------------------------------------------------*
005970       2500-CONSERVATIVE.
005980      *----------------------------------------------------------------*
005990
006000           MOVE ZERO TO WRK-VOTE-COUNT
006010           MOVE ZEROS TO WRK-BEST-STAKE
006020           MOVE ZERO TO WRK-BEST-INDEX
006030
006040           PERFORM 2550-TEST-ONE-FOR-MIN
006050               THRU 2550-EXIT
006060               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
006070               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
006080
006090           IF WRK-VOTE-COUNT = ZERO
006100               SET CPYDEC01-ACT-SKIP TO TRUE
006110               MOVE 'NO MEMBER VOTED TO BET' TO CPYDEC01-SKIP-REASON
006120           ELSE
006130               SET CPYDEC01-ACT-BET TO TRUE
006140               MOVE WRK-BEST-STAKE TO CPYDEC01-BET-AMOUNT
006150               MOVE LNK-TARGET TO CPYDEC01-TARGET
006160               MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
006170               MOVE CPYCST01-MEM-CONFIDENCE (WRK-BEST-INDEX)
006180                                       TO CPYDEC01-CONFIDENCE
006190           END-IF
006200           .
006210       2500-EXIT.
006220           EXIT.
006230
006240       2550-TEST-ONE-FOR-MIN.
006250      *----------------------------------------------------------------*
006260
006270           IF CPYCST01-MEM-VOTED-BET (WRK-MEMBER-INDEX)
006280               ADD 1 TO WRK-VOTE-COUNT
006290               IF WRK-BEST-STAKE = ZERO OR
006300                  CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
006310                  < WRK-BEST-STAKE
006320                   MOVE CPYCST01-MEM-LAST-STAKE (WRK-MEMBER-INDEX)
006330                                           TO WRK-BEST-STAKE
006340                   MOVE WRK-MEMBER-INDEX TO WRK-BEST-INDEX
006350               END-IF
006360           END-IF
006370           .
006380       2550-EXIT.
006390           EXIT.
006400
006410      *----------------------------------------------------------------*
006420      *    2600 - ROTATE. ONLY THE MEMBER CURRENTLY ON DUTY MAY BET.
006430      *----------------------------------------------------------------*
006440       2600-ROTATE.
006450      *----------------------------------------------------------------*
006460
006470           IF CPYCST01-ROTATE-INDEX = ZERO
006480               MOVE 1 TO CPYCST01-ROTATE-INDEX
006490           END-IF
006500
006510           MOVE CPYCST01-ROTATE-INDEX TO WRK-BEST-INDEX
006520
006530           IF CPYCST01-MEM-VOTED-BET (WRK-BEST-INDEX)
006540               SET CPYDEC01-ACT-BET TO TRUE
006550               MOVE CPYCST01-MEM-LAST-STAKE (WRK-BEST-INDEX)
006560                                       TO CPYDEC01-BET-AMOUNT
006570               MOVE LNK-TARGET TO CPYDEC01-TARGET
006580               MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
006590               MOVE CPYCST01-MEM-CONFIDENCE (WRK-BEST-INDEX)
006600                                       TO CPYDEC01-CONFIDENCE
006610           ELSE
006620               SET CPYDEC01-ACT-SKIP TO TRUE
006630               MOVE 'MEMBER ON DUTY VOTED TO SKIP'
006640                                       TO CPYDEC01-SKIP-REASON
006650           END-IF
006660           .
006670       2600-EXIT.
006680           EXIT.
006690
006700      *----------------------------------------------------------------*
006710      *    3000 - APPLY THE ROLL RESULT TO EVERY MEMBER, REGARDLESS
006720      *    OF WHICH MEMBER'S STAKE WAS ACTUALLY WAGERED, AND ADVANCE
006730      *    THE ROTATION WHEN ITS INTERVAL IS REACHED
006740      *----------------------------------------------------------------*
006750       3000-APPLY-RESULT.
006760      *----------------------------------------------------------------*
006770
006780           PERFORM 3050-RESULT-ONE-MEMBER
006790               THRU 3050-EXIT
006800               VARYING WRK-MEMBER-INDEX FROM 1 BY 1
006810               UNTIL WRK-MEMBER-INDEX > CPYCST01-MEMBER-COUNT
006820
006830           IF CPYCST01-MODE = 'ROTATE'
006840               ADD 1 TO CPYCST01-ROTATE-BETS
006850               IF CPYCST01-ROTATE-BETS >= CPYCST01-ROTATE-INTERVAL
006860                   MOVE ZEROS TO CPYCST01-ROTATE-BETS
006870                   ADD 1 TO CPYCST01-ROTATE-INDEX
006880                   IF CPYCST01-ROTATE-INDEX > CPYCST01-MEMBER-COUNT
006890                       MOVE 1 TO CPYCST01-ROTATE-INDEX
006900                   END-IF
006910               END-IF
006920           END-IF
006930           .
006940       3000-EXIT.
006950           EXIT.
006960
006970       3050-RESULT-ONE-MEMBER.
006980      *----------------------------------------------------------------*
006990
007000           SET WRK-MDEC-FN-RESULT TO TRUE
007010           MOVE CPYDEC01-WON-FLAG TO WRK-MDEC-WON-FLAG
007020           MOVE CPYDEC01-PAYOUT TO WRK-MDEC-PAYOUT
007030           PERFORM 1900-CALL-MEMBER-STRAT THRU 1900-EXIT
007040           .
007050       3050-EXIT.
007060           EXIT.
