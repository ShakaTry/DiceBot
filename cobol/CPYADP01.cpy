000100*================================================================*
000110* BOOK........: CPYADP01
000120* DESCRIPTION.: ADAPTIVE-STRATEGY STATE - RULE TABLE EVALUATED BY
000130*               ADAP001A TO SWITCH THE ACTIVE STRATEGY MID-SESSION
000140* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000150* DATE........: 03/14/1987
000160*----------------------------------------------------------------*
000170* CPYADP01-ACTIVE-CODE       = STRATEGY CURRENTLY GOVERNING BETS
000180* CPYADP01-BETS-SINCE-SWITCH = BETS PLACED UNDER THE ACTIVE CODE
000190* CPYADP01-SWITCH-COUNT      = SWITCHES MADE THIS SESSION
000200* CPYADP01-RULE-COUNT        = RULES ACTUALLY IN USE (MAX 8)
000210* CPYADP01-RULE (OCCURS 8)    = ONE SWITCH-CONDITION ENTRY
000220*   CPYADP01-COND-TYPE       = CONSEC-LOSS/CONSEC-WIN/DRAWDOWN/
000230*                              PROFIT-TARGET
000240*   CPYADP01-THRESHOLD       = TRIGGER LEVEL FOR THE CONDITION
000250*   CPYADP01-TARGET-CODE     = STRATEGY TO SWITCH TO WHEN TRIPPED
000260*   CPYADP01-COOLDOWN-LEFT   = BETS LEFT BEFORE RULE CAN FIRE AGAIN
000270*----------------------------------------------------------------*
000280* CARRIED IN WORKING-STORAGE BY DICEBAT1 AND PASSED BY REFERENCE
000290* ON EVERY CALL TO ADAP001A. NOT AN EXTERNAL FILE RECORD.
000300*================================================================*
000310 01  CPYADP01-ADAPTIVE-STATE.
000320     05  CPYADP01-ACTIVE-CODE           PIC X(10).
000330     05  CPYADP01-BETS-SINCE-SWITCH     PIC 9(05) COMP.
000340     05  CPYADP01-SWITCH-COUNT          PIC 9(04) COMP.
000350     05  CPYADP01-RULE-COUNT            PIC 9(01) COMP.
000360     05  CPYADP01-RULE OCCURS 8 TIMES.
000370         10  CPYADP01-COND-TYPE         PIC X(18).
000380         10  CPYADP01-THRESHOLD         PIC S9(05)V9(04).
000390         10  CPYADP01-TARGET-CODE       PIC X(10).
000400         10  CPYADP01-COOLDOWN-LEFT     PIC 9(04) COMP.
000410     05  FILLER                         PIC X(10) VALUE SPACES.
