000100*================================================================*
000110* BOOK........: CPYBET01
000120* DESCRIPTION.: BET DETAIL OUTPUT RECORD (BETLOG) - ONE PER BET
000130* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000140* DATE........: 03/14/1987
000150*----------------------------------------------------------------*
000160* CPYBET01-SESSION-NO    = SESSION SEQUENCE NUMBER
000170* CPYBET01-BET-NO        = BET SEQUENCE WITHIN THE SESSION
000180* CPYBET01-BET-AMOUNT    = STAKE
000190* CPYBET01-BET-TYPE      = UNDER/OVER
000200* CPYBET01-TARGET        = TARGET USED FOR THIS BET
000210* CPYBET01-ROLL-VALUE    = DICE OUTCOME
000220* CPYBET01-WON-FLAG      = 'W' WON, 'L' LOST
000230* CPYBET01-MULTIPLIER    = PAYOUT MULTIPLIER APPLIED
000240* CPYBET01-PAYOUT        = STAKE TIMES MULTIPLIER IF WON, ELSE 0
000250* CPYBET01-BALANCE-AFTER = SESSION BALANCE AFTER SETTLEMENT
000260*----------------------------------------------------------------*
000270* FIXED 80-BYTE TEXT LINE, LINE SEQUENTIAL, ONE RECORD PER BET.
000280*================================================================*
000290 01  CPYBET01-HEADER.
000300     05  CPYBET01-COD-BOOK        PIC X(08) VALUE 'CPYBET01'.
000310     05  CPYBET01-TAM-BOOK        PIC 9(05) VALUE 00080.
000320 01  CPYBET01-BET-RECORD.
000330     05  CPYBET01-SESSION-NO      PIC 9(05).
000340     05  CPYBET01-BET-NO          PIC 9(05).
000350     05  CPYBET01-BET-AMOUNT      PIC S9(07)V9(08).
000360     05  CPYBET01-BET-TYPE        PIC X(05).
000370     05  CPYBET01-TARGET          PIC 9(02)V99.
000380     05  CPYBET01-ROLL-VALUE      PIC 9(02)V99.
000390     05  CPYBET01-WON-FLAG        PIC X(01).
000400         88  CPYBET01-BET-WON     VALUE 'W'.
000410         88  CPYBET01-BET-LOST    VALUE 'L'.
000420     05  CPYBET01-MULTIPLIER      PIC 9(02)V9(04).
000430     05  CPYBET01-PAYOUT          PIC S9(07)V9(08).
000440     05  CPYBET01-BALANCE-AFTER   PIC S9(07)V9(08).
000450     05  FILLER                   PIC X(05) VALUE SPACES.
