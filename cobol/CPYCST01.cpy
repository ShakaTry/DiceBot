000100*================================================================*
000110* BOOK........: CPYCST01
000120* DESCRIPTION.: COMPOSITE-STRATEGY STATE - A TABLE OF MEMBER
000130*               STRATEGY STATES COMBINED BY COMP001A
000140* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000150* DATE........: 03/14/1987
000160*----------------------------------------------------------------*
000170* CPYCST01-MODE               = VOTE/AVERAGE/PRIORITY/WEIGHTED/
000180*                                ROTATE/UNANIMOUS
000190* CPYCST01-MEMBER-COUNT        = MEMBERS ACTUALLY IN USE (MAX 6)
000200* CPYCST01-ROTATE-INDEX        = MEMBER CURRENTLY ON DUTY (ROTATE)
000210* CPYCST01-ROTATE-BETS         = BETS PLACED BY THE CURRENT MEMBER
000220* CPYCST01-ROTATE-INTERVAL     = BETS BEFORE ROTATING TO THE NEXT
000230* CPYCST01-CONSENSUS-THRESHOLD = FRACTION OF VOTES NEEDED TO BET
000240* CPYCST01-MEMBER (OCCURS 6)    = ONE STRATEGY'S OWN STATE FIELDS,
000250*                                INLINED FROM THE CPYSTA01 SHAPE
000260*----------------------------------------------------------------*
000270* CARRIED IN WORKING-STORAGE BY DICEBAT1 AND PASSED BY REFERENCE
000280* ON EVERY CALL TO COMP001A. NOT AN EXTERNAL FILE RECORD.
000290*================================================================*
000300 01  CPYCST01-COMPOSITE-STATE.
000310     05  CPYCST01-MODE                  PIC X(10).
000320     05  CPYCST01-MEMBER-COUNT          PIC 9(01) COMP.
000330     05  CPYCST01-ROTATE-INDEX          PIC 9(01) COMP.
000340     05  CPYCST01-ROTATE-BETS           PIC 9(04) COMP.
000350     05  CPYCST01-ROTATE-INTERVAL       PIC 9(04) COMP.
000360     05  CPYCST01-CONSENSUS-THRESHOLD   PIC 9V9(04).
000370     05  CPYCST01-MEMBER OCCURS 6 TIMES.
000380         10  CPYCST01-MEM-STRATEGY-CODE PIC X(10).
000390         10  CPYCST01-MEM-WEIGHT        PIC 9V9(04).
000400         10  CPYCST01-MEM-CONSEC-WINS   PIC 9(04) COMP.
000410         10  CPYCST01-MEM-CONSEC-LOSSES PIC 9(04) COMP.
000420         10  CPYCST01-MEM-MART-LEVEL    PIC 9(04) COMP.
000430         10  CPYCST01-MEM-FIB-INDEX     PIC 9(04) COMP.
000440         10  CPYCST01-MEM-DALEMB-UNITS  PIC S9(04) COMP.
000450         10  CPYCST01-MEM-LAST-STAKE    PIC S9(07)V9(08).
000460         10  CPYCST01-MEM-CONFIDENCE    PIC 9V9(04).
000470         10  CPYCST01-MEM-LAST-ACTION   PIC X(04).
000480             88  CPYCST01-MEM-VOTED-BET VALUE 'BET '.
000490             88  CPYCST01-MEM-VOTED-SKIP VALUE 'SKIP'.
000500     05  FILLER                         PIC X(10) VALUE SPACES.
