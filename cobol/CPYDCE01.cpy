000100*================================================================*
000110* BOOK........: CPYDCE01
000120* DESCRIPTION.: DICE-ENGINE CALL AREA - LINKAGE BETWEEN DICEBAT1
000130*               AND DICE001A
000140* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000150* DATE........: 03/14/1987
000160*----------------------------------------------------------------*
000170* CPYDCE01-FUNCTION-CODE = 1 MULTIPLIER FROM TARGET
000180*                          2 TARGET FROM MULTIPLIER
000190*                          3 VALIDATE BET
000200*                          4 RESOLVE WIN/LOSE AND PAYOUT
000210*                          5 EXPECTED VALUE
000220*                          6 KELLY CRITERION STAKE
000230* CPYDCE01-RETURN-CODE   = 00 OK, 10 BAD TARGET, 20 BAD BET AMOUNT
000240* CPYDCE01-IN-TARGET     = TARGET (UNDER/OVER THRESHOLD)
000250* CPYDCE01-IN-MULTIPLIER = MULTIPLIER (FUNCTION 2 INPUT)
000260* CPYDCE01-IN-BET-TYPE   = UNDER/OVER
000270* CPYDCE01-IN-BET-AMOUNT = STAKE (FUNCTIONS 3,4,5,6)
000280* CPYDCE01-IN-ROLL-VALUE = DICE OUTCOME (FUNCTION 4)
000290* CPYDCE01-IN-BANKROLL   = CURRENT BANKROLL (FUNCTION 6)
000300* CPYDCE01-OUT-WIN-CHANCE= EFFECTIVE WIN CHANCE, PERCENT
000310* CPYDCE01-OUT-MULTIPLIER= COMPUTED MULTIPLIER
000320* CPYDCE01-OUT-TARGET    = COMPUTED TARGET
000330* CPYDCE01-OUT-WON-FLAG  = 'W'/'L' (FUNCTION 4)
000340* CPYDCE01-OUT-PAYOUT    = STAKE TIMES MULTIPLIER IF WON
000350* CPYDCE01-OUT-PROFIT    = PAYOUT MINUS STAKE
000360* CPYDCE01-OUT-EXP-VALUE = EXPECTED VALUE (FUNCTION 5)
000370* CPYDCE01-OUT-KELLY-BET = KELLY-SIZED STAKE (FUNCTION 6)
000380*----------------------------------------------------------------*
000390* CARRIED IN WORKING-STORAGE BY DICEBAT1 AND PASSED BY REFERENCE
000400* ON EVERY CALL TO DICE001A. NOT AN EXTERNAL FILE RECORD.
000410*================================================================*
000420 01  CPYDCE01-CALL-AREA.
000430     05  CPYDCE01-FUNCTION-CODE     PIC 9(01).
000440         88  CPYDCE01-FN-MULT-FROM-TGT   VALUE 1.
000450         88  CPYDCE01-FN-TGT-FROM-MULT   VALUE 2.
000460         88  CPYDCE01-FN-VALIDATE-BET    VALUE 3.
000470         88  CPYDCE01-FN-RESOLVE-BET     VALUE 4.
000480         88  CPYDCE01-FN-EXPECTED-VALUE  VALUE 5.
000490         88  CPYDCE01-FN-KELLY-STAKE     VALUE 6.
000500     05  CPYDCE01-RETURN-CODE       PIC 9(02).
000510         88  CPYDCE01-RC-OK             VALUE 00.
000520         88  CPYDCE01-RC-BAD-TARGET     VALUE 10.
000530         88  CPYDCE01-RC-BAD-BET-AMT    VALUE 20.
000540     05  CPYDCE01-IN-TARGET         PIC 9(02)V99.
000550     05  CPYDCE01-IN-MULTIPLIER     PIC 9(02)V9(04).
000560     05  CPYDCE01-IN-BET-TYPE       PIC X(05).
000570     05  CPYDCE01-IN-BET-AMOUNT     PIC S9(07)V9(08).
000580     05  CPYDCE01-IN-ROLL-VALUE     PIC 9(02)V99.
000590     05  CPYDCE01-IN-BANKROLL       PIC S9(07)V9(08).
000600     05  CPYDCE01-OUT-WIN-CHANCE    PIC 9(03)V9(04).
000610     05  CPYDCE01-OUT-MULTIPLIER    PIC 9(02)V9(04).
000620     05  CPYDCE01-OUT-TARGET        PIC 9(02)V99.
000630     05  CPYDCE01-OUT-WON-FLAG      PIC X(01).
000640         88  CPYDCE01-OUT-WON       VALUE 'W'.
000650         88  CPYDCE01-OUT-LOST      VALUE 'L'.
000660     05  CPYDCE01-OUT-PAYOUT        PIC S9(07)V9(08).
000670     05  CPYDCE01-OUT-PROFIT        PIC S9(07)V9(08).
000680     05  CPYDCE01-OUT-EXP-VALUE     PIC S9(07)V9(08).
000690     05  CPYDCE01-OUT-KELLY-BET     PIC S9(07)V9(08).
000700     05  FILLER                     PIC X(08) VALUE SPACES.
