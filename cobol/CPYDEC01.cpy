000100*================================================================*
000110* BOOK........: CPYDEC01
000120* DESCRIPTION.: STRATEGY DECISION AREA - LINKAGE BETWEEN DICEBAT1
000130*               AND STRAT001A / PARK001A / COMP001A / ADAP001A
000140* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000150* DATE........: 03/14/1987
000160*----------------------------------------------------------------*
000170* CPYDEC01-FUNCTION-CODE = OPERATION REQUESTED OF THE STRATEGY
000180*                          PROGRAM (INIT/NEXT-BET/RESULT/RESET)
000190* CPYDEC01-ACTION-CODE   = REPLY - 'BET' OR 'SKIP'
000200* CPYDEC01-BET-AMOUNT    = STAKE PROPOSED FOR THE NEXT ROLL
000210* CPYDEC01-BET-TYPE      = UNDER/OVER PROPOSED FOR THE NEXT ROLL
000220* CPYDEC01-TARGET        = TARGET PROPOSED FOR THE NEXT ROLL
000230* CPYDEC01-CONFIDENCE    = STRATEGY'S CONFIDENCE IN THIS BET
000240* CPYDEC01-SKIP-REASON   = WHY THE STRATEGY DECLINED TO BET
000250* CPYDEC01-WON-FLAG      = FED BACK IN ON A RESULT CALL
000260* CPYDEC01-PAYOUT        = FED BACK IN ON A RESULT CALL
000270*----------------------------------------------------------------*
000280* CARRIED IN WORKING-STORAGE BY DICEBAT1 AND PASSED BY REFERENCE
000290* TOGETHER WITH CPYSTA01/CPYCST01/CPYADP01 ON EVERY CALL TO THE
000300* STRATEGY SUBPROGRAMS. NOT AN EXTERNAL FILE RECORD.
000310*================================================================*
000320 01  CPYDEC01-DECISION-AREA.
000330     05  CPYDEC01-FUNCTION-CODE     PIC X(08).
000340         88  CPYDEC01-FN-INIT       VALUE 'INIT'.
000350         88  CPYDEC01-FN-NEXT-BET   VALUE 'NEXT-BET'.
000360         88  CPYDEC01-FN-RESULT     VALUE 'RESULT'.
000370         88  CPYDEC01-FN-RESET      VALUE 'RESET'.
000380     05  CPYDEC01-ACTION-CODE       PIC X(04).
000390         88  CPYDEC01-ACT-BET       VALUE 'BET '.
000400         88  CPYDEC01-ACT-SKIP      VALUE 'SKIP'.
000410     05  CPYDEC01-BET-AMOUNT        PIC S9(07)V9(08).
000420     05  CPYDEC01-BET-TYPE          PIC X(05).
000430     05  CPYDEC01-TARGET            PIC 9(02)V99.
000440     05  CPYDEC01-CONFIDENCE        PIC 9V9(04).
000450     05  CPYDEC01-SKIP-REASON       PIC X(20).
000460     05  CPYDEC01-WON-FLAG          PIC X(01).
000470         88  CPYDEC01-RESULT-WON    VALUE 'W'.
000480         88  CPYDEC01-RESULT-LOST   VALUE 'L'.
000490     05  CPYDEC01-PAYOUT            PIC S9(07)V9(08).
000500     05  FILLER                     PIC X(10) VALUE SPACES.
