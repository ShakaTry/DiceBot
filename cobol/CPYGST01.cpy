000100*================================================================*
000110* BOOK........: CPYGST01
000120* DESCRIPTION.: GAME-STATE ACCUMULATOR - ONE SESSION'S RUNNING STATE
000130* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000140* DATE........: 03/14/1987
000150*----------------------------------------------------------------*
000160* CPYGST01-BETS-COUNT       = BETS SETTLED SO FAR THIS SESSION
000170* CPYGST01-WINS-COUNT       = WINS SO FAR
000180* CPYGST01-LOSSES-COUNT     = LOSSES SO FAR
000190* CPYGST01-CONSEC-WINS      = CURRENT WINNING STREAK
000200* CPYGST01-CONSEC-LOSSES    = CURRENT LOSING STREAK
000210* CPYGST01-MAX-CONSEC-WINS  = LONGEST WINNING STREAK SO FAR
000220* CPYGST01-MAX-CONSEC-LOSSES= LONGEST LOSING STREAK SO FAR
000230* CPYGST01-BALANCE          = CURRENT SESSION BALANCE
000240* CPYGST01-MAX-BALANCE      = HIGH-WATER MARK THIS SESSION
000250* CPYGST01-MIN-BALANCE      = LOW-WATER MARK THIS SESSION
000260* CPYGST01-DRAWDOWN         = CURRENT DROP FROM HIGH-WATER MARK
000270* CPYGST01-MAX-DRAWDOWN     = WORST DROP SEEN THIS SESSION
000280* CPYGST01-TOTAL-WAGERED    = SUM OF STAKES THIS SESSION
000290* CPYGST01-TOTAL-PROFIT     = BALANCE MINUS INITIAL BANKROLL
000300*----------------------------------------------------------------*
000310* CARRIED IN WORKING-STORAGE BY DICEBAT1 FOR THE SESSION IN
000320* PROGRESS, RESET AT THE TOP OF EACH SESSION. NOT AN EXTERNAL
000330* FILE RECORD - THE FINAL VALUES ARE POSTED TO CPYSES01 AT
000340* SESSION END.
000350*================================================================*
000360 01  CPYGST01-GAME-STATE.
000370     05  CPYGST01-BETS-COUNT        PIC 9(05) COMP.
000380     05  CPYGST01-WINS-COUNT        PIC 9(05) COMP.
000390     05  CPYGST01-LOSSES-COUNT      PIC 9(05) COMP.
000400     05  CPYGST01-CONSEC-WINS       PIC 9(04) COMP.
000410     05  CPYGST01-CONSEC-LOSSES     PIC 9(04) COMP.
000420     05  CPYGST01-MAX-CONSEC-WINS   PIC 9(04) COMP.
000430     05  CPYGST01-MAX-CONSEC-LOSSES PIC 9(04) COMP.
000440     05  CPYGST01-BALANCE           PIC S9(07)V9(08).
000450     05  CPYGST01-MAX-BALANCE       PIC S9(07)V9(08).
000460     05  CPYGST01-MIN-BALANCE       PIC S9(07)V9(08).
000470     05  CPYGST01-DRAWDOWN          PIC 9V9(04).
000480     05  CPYGST01-MAX-DRAWDOWN      PIC 9V9(04).
000490     05  CPYGST01-TOTAL-WAGERED     PIC S9(09)V9(08).
000500     05  CPYGST01-TOTAL-PROFIT      PIC S9(09)V9(08).
000510     05  FILLER                     PIC X(08) VALUE SPACES.
