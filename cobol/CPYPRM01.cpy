000100*================================================================*
000110* BOOK........: CPYPRM01
000120* DESCRIPTION.: STRATEGY / SIMULATION PARAMETER RECORD (PARAMS)
000130* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000140* DATE........: 03/14/1987
000150*----------------------------------------------------------------*
000160* CPYPRM01-STRATEGY-CODE   = FLAT/MARTINGALE/FIBONACCI/DALEMBERT/
000170*                            PAROLI/PARKING/COMPOSITE/ADAPTIVE
000180* CPYPRM01-TOTAL-CAPITAL   = TOTAL CAPITAL TO BE SPLIT VAULT/BANKROLL
000190* CPYPRM01-BASE-BET        = BASE STAKE FOR THE STRATEGY
000200* CPYPRM01-BET-MULTIPLIER  = PROGRESSION MULTIPLIER (DFLT 2.00)
000210* CPYPRM01-MAX-LOSSES      = PROGRESSION CAP, ALSO USED AS THE
000220*                            OPTIONAL SESSION MAX-CONSEC-LOSS LIMIT
000230*                            WHEN GREATER THAN ZERO (DFLT 10)
000240* CPYPRM01-TARGET          = BET TARGET, 2 DECIMALS (DFLT 50.00)
000250* CPYPRM01-BET-TYPE        = UNDER/OVER (DFLT UNDER)
000260* CPYPRM01-NUM-SESSIONS    = SESSIONS TO RUN THIS BATCH
000270* CPYPRM01-MAX-BETS        = PER-SESSION BET CAP (DFLT 1000)
000280* CPYPRM01-STOP-LOSS-PCT   = SESSION ROI FLOOR (DFLT -0.5000)
000290* CPYPRM01-TAKE-PROFIT-PCT = SESSION ROI CEILING (DFLT +1.0000)
000300*----------------------------------------------------------------*
000310* 80-BYTE FIXED TEXT LINE, ONE RECORD PER RUN, LINE SEQUENTIAL.
000320*================================================================*
000330 01  CPYPRM01-HEADER.
000340     05  CPYPRM01-COD-BOOK        PIC X(08) VALUE 'CPYPRM01'.
000350     05  CPYPRM01-TAM-BOOK        PIC 9(05) VALUE 00080.
000360 01  CPYPRM01-PARM-RECORD.
000370     05  CPYPRM01-STRATEGY-CODE   PIC X(10).
000380     05  CPYPRM01-TOTAL-CAPITAL   PIC S9(07)V9(08).
000390     05  CPYPRM01-BASE-BET        PIC S9(07)V9(08).
000400     05  CPYPRM01-BET-MULTIPLIER  PIC 9(02)V99.
000410     05  CPYPRM01-MAX-LOSSES      PIC 9(03).
000420     05  CPYPRM01-TARGET          PIC 9(02)V99.
000430     05  CPYPRM01-BET-TYPE        PIC X(05).
000440     05  CPYPRM01-NUM-SESSIONS    PIC 9(05).
000450     05  CPYPRM01-MAX-BETS        PIC 9(05).
000460     05  CPYPRM01-STOP-LOSS-PCT   PIC S9V9(04).
000470     05  CPYPRM01-TAKE-PROFIT-PCT PIC S9V9(04).
000480     05  FILLER                   PIC X(04) VALUE SPACES.
000490* RAW-LINE VIEW OF THE SAME 80 BYTES - USED ONLY WHEN THE VALIDATOR
000500* NEEDS TO ECHO THE OFFENDING INPUT LINE TO THE CONSOLE UNCHANGED.
000510 01  CPYPRM01-RAW-LINE REDEFINES CPYPRM01-PARM-RECORD PIC X(80).
