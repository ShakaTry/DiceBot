000100*================================================================*
000110* BOOK........: CPYROL01
000120* DESCRIPTION.: DICE ROLL INPUT RECORD (ROLLS)
000130* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000140* DATE........: 03/14/1987
000150*----------------------------------------------------------------*
000160* CPYROL01-ROLL-VALUE = DICE OUTCOME 00.00 - 99.99
000170*----------------------------------------------------------------*
000180* ONE 4-DIGIT ZONED VALUE PER LINE, IMPLIED 2 DECIMALS, E.G.
000190* '4217' ON THE FILE MEANS A ROLL OF 42.17. LINE SEQUENTIAL.
000200*================================================================*
000210 01  CPYROL01-LINE                PIC 9(04).
000220* IMPLIED-DECIMAL VIEW OF THE SAME 4 DIGITS - NO DATA MOVEMENT
000230* NEEDED, THE STORAGE BYTES ARE IDENTICAL TO THE RAW LINE ABOVE.
000240 01  CPYROL01-ROLL REDEFINES CPYROL01-LINE.
000250     05  CPYROL01-ROLL-VALUE      PIC 9(02)V99.
