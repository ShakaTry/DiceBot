000100*================================================================*
000110* BOOK........: CPYSES01
000120* DESCRIPTION.: SESSION SUMMARY OUTPUT RECORD (SESSLOG)
000130* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000140* DATE........: 03/14/1987
000150*----------------------------------------------------------------*
000160* CPYSES01-SESSION-NO        = SEQUENCE NUMBER
000170* CPYSES01-INITIAL-BANKROLL  = ALLOCATED AT SESSION START
000180* CPYSES01-FINAL-BANKROLL    = BALANCE AT SESSION END
000190* CPYSES01-PROFIT            = FINAL MINUS INITIAL
000200* CPYSES01-ROI-PCT           = PROFIT / INITIAL
000210* CPYSES01-BETS-COUNT        = BETS SETTLED
000220* CPYSES01-WINS-COUNT        = WINNING BETS
000230* CPYSES01-LOSSES-COUNT      = LOSING BETS
000240* CPYSES01-WIN-RATE          = WINS / BETS
000250* CPYSES01-TOTAL-WAGERED     = SUM OF STAKES
000260* CPYSES01-MAX-CONSEC-WINS   = LONGEST WINNING STREAK
000270* CPYSES01-MAX-CONSEC-LOSSES = LONGEST LOSING STREAK
000280* CPYSES01-MAX-DRAWDOWN      = PEAK-TO-BALANCE RATIO, MAXIMUM
000290* CPYSES01-STOP-REASON       = STOP-LOSS/TAKE-PROFIT/MAX-BETS/
000300*                              DEPLETED/MAX-CONSEC-LOSS
000310*----------------------------------------------------------------*
000320* FIXED 132-BYTE TEXT LINE, LINE SEQUENTIAL, ONE RECORD PER SESSION.
000330*================================================================*
000340 01  CPYSES01-HEADER.
000350     05  CPYSES01-COD-BOOK          PIC X(08) VALUE 'CPYSES01'.
000360     05  CPYSES01-TAM-BOOK          PIC 9(05) VALUE 00132.
000370 01  CPYSES01-SESSION-RECORD.
000380     05  CPYSES01-SESSION-NO        PIC 9(05).
000390     05  CPYSES01-INITIAL-BANKROLL  PIC S9(07)V9(08).
000400     05  CPYSES01-FINAL-BANKROLL    PIC S9(07)V9(08).
000410     05  CPYSES01-PROFIT            PIC S9(07)V9(08).
000420     05  CPYSES01-ROI-PCT           PIC S9(03)V9(04).
000430* WHOLE/FRACTION BREAKDOWN OF THE ROI, USED ONLY WHEN THE REPORT
000440* NEEDS TO SIGN-TEST THE INTEGER PART SEPARATELY FROM THE FRACTION.
000450     05  CPYSES01-ROI-PARTS REDEFINES CPYSES01-ROI-PCT.
000460         10  CPYSES01-ROI-WHOLE     PIC S9(03).
000470         10  CPYSES01-ROI-FRACTION  PIC 9(04).
000480     05  CPYSES01-BETS-COUNT        PIC 9(05).
000490     05  CPYSES01-WINS-COUNT        PIC 9(05).
000500     05  CPYSES01-LOSSES-COUNT      PIC 9(05).
000510     05  CPYSES01-WIN-RATE          PIC 9V9(04).
000520     05  CPYSES01-TOTAL-WAGERED     PIC S9(09)V9(08).
000530     05  CPYSES01-MAX-CONSEC-WINS   PIC 9(04).
000540     05  CPYSES01-MAX-CONSEC-LOSSES PIC 9(04).
000550     05  CPYSES01-MAX-DRAWDOWN      PIC 9V9(04).
000560* WHOLE/FRACTION BREAKDOWN OF THE WORST DRAWDOWN, USED BY THE
000570* GRAND-TOTAL LINE TO COMPARE AGAINST THE RUNNING WORST-CASE.
000580     05  CPYSES01-DRAW-PARTS REDEFINES CPYSES01-MAX-DRAWDOWN.
000590         10  CPYSES01-DRAW-WHOLE    PIC 9(01).
000600         10  CPYSES01-DRAW-FRACTION PIC 9(04).
000610     05  CPYSES01-STOP-REASON       PIC X(20).
000620     05  FILLER                     PIC X(05) VALUE SPACES.
