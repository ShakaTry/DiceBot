000100*================================================================*
000110* BOOK........: CPYSTA01
000120* DESCRIPTION.: SINGLE BASE-STRATEGY STATE BLOCK - ONE PER STRATEGY
000130*               INSTANCE, CARRIED ACROSS CALLS TO STRAT001A
000140* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000150* DATE........: 03/14/1987
000160*----------------------------------------------------------------*
000170* CPYSTA01-STRATEGY-CODE  = FLAT/MARTINGALE/FIBONACCI/DALEMBERT/
000180*                           PAROLI - WHICH MATH APPLIES BELOW
000190* CPYSTA01-CONSEC-WINS    = WINS SINCE LAST LOSS
000200* CPYSTA01-CONSEC-LOSSES  = LOSSES SINCE LAST WIN
000210* CPYSTA01-MART-LEVEL     = MARTINGALE DOUBLING LEVEL
000220* CPYSTA01-FIB-INDEX      = FIBONACCI SEQUENCE POSITION
000230* CPYSTA01-DALEMBERT-UNITS= D'ALEMBERT UNIT COUNT ABOVE BASE
000240* CPYSTA01-LAST-STAKE     = STAKE USED ON THE PRIOR BET
000250* CPYSTA01-CONFIDENCE     = CURRENT CONFIDENCE READING
000260* CPYSTA01-PEAK-BALANCE   = HIGH-WATER MARK SEEN BY THIS STRATEGY
000270* CPYSTA01-INITIAL-BALANCE= BALANCE WHEN THE STRATEGY WAS INIT'D
000280* CPYSTA01-NONCE-COUNT    = ROLLS CONSUMED SINCE INIT
000290* CPYSTA01-TOGGLE-COUNT   = PAROLI WIN-STREAK RESETS APPLIED
000300* CPYSTA01-PARK-FLAG      = 'Y' WHEN PARKING HAS BENCHED THIS
000310*                           STRATEGY FOR THE CURRENT BET
000320*----------------------------------------------------------------*
000330* CARRIED IN WORKING-STORAGE BY DICEBAT1 (OR NESTED INSIDE ONE
000340* MEMBER SLOT OF CPYCST01 FOR A COMPOSITE RUN) AND PASSED BY
000350* REFERENCE ON EVERY CALL TO STRAT001A. NOT AN EXTERNAL FILE
000360* RECORD.
000370*================================================================*
000380 01  CPYSTA01-STRATEGY-STATE.
000390     05  CPYSTA01-STRATEGY-CODE     PIC X(10).
000400     05  CPYSTA01-CONSEC-WINS       PIC 9(04) COMP.
000410     05  CPYSTA01-CONSEC-LOSSES     PIC 9(04) COMP.
000420     05  CPYSTA01-MART-LEVEL        PIC 9(04) COMP.
000430     05  CPYSTA01-FIB-INDEX         PIC 9(04) COMP.
000440     05  CPYSTA01-DALEMBERT-UNITS   PIC S9(04) COMP.
000450     05  CPYSTA01-LAST-STAKE        PIC S9(07)V9(08).
000460     05  CPYSTA01-CONFIDENCE        PIC 9V9(04).
000470     05  CPYSTA01-PEAK-BALANCE      PIC S9(07)V9(08).
000480     05  CPYSTA01-INITIAL-BALANCE   PIC S9(07)V9(08).
000490     05  CPYSTA01-NONCE-COUNT       PIC 9(07) COMP.
000500     05  CPYSTA01-TOGGLE-COUNT      PIC 9(04) COMP.
000510     05  CPYSTA01-PARK-FLAG         PIC X(01).
000520         88  CPYSTA01-PARKED        VALUE 'Y'.
000530         88  CPYSTA01-NOT-PARKED    VALUE 'N'.
000540     05  FILLER                     PIC X(09) VALUE SPACES.
