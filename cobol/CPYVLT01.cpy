000100*================================================================*
000110* BOOK........: CPYVLT01
000120* DESCRIPTION.: VAULT STATE RECORD - CARRIED BETWEEN VAULT CALLS
000130*               AND PRINTED ON THE FINAL REPORT
000140* WRITTEN BY..: J ROBERT HALVORSEN - EDP OPERATIONS
000150* DATE........: 03/14/1987
000160*----------------------------------------------------------------*
000170* CPYVLT01-VAULT-BALANCE    = PROTECTED FUNDS, HELD OUT OF PLAY
000180* CPYVLT01-BANKROLL-BALANCE = ACTIVE BETTING FUNDS
000190* CPYVLT01-TOTAL-DEPOSITED  = LIFETIME DEPOSITS INTO VAULT+BANKROLL
000200* CPYVLT01-TOTAL-WITHDRAWN  = LIFETIME WITHDRAWALS FROM THE VAULT
000210*----------------------------------------------------------------*
000220* CARRIED IN WORKING-STORAGE BY DICEBAT1 AND PASSED BY REFERENCE
000230* ON EVERY CALL TO VALT001A. NOT AN EXTERNAL FILE RECORD.
000240*================================================================*
000250 01  CPYVLT01-VAULT-RECORD.
000260     05  CPYVLT01-VAULT-BALANCE     PIC S9(09)V9(08).
000270     05  CPYVLT01-BANKROLL-BALANCE  PIC S9(09)V9(08).
000280     05  CPYVLT01-TOTAL-DEPOSITED   PIC S9(09)V9(08).
000290     05  CPYVLT01-TOTAL-WITHDRAWN   PIC S9(09)V9(08).
000300     05  FILLER                     PIC X(10) VALUE SPACES.
