000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 03/14/1987
000140      * DESCRIPTION..: DICE GAME ENGINE - WIN CHANCE, MULTIPLIER,
000150      *                TARGET CONVERSION, BET VALIDATION, WIN
000160      *                RESOLUTION, PAYOUT, EXPECTED VALUE, KELLY STAKE
000170      * NAME........: DICE001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 03/14/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000230      * 05/02/1987 JRH  0014  ADDED KELLY CRITERION STAKE FUNCTION
000240      * 11/19/1988 GKT  0031  CLAMP MULTIPLIER TO 1.01-99.00 PER AUDIT
000250      * 02/09/1990 GKT  0047  CORRECTED TARGET-FROM-MULTIPLIER ROUNDING
000260      * 07/23/1991 LMW  0058  HOUSE EDGE MADE A NAMED CONSTANT
000270      * 04/11/1993 LMW  0066  EXPECTED VALUE FUNCTION ADDED
000280      * 01/06/1995 DFP  0079  YEAR-END REVIEW, NO LOGIC CHANGE
000290      * 09/30/1996 DFP  0083  CORRECTED WIN TEST - EXACT ROLL LOSES BOTH
000300      *                       WAYS PER STATE GAMING BOARD RULING
000310      * 06/18/1998 RSK  0091  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000320      * 02/12/1999 RSK  0092  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000330      * 08/04/1999 RSK  0093  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000340      * 03/01/2001 CMH  0101  KELLY FRACTION CAP MADE 10 PERCENT PER
000350      *                       RISK COMMITTEE MEMO 01-07
000360      * 10/17/2003 CMH  0114  RETURN-CODE 20 ADDED FOR BAD BET AMOUNT
000370      *----------------------------------------------------------------*
000380       IDENTIFICATION DIVISION.
000390       PROGRAM-ID. DICE001A.
000400       AUTHOR. J ROBERT HALVORSEN.
000410       INSTALLATION. MIDLAND STATE DATA CENTER.
000420       DATE-WRITTEN. 03/14/1987.
000430       DATE-COMPILED.
000440       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000450      *================================================================*
000460       ENVIRONMENT DIVISION.
000470       CONFIGURATION SECTION.
000480       SPECIAL-NAMES.
000490           CLASS WRK-CLASS-BET-TYPE IS 'U' THRU 'U', 'O' THRU 'O'.
000500
000510       DATA DIVISION.
000520       WORKING-STORAGE SECTION.
000530
000540      *----------------------------------------------------------------*
000550      *    HOUSE CONSTANTS
000560      *----------------------------------------------------------------*
000570       01  WRK-HOUSE-EDGE               PIC 9V9(04) VALUE 0.0100.
000580       01  WRK-MIN-BET                  PIC S9(07)V9(08)
000590                                         VALUE 0.00015000.
000600       01  WRK-MAX-BET                  PIC S9(07)V9(08)
000610                                         VALUE 1000.00000000.
000620       01  WRK-MIN-TARGET                PIC 9(02)V99 VALUE 00.01.
000630       01  WRK-MAX-TARGET                PIC 9(02)V99 VALUE 99.99.
000640       01  WRK-MIN-MULTIPLIER             PIC 9(02)V9(04) VALUE 01.0100.
000650       01  WRK-MAX-MULTIPLIER             PIC 9(02)V9(04) VALUE 99.0000.
000660
000670      *----------------------------------------------------------------*
000680      *    RAW-CHANCE / EFFECTIVE-CHANCE WORK AREA
000690      *----------------------------------------------------------------*
000700       01  WRK-RAW-CHANCE                PIC S9(03)V9(08) VALUE ZEROS.
000710
000720      *   WHOLE/FRACTION VIEW OF THE RAW CHANCE - USED WHEN A
000730      *   ROUTINE NEEDS TO SIGN-TEST THE RAW CHANCE BEFORE THE
000740      *   HOUSE EDGE HAS BEEN APPLIED.
000750       01  WRK-RAW-CHANCE-PARTS REDEFINES WRK-RAW-CHANCE.
000760           05  WRK-RAW-CHANCE-WHOLE      PIC S9(03).
000770           05  WRK-RAW-CHANCE-FRACTION   PIC 9(08).
000780
000790       01  WRK-EFF-CHANCE                PIC S9(03)V9(08) VALUE ZEROS.
000800
000810      *   BROKEN-DOWN VIEW OF EFFECTIVE CHANCE - USED WHEN THE
000820      *   CALLER ONLY NEEDS THE WHOLE-PERCENT PART FOR A DISPLAY.
000830       01  WRK-EFF-CHANCE-PARTS REDEFINES WRK-EFF-CHANCE.
000840           05  WRK-EFF-CHANCE-SIGN-DIGS  PIC S9(03).
000850           05  WRK-EFF-CHANCE-FRACTION   PIC 9(08).
000860
000870      *----------------------------------------------------------------*
000880      *    KELLY CRITERION WORK AREA
000890      *----------------------------------------------------------------*
000900       01  WRK-KELLY-P                   PIC S9(01)V9(08) VALUE ZEROS.
000910       01  WRK-KELLY-Q                   PIC S9(01)V9(08) VALUE ZEROS.
000920       01  WRK-KELLY-B                   PIC S9(03)V9(08) VALUE ZEROS.
000930       01  WRK-KELLY-F                   PIC S9(03)V9(08) VALUE ZEROS.
000940       01  WRK-KELLY-CAP-25              PIC S9(03)V9(08) VALUE ZEROS.
000950       01  WRK-KELLY-CAP-10              PIC S9(03)V9(08) VALUE ZEROS.
000960
000970      *   WHOLE/FRACTION VIEW OF THE KELLY FRACTION - USED ONLY WHEN
000980      *   TESTING THE SIGN OF F BEFORE THE STAKE IS COMPUTED.
000990       01  WRK-KELLY-F-PARTS REDEFINES WRK-KELLY-F.
001000           05  WRK-KELLY-F-WHOLE          PIC S9(03).
001010           05  WRK-KELLY-F-FRACTION       PIC 9(08).
001020
001030      *----------------------------------------------------------------*
001040      *    MISCELLANEOUS COUNTERS AND SWITCHES
001050      *----------------------------------------------------------------*
001060       77  WRK-CALL-COUNT                PIC 9(09) COMP VALUE ZERO.
001070       77  WRK-ERROR-SWITCH              PIC 9(01) COMP VALUE ZERO.
001080           88  WRK-NO-ERROR               VALUE 0.
001090           88  WRK-HAS-ERROR              VALUE 1.
001100
001110       LINKAGE SECTION.
001120       COPY CPYDCE01.
001130
001140      *================================================================*
001150       PROCEDURE DIVISION USING CPYDCE01-CALL-AREA.
001160      *================================================================*
001170
001180      *----------------------------------------------------------------*
001190      *    MAIN PROCESSING - DISPATCH ON FUNCTION CODE
001200      *----------------------------------------------------------------*
001210       0000-PROCESSAR.
001220      *----------------------------------------------------------------*
001230
001240           ADD 1 TO WRK-CALL-COUNT
001250           SET WRK-NO-ERROR TO TRUE
001260           SET CPYDCE01-RC-OK TO TRUE
001270
001280           EVALUATE TRUE
001290               WHEN CPYDCE01-FN-MULT-FROM-TGT
001300                   PERFORM 1000-MULT-FROM-TARGET THRU 1000-EXIT
001310               WHEN CPYDCE01-FN-TGT-FROM-MULT
001320                   PERFORM 2000-TARGET-FROM-MULT THRU 2000-EXIT
001330               WHEN CPYDCE01-FN-VALIDATE-BET
001340                   PERFORM 3000-VALIDATE-BET THRU 3000-EXIT
001350               WHEN CPYDCE01-FN-RESOLVE-BET
001360                   PERFORM 4000-RESOLVE-BET THRU 4000-EXIT
001370               WHEN CPYDCE01-FN-EXPECTED-VALUE
001380                   PERFORM 5000-EXPECTED-VALUE THRU 5000-EXIT
001390               WHEN CPYDCE01-FN-KELLY-STAKE
001400                   PERFORM 6000-KELLY-STAKE THRU 6000-EXIT
001410               WHEN OTHER
001420                   SET CPYDCE01-RC-BAD-TARGET TO TRUE
001430           END-EVALUATE
001440
001450           GOBACK
001460           .
001470       0000-EXIT.
001480           EXIT.
001490
001500      *----------------------------------------------------------------*
001510      *    1000 - MULTIPLIER FROM TARGET
001520      *    RAW CHANCE: UNDER=TARGET, OVER=100-TARGET. EFFECTIVE CHANCE
001530      *    APPLIES THE 1 PERCENT HOUSE EDGE. MULTIPLIER = 100/CHANCE,
001540      *    CLAMPED 1.01 - 99.00 PER AUDIT NOTE 11/19/1988.
001550      *----------------------------------------------------------------*
001560       1000-MULT-FROM-TARGET.
001570      *----------------------------------------------------------------*
001580
001590           IF CPYDCE01-IN-TARGET < WRK-MIN-TARGET OR
001600              CPYDCE01-IN-TARGET > WRK-MAX-TARGET
001610               SET CPYDCE01-RC-BAD-TARGET TO TRUE
001620               GO TO 1000-EXIT
001630           END-IF
001640
001650           IF CPYDCE01-IN-BET-TYPE = 'UNDER'
001660               MOVE CPYDCE01-IN-TARGET TO WRK-RAW-CHANCE
001670           ELSE
001680               COMPUTE WRK-RAW-CHANCE =
001690                       100 - CPYDCE01-IN-TARGET
001700           END-IF
001710
001720           COMPUTE WRK-EFF-CHANCE ROUNDED =
001730                   WRK-RAW-CHANCE * (1 - WRK-HOUSE-EDGE)
001740
001750           COMPUTE CPYDCE01-OUT-MULTIPLIER ROUNDED =
001760                   100 / WRK-EFF-CHANCE
001770
001780           IF CPYDCE01-OUT-MULTIPLIER < WRK-MIN-MULTIPLIER
001790               MOVE WRK-MIN-MULTIPLIER TO CPYDCE01-OUT-MULTIPLIER
001800           END-IF
001810           IF CPYDCE01-OUT-MULTIPLIER > WRK-MAX-MULTIPLIER
001820               MOVE WRK-MAX-MULTIPLIER TO CPYDCE01-OUT-MULTIPLIER
001830           END-IF
001840
001850           MOVE WRK-EFF-CHANCE TO CPYDCE01-OUT-WIN-CHANCE
001860           .
001870       1000-EXIT.
001880           EXIT.
001890
001900      *----------------------------------------------------------------*
001910      *    2000 - TARGET FROM MULTIPLIER
001920      *    RAW CHANCE = 100/MULTIPLIER. UNDER TARGET = RAW CHANCE,
001930      *    OVER TARGET = 100-RAW CHANCE. CLAMP 0.01 - 99.99.
001940      *----------------------------------------------------------------*
001950       2000-TARGET-FROM-MULT.
001960      *----------------------------------------------------------------*
001970
001980           IF CPYDCE01-IN-MULTIPLIER < WRK-MIN-MULTIPLIER OR
001990              CPYDCE01-IN-MULTIPLIER > WRK-MAX-MULTIPLIER
002000               SET CPYDCE01-RC-BAD-TARGET TO TRUE
002010               GO TO 2000-EXIT
002020           END-IF
002030
002040           COMPUTE WRK-RAW-CHANCE ROUNDED =
002050                   100 / CPYDCE01-IN-MULTIPLIER
002060
002070           IF CPYDCE01-IN-BET-TYPE = 'UNDER'
002080               MOVE WRK-RAW-CHANCE TO CPYDCE01-OUT-TARGET
002090           ELSE
002100               COMPUTE CPYDCE01-OUT-TARGET =
002110                       100 - WRK-RAW-CHANCE
002120           END-IF
002130
002140           IF CPYDCE01-OUT-TARGET < WRK-MIN-TARGET
002150               MOVE WRK-MIN-TARGET TO CPYDCE01-OUT-TARGET
002160           END-IF
002170           IF CPYDCE01-OUT-TARGET > WRK-MAX-TARGET
002180               MOVE WRK-MAX-TARGET TO CPYDCE01-OUT-TARGET
002190           END-IF
002200           .
002210       2000-EXIT.
002220           EXIT.
002230
002240      *----------------------------------------------------------------*
002250      *    3000 - VALIDATE BET
002260      *    TARGET MUST BE 0.01-99.99, AMOUNT MUST BE MIN-BET TO
002270      *    MAX-BET INCLUSIVE. VIOLATIONS ARE REJECTED, NOT CLAMPED.
002280      *----------------------------------------------------------------*
002290       3000-VALIDATE-BET.
002300      *----------------------------------------------------------------*
002310
002320           IF CPYDCE01-IN-TARGET < WRK-MIN-TARGET OR
002330              CPYDCE01-IN-TARGET > WRK-MAX-TARGET
002340               SET CPYDCE01-RC-BAD-TARGET TO TRUE
002350               SET WRK-HAS-ERROR TO TRUE
002360           END-IF
002370
002380           IF CPYDCE01-IN-BET-AMOUNT < WRK-MIN-BET OR
002390              CPYDCE01-IN-BET-AMOUNT > WRK-MAX-BET
002400               SET CPYDCE01-RC-BAD-BET-AMT TO TRUE
002410               SET WRK-HAS-ERROR TO TRUE
002420           END-IF
002430           .
002440       3000-EXIT.
002450           EXIT.
002460
002470      *----------------------------------------------------------------*
002480      *    4000 - RESOLVE BET AGAINST THE SUPPLIED ROLL
002490      *    UNDER WINS WHEN ROLL < TARGET, OVER WINS WHEN ROLL >
002500      *    TARGET - AN EXACT-EQUAL ROLL LOSES BOTH WAYS (STATE
002510      *    GAMING BOARD RULING, SEE CHANGE LOG 09/30/1996).
002520      *----------------------------------------------------------------*
002530       4000-RESOLVE-BET.
002540      *----------------------------------------------------------------*
002550
002560           SET CPYDCE01-OUT-LOST TO TRUE
002570           MOVE ZEROS TO CPYDCE01-OUT-PAYOUT
002580
002590           IF CPYDCE01-IN-BET-TYPE = 'UNDER'
002600               IF CPYDCE01-IN-ROLL-VALUE < CPYDCE01-IN-TARGET
002610                   SET CPYDCE01-OUT-WON TO TRUE
002620               END-IF
002630           ELSE
002640               IF CPYDCE01-IN-ROLL-VALUE > CPYDCE01-IN-TARGET
002650                   SET CPYDCE01-OUT-WON TO TRUE
002660               END-IF
002670           END-IF
002680
002690           IF CPYDCE01-OUT-WON
002700               COMPUTE CPYDCE01-OUT-PAYOUT ROUNDED =
002710                       CPYDCE01-IN-BET-AMOUNT *
002720                       CPYDCE01-IN-MULTIPLIER
002730           END-IF
002740
002750           COMPUTE CPYDCE01-OUT-PROFIT =
002760                   CPYDCE01-OUT-PAYOUT - CPYDCE01-IN-BET-AMOUNT
002770           .
002780       4000-EXIT.
002790           EXIT.
002800
002810      *----------------------------------------------------------------*
002820      *    5000 - EXPECTED VALUE
002830      *    EV = AMOUNT * MULTIPLIER * (EFFECTIVE-CHANCE/100) - AMOUNT
002840      *----------------------------------------------------------------*
002850       5000-EXPECTED-VALUE.
002860      *----------------------------------------------------------------*
002870
002880           IF CPYDCE01-IN-BET-TYPE = 'UNDER'
002890               MOVE CPYDCE01-IN-TARGET TO WRK-RAW-CHANCE
002900           ELSE
002910               COMPUTE WRK-RAW-CHANCE = 100 - CPYDCE01-IN-TARGET
002920           END-IF
002930
002940           COMPUTE WRK-EFF-CHANCE ROUNDED =
002950                   WRK-RAW-CHANCE * (1 - WRK-HOUSE-EDGE)
002960
002970           COMPUTE CPYDCE01-OUT-EXP-VALUE ROUNDED =
002980                   CPYDCE01-IN-BET-AMOUNT * CPYDCE01-IN-MULTIPLIER
002990                   * (WRK-EFF-CHANCE / 100) - CPYDCE01-IN-BET-AMOUNT
003000           .
003010       5000-EXIT.
003020           EXIT.
003030
003040      *----------------------------------------------------------------*
003050      *    6000 - KELLY CRITERION STAKE
003060      *    P = EFF-CHANCE/100, Q = 1-P, B = MULTIPLIER-1,
003070      *    F = (B*P - Q)/B. F LE 0 MEANS BET ZERO. OTHERWISE STAKE
003080      *    = BANKROLL * MIN(0.25*F, 0.10) PER RISK COMMITTEE CAP.
003090      *----------------------------------------------------------------*
003100       6000-KELLY-STAKE.
003110      *----------------------------------------------------------------*
003120
003130           IF CPYDCE01-IN-BET-TYPE = 'UNDER'
003140               MOVE CPYDCE01-IN-TARGET TO WRK-RAW-CHANCE
003150           ELSE
003160               COMPUTE WRK-RAW-CHANCE = 100 - CPYDCE01-IN-TARGET
003170           END-IF
003180
003190           COMPUTE WRK-EFF-CHANCE ROUNDED =
003200                   WRK-RAW-CHANCE * (1 - WRK-HOUSE-EDGE)
003210
003220           COMPUTE WRK-KELLY-P ROUNDED = WRK-EFF-CHANCE / 100
003230           COMPUTE WRK-KELLY-Q = 1 - WRK-KELLY-P
003240           COMPUTE WRK-KELLY-B = CPYDCE01-IN-MULTIPLIER - 1
003250
003260           IF WRK-KELLY-B = ZERO
003270               MOVE ZEROS TO CPYDCE01-OUT-KELLY-BET
003280               GO TO 6000-EXIT
003290           END-IF
003300
003310           COMPUTE WRK-KELLY-F ROUNDED =
003320                   (WRK-KELLY-B * WRK-KELLY-P - WRK-KELLY-Q)
003330                   / WRK-KELLY-B
003340
003350           IF WRK-KELLY-F-WHOLE NOT > ZERO AND
003360              WRK-KELLY-F-FRACTION = ZERO
003370               MOVE ZEROS TO CPYDCE01-OUT-KELLY-BET
003380               GO TO 6000-EXIT
003390           END-IF
003400
003410           IF WRK-KELLY-F-WHOLE < ZERO
003420               MOVE ZEROS TO CPYDCE01-OUT-KELLY-BET
003430               GO TO 6000-EXIT
003440           END-IF
003450
003460           COMPUTE WRK-KELLY-CAP-25 ROUNDED = 0.25 * WRK-KELLY-F
003470           MOVE 0.10 TO WRK-KELLY-CAP-10
003480
003490           IF WRK-KELLY-CAP-25 < WRK-KELLY-CAP-10
003500               COMPUTE CPYDCE01-OUT-KELLY-BET ROUNDED =
003510                       CPYDCE01-IN-BANKROLL * WRK-KELLY-CAP-25
003520           ELSE
003530               COMPUTE CPYDCE01-OUT-KELLY-BET ROUNDED =
003540                       CPYDCE01-IN-BANKROLL * WRK-KELLY-CAP-10
003550           END-IF
003560           .
003570       6000-EXIT.
003580           EXIT.
