000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 06/05/1987
000140      * DESCRIPTION..: MAIN BATCH DRIVER FOR THE DICE WAGERING
000150      *                SIMULATION RUN - READS THE PARAMETER RECORD,
000160      *                VALIDATES IT, SPLITS THE CAPITAL INTO THE
000170      *                VAULT, RUNS EACH SESSION AGAINST THE ROLL
000180      *                TAPE, AND PRODUCES THE BET LOG, SESSION LOG,
000190      *                AND FINAL SUMMARY REPORT
000200      * NAME........: DICEBAT1
000210      ******************************************************************
000220      *----------------------------------------------------------------*
000230      *  CHANGE LOG
000240      *----------------------------------------------------------------*
000250      * 06/05/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000260      * 06/05/1987 JRH  0001  DRIVES STRAT001A/PARK001A/COMP001A/
000270      *                       ADAP001A THROUGH THE COMMON DECISION AREA
000280      * 08/19/1987 JRH  0007  ROLL TAPE WRAP-AT-EOF ADDED PER OPS
000290      *                       REQUEST - SHORT TAPES WERE ABENDING RUNS
000300      * 03/22/1990 GKT  0019  COMPOSITE AND ADAPTIVE DEFAULT TABLES
000310      *                       NOW BUILT HERE INSTEAD OF HAND-KEYED
000320      * 07/23/1991 LMW  0026  STOP-REASON CONTROL TOTAL ADDED TO
000330      *                       FOOTER OF SUMMARY REPORT
000340      * 04/11/1993 LMW  0033  VAULT REBALANCE MOVED TO END OF RUN,
000350      *                       WAS BEING SKIPPED WHEN LAST SESSION
000360      *                       ENDED ON A DEPLETED BANKROLL
000370      * 01/06/1995 DFP  0041  YEAR-END REVIEW, NO LOGIC CHANGE
000380      * 09/30/1996 DFP  0044  COLUMNAR SESSION GRID ADDED TO REPORT
000390      *                       PER STATE GAMING BOARD AUDIT REQUEST
000400      * 06/18/1998 RSK  0051  Y2K PHASE 1 - NO DATE FIELDS ON THIS
000410      *                       DRIVER, PARAMETER RECORD REVIEWED
000420      * 02/12/1999 RSK  0052  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000430      * 08/04/1999 RSK  0053  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000440      * 03/01/2001 CMH  0061  PARKING DELEGATION FLAG WIRED IN - WAS
000450      *                       GUESSING FROM ACTION-CODE BEFORE PARK001A
000460      *                       EXPOSED LNK-DELEGATE-FLAG
000470      * 10/17/2003 CMH  0069  ZERO SESSION BANKROLL NOW HALTS THE
000480      *                       WHOLE RUN PER RISK COMMITTEE MEMO 03-14
000490      *----------------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000510       PROGRAM-ID. DICEBAT1.
000520       AUTHOR. J ROBERT HALVORSEN.
000530       INSTALLATION. MIDLAND STATE DATA CENTER.
000540       DATE-WRITTEN. 06/05/1987.
000550       DATE-COMPILED.
000560       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000570      *================================================================*
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SPECIAL-NAMES.
000610           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000620
000630       INPUT-OUTPUT SECTION.
000640       FILE-CONTROL.
000650           SELECT PARAMS-FILE  ASSIGN TO PARAMS
000660               ORGANIZATION IS LINE SEQUENTIAL
000670               FILE STATUS IS WRK-PARAMS-STATUS.
000680           SELECT ROLLS-FILE   ASSIGN TO ROLLS
000690               ORGANIZATION IS LINE SEQUENTIAL
000700               FILE STATUS IS WRK-ROLLS-STATUS.
000710           SELECT BETLOG-FILE  ASSIGN TO BETLOG
000720               ORGANIZATION IS LINE SEQUENTIAL
000730               FILE STATUS IS WRK-BETLOG-STATUS.
000740           SELECT SESSLOG-FILE ASSIGN TO SESSLOG
000750               ORGANIZATION IS LINE SEQUENTIAL
000760               FILE STATUS IS WRK-SESSLOG-STATUS.
000770           SELECT DICERPT-FILE ASSIGN TO DICERPT
000780               ORGANIZATION IS LINE SEQUENTIAL
000790               FILE STATUS IS WRK-DICERPT-STATUS.
000800
000810       DATA DIVISION.
000820       FILE SECTION.
000830
000840       FD  PARAMS-FILE.
000850       01  WRK-PARAMS-RECORD               PIC X(80).
000860
000870       FD  ROLLS-FILE.
000880       01  WRK-ROLLS-RECORD                PIC X(04).
000890
000900       FD  BETLOG-FILE.
000910       01  WRK-BETLOG-RECORD               PIC X(80).
000920
000930       FD  SESSLOG-FILE.
000940       01  WRK-SESSLOG-RECORD              PIC X(132).
000950
000960       FD  DICERPT-FILE.
000970       01  WRK-DICERPT-RECORD              PIC X(132).
000980
000990       WORKING-STORAGE SECTION.
001000
001010      *----------------------------------------------------------------*
001020      *    FILE STATUS AND END-OF-FILE SWITCHES
001030      *----------------------------------------------------------------*
001040       01  WRK-PARAMS-STATUS                PIC X(02) VALUE SPACES.
001050       01  WRK-ROLLS-STATUS                 PIC X(02) VALUE SPACES.
001060       01  WRK-BETLOG-STATUS                PIC X(02) VALUE SPACES.
001070       01  WRK-SESSLOG-STATUS               PIC X(02) VALUE SPACES.
001080       01  WRK-DICERPT-STATUS               PIC X(02) VALUE SPACES.
001090
001100       01  WRK-PARAMS-EOF-FLAG              PIC X(01) VALUE 'N'.
001110           88  WRK-PARAMS-EOF                 VALUE 'Y'.
001120           88  WRK-PARAMS-NOT-EOF              VALUE 'N'.
001130
001140       01  WRK-ROLLS-EOF-FLAG               PIC X(01) VALUE 'N'.
001150           88  WRK-ROLLS-EOF                   VALUE 'Y'.
001160           88  WRK-ROLLS-NOT-EOF                VALUE 'N'.
001170
001180       01  WRK-ROLLS-EMPTY-FLAG             PIC X(01) VALUE 'N'.
001190           88  WRK-ROLLS-TAPE-EMPTY            VALUE 'Y'.
001200
001210       01  WRK-BATCH-STOP-FLAG              PIC X(01) VALUE 'N'.
001220           88  WRK-BATCH-STOP                  VALUE 'Y'.
001230           88  WRK-BATCH-CONTINUE               VALUE 'N'.
001240
001250       01  WRK-SESSION-END-FLAG             PIC X(01) VALUE 'N'.
001260           88  WRK-SESSION-ENDED                VALUE 'Y'.
001270           88  WRK-SESSION-NOT-ENDED             VALUE 'N'.
001280
001290      *----------------------------------------------------------------*
001300      *    STRATEGY KIND SWITCH - WHICH SUBPROGRAM OWNS THE DECISION
001310      *----------------------------------------------------------------*
001320       01  WRK-ACTIVE-KIND                  PIC X(01) VALUE SPACES.
001330           88  WRK-KIND-BASE                    VALUE '1'.
001340           88  WRK-KIND-PARKING                 VALUE '2'.
001350           88  WRK-KIND-COMPOSITE               VALUE '3'.
001360           88  WRK-KIND-ADAPTIVE                VALUE '4'.
001370
001380      *----------------------------------------------------------------*
001390      *    RUN AND SESSION COUNTERS
001400      *----------------------------------------------------------------*
001410       77  WRK-SESSION-NO                   PIC 9(05) COMP VALUE ZERO.
001420       77  WRK-SESSIONS-RUN                 PIC 9(05) COMP VALUE ZERO.
001430       77  WRK-SKIP-GUARD-COUNT             PIC 9(05) COMP VALUE ZERO.
001440       01  WRK-SKIP-GUARD-LIMIT             PIC 9(05) VALUE 05000.
001450
001460      *----------------------------------------------------------------*
001470      *    CROSS-SESSION ACCUMULATORS
001480      *----------------------------------------------------------------*
001490       77  WRK-TOTAL-BETS                   PIC 9(07) COMP VALUE ZERO.
001500       01  WRK-TOTAL-WAGERED                PIC S9(09)V9(08) VALUE ZERO.
001510       01  WRK-TOTAL-PROFIT                 PIC S9(09)V9(08) VALUE ZERO.
001520       77  WRK-PROFITABLE-SESSIONS          PIC 9(05) COMP VALUE ZERO.
001530       01  WRK-SUM-WIN-RATE                 PIC S9(05)V9(04) VALUE ZERO.
001540       01  WRK-SUM-MAX-DRAWDOWN             PIC S9(05)V9(04) VALUE ZERO.
001550       01  WRK-WORST-DRAWDOWN               PIC 9V9(04) VALUE ZERO.
001560       01  WRK-AVG-WIN-RATE                 PIC 9V9(04) VALUE ZERO.
001570       01  WRK-AVG-MAX-DRAWDOWN             PIC 9V9(04) VALUE ZERO.
001580       01  WRK-OVERALL-ROI                  PIC S9(03)V9(04) VALUE ZERO.
001590       01  WRK-PROFITABILITY-RATE           PIC 9V9(04) VALUE ZERO.
001600
001610      *   WHOLE/FRACTION VIEW OF TOTAL PROFIT - USED TO SIGN-TEST THE
001620      *   RUN BEFORE PRINTING THE OVERALL RESULT LINE ON THE REPORT.
001630       01  WRK-TOTAL-PROFIT-PARTS REDEFINES WRK-TOTAL-PROFIT.
001640           05  WRK-TOTAL-PROFIT-WHOLE       PIC S9(09).
001650           05  WRK-TOTAL-PROFIT-FRACTION    PIC 9(08).
001660
001670      *----------------------------------------------------------------*
001680      *    STOP-REASON NAME / COUNT TABLE
001690      *----------------------------------------------------------------*
001700       01  WRK-STOP-REASON-TABLE-LOAD.
001710           05  FILLER                       PIC X(20) VALUE 'MAX-BETS'.
001720           05  FILLER                       PIC 9(05) VALUE ZERO.
001730           05  FILLER                       PIC X(20) VALUE 'STOP-LOSS'.
001740           05  FILLER                       PIC 9(05) VALUE ZERO.
001750           05  FILLER                       PIC X(20) VALUE 'TAKE-PROFIT'.
001760           05  FILLER                       PIC 9(05) VALUE ZERO.
001770           05  FILLER                       PIC X(20) VALUE
001780                                             'MAX-CONSEC-LOSS'.
001790           05  FILLER                       PIC 9(05) VALUE ZERO.
001800           05  FILLER                       PIC X(20) VALUE 'DEPLETED'.
001810           05  FILLER                       PIC 9(05) VALUE ZERO.
001820
001830      *   TABLE VIEW OF THE STOP-REASON LOAD AREA - THIS PROGRAM
001840      *   TALLIES STOP REASONS ACROSS EVERY SESSION IN THE RUN BY
001850      *   SEARCHING THIS TABLE RATHER THAN A STRING OF NESTED IFS.
001860       01  WRK-STOP-REASON-TABLE REDEFINES WRK-STOP-REASON-TABLE-LOAD.
001870           05  WRK-STOP-REASON-ENTRY OCCURS 5 TIMES
001880                                      INDEXED BY WRK-SR-IDX.
001890               10  WRK-SR-NAME              PIC X(20).
001900               10  WRK-SR-COUNT             PIC 9(05) COMP.
001910
001920       77  WRK-STOP-REASON-SAVE              PIC X(20) VALUE SPACES.
001930       77  WRK-SR-CONTROL-TOTAL              PIC 9(05) COMP VALUE ZERO.
001940
001950      *----------------------------------------------------------------*
001960      *    WIDENED CAPITAL FIELDS - CPYPRM01-TOTAL-CAPITAL IS ONLY
001970      *    S9(07)V9(08) BUT VALT001A AND VALD001A TAKE S9(09)V9(08)
001980      *----------------------------------------------------------------*
001990       01  WRK-STAGE-CAPITAL                 PIC S9(09)V9(08) VALUE ZERO.
002000       01  WRK-STAGE-BANKROLL-PROXY          PIC S9(09)V9(08) VALUE ZERO.
002010
002020      *   WHOLE/FRACTION VIEW OF THE STAGED CAPITAL - USED TO REJECT
002030      *   A ZERO OR NEGATIVE CAPITAL FIGURE BEFORE THE VAULT SPLIT.
002040       01  WRK-STAGE-CAPITAL-PARTS REDEFINES WRK-STAGE-CAPITAL.
002050           05  WRK-STAGE-CAPITAL-WHOLE       PIC S9(09).
002060           05  WRK-STAGE-CAPITAL-FRACTION    PIC 9(08).
002070
002080      *----------------------------------------------------------------*
002090      *    CALL-AREA STAGING SWITCHES - LOCAL, ONE PER SUBPROGRAM SO
002100      *    THE FUNCTION REQUESTED READS PLAINLY AT EACH CALL SITE
002110      *    BEFORE IT IS MOVED INTO THE SHARED LNK-FUNCTION-CODE BELOW
002120      *----------------------------------------------------------------*
002130       01  WRK-VALT-FUNCTION-CODE            PIC 9(01) VALUE ZERO.
002140           88  WRK-VALT-FN-INIT-SPLIT          VALUE 1.
002150           88  WRK-VALT-FN-DEPOSIT             VALUE 2.
002160           88  WRK-VALT-FN-WITHDRAW             VALUE 3.
002170           88  WRK-VALT-FN-ALLOCATE-SESSION    VALUE 4.
002180           88  WRK-VALT-FN-POST-RESULT         VALUE 5.
002190           88  WRK-VALT-FN-REBALANCE           VALUE 6.
002200           88  WRK-VALT-FN-CAN-START-SESSION   VALUE 7.
002210       01  WRK-SESS-FUNCTION-CODE            PIC 9(01) VALUE ZERO.
002220           88  WRK-SESS-FN-CHECK-STOP          VALUE 1.
002230           88  WRK-SESS-FN-FINALIZE            VALUE 2.
002240       01  WRK-ADAP-INITIAL-STRATEGY-CODE    PIC X(10) VALUE SPACES.
002250
002260      *----------------------------------------------------------------*
002270      *    LNK-* CALL-PARAMETER FIELDS - THIS PROGRAM OWNS ALL OF THESE
002280      *    IN WORKING-STORAGE AND PASSES THEM BY REFERENCE ON THE CALL
002290      *    STATEMENTS TO VALD001A, VALT001A, SESS001A, STRAT001A,
002300      *    PARK001A, COMP001A AND ADAP001A BELOW. A FEW NAMES CARRY
002310      *    88-LEVELS FROM MORE THAN ONE SUBPROGRAM'S OWN LINKAGE
002320      *    SECTION SINCE THE PHYSICAL PARAMETER IS SHARED ACROSS CALLS
002330      *    - ONLY THE ONE SET JUST BEFORE THE CALL IN QUESTION APPLIES.
002340      *----------------------------------------------------------------*
002350       01  LNK-FUNCTION-CODE                 PIC 9(01) VALUE ZERO.
002360           88  LNK-FN-VALIDATE                  VALUE 1.
002370           88  LNK-FN-INIT-SPLIT                 VALUE 1.
002380           88  LNK-FN-DEPOSIT                    VALUE 2.
002390           88  LNK-FN-WITHDRAW                   VALUE 3.
002400           88  LNK-FN-ALLOCATE-SESSION           VALUE 4.
002410           88  LNK-FN-POST-RESULT                VALUE 5.
002420           88  LNK-FN-REBALANCE                  VALUE 6.
002430           88  LNK-FN-CAN-START-SESSION          VALUE 7.
002440           88  LNK-FN-CHECK-STOP                 VALUE 1.
002450           88  LNK-FN-FINALIZE                   VALUE 2.
002460       01  LNK-RETURN-CODE                   PIC 9(02) VALUE ZERO.
002470           88  LNK-RC-OK                        VALUE 00.
002480           88  LNK-RC-ERROR                     VALUE 90.
002490           88  LNK-RC-BAD-AMOUNT                VALUE 10.
002500           88  LNK-RC-OVERDRAWN                 VALUE 20.
002510       01  LNK-WARNING-COUNT                 PIC 9(02) COMP VALUE ZERO.
002520       01  LNK-WARNING-TEXT-1                PIC X(60) VALUE SPACES.
002530       01  LNK-WARNING-TEXT-2                PIC X(60) VALUE SPACES.
002540       01  LNK-BANKROLL-BALANCE              PIC S9(09)V9(08) VALUE ZERO.
002550       01  LNK-IN-AMOUNT                     PIC S9(09)V9(08) VALUE ZERO.
002560       01  LNK-OUT-SESSION-BANKROLL          PIC S9(07)V9(08) VALUE ZERO.
002570       01  LNK-OUT-CAN-START-FLAG            PIC X(01) VALUE 'N'.
002580           88  LNK-CAN-START                    VALUE 'Y'.
002590           88  LNK-CANNOT-START                 VALUE 'N'.
002600       01  LNK-MAX-CONSEC-LOSS-LIMIT         PIC 9(03) VALUE ZERO.
002610       01  LNK-BETS-COUNT                    PIC 9(05) COMP VALUE ZERO.
002620       01  LNK-MAX-BETS                      PIC 9(05) VALUE ZERO.
002630       01  LNK-INITIAL-BANKROLL              PIC S9(07)V9(08) VALUE ZERO.
002640       01  LNK-CURRENT-BALANCE               PIC S9(07)V9(08) VALUE ZERO.
002650       01  LNK-STOP-LOSS-PCT                 PIC S9V9(04) VALUE ZERO.
002660       01  LNK-TAKE-PROFIT-PCT               PIC S9V9(04) VALUE ZERO.
002670       01  LNK-CONSEC-LOSSES                 PIC 9(04) COMP VALUE ZERO.
002680       01  LNK-MIN-BET                       PIC S9(07)V9(08) VALUE ZERO.
002690       01  LNK-STOP-FLAG                     PIC X(01) VALUE 'N'.
002700           88  LNK-STOPPED                      VALUE 'Y'.
002710           88  LNK-NOT-STOPPED                  VALUE 'N'.
002720       01  LNK-STOP-REASON                   PIC X(20) VALUE SPACES.
002730       01  LNK-STRATEGY-CODE                 PIC X(10) VALUE SPACES.
002740       01  LNK-INITIAL-STRATEGY-CODE         PIC X(10) VALUE SPACES.
002750       01  LNK-BASE-BET                      PIC S9(07)V9(08) VALUE ZERO.
002760       01  LNK-BET-MULTIPLIER                PIC 9(02)V99 VALUE ZERO.
002770       01  LNK-MAX-LOSSES                    PIC 9(03) VALUE ZERO.
002780       01  LNK-TARGET                        PIC 9(02)V99 VALUE ZERO.
002790       01  LNK-BET-TYPE                      PIC X(05) VALUE SPACES.
002800       01  LNK-BALANCE                       PIC S9(07)V9(08) VALUE ZERO.
002810       01  LNK-DRAWDOWN                      PIC 9V9(04) VALUE ZERO.
002820       01  LNK-DELEGATE-FLAG                 PIC X(01) VALUE 'N'.
002830           88  LNK-DELEGATE-TO-BASE             VALUE 'Y'.
002840           88  LNK-DO-NOT-DELEGATE              VALUE 'N'.
002850
002860      *----------------------------------------------------------------*
002870      *    ROLL AND BET WORK AREAS
002880      *----------------------------------------------------------------*
002890       01  WRK-CURRENT-ROLL                  PIC 9(02)V99 VALUE ZERO.
002900       01  WRK-BET-SEQ-NO                    PIC 9(05) COMP VALUE ZERO.
002910       01  WRK-CURRENT-BALANCE               PIC S9(07)V9(08) VALUE ZERO.
002920       01  WRK-CURRENT-BET-TYPE              PIC X(05) VALUE SPACES.
002930      *    TOGGLE-BET-TYPE IS A FREE ACTION - IT FLIPS THIS FIELD
002940      *    UNDER-OVER INSTEAD OF THE STATIC CPYPRM01-BET-TYPE PARM SO
002950      *    THE TOGGLE PERSISTS FOR THE REST OF THE SESSION.
002960
002970      *----------------------------------------------------------------*
002980      *    COMPOSITE STRATEGY DEFAULT TABLE (MODE WEIGHTED, 3 MEMBERS)
002990      *----------------------------------------------------------------*
003000       01  WRK-COMP-DEFAULT-LOAD.
003010           05  FILLER                        PIC X(10) VALUE 'WEIGHTED'.
003020           05  FILLER                        PIC 9(01) VALUE 3.
003030           05  FILLER                        PIC X(10) VALUE 'FLAT'.
003040           05  FILLER                        PIC 9V9(04) VALUE 0.3000.
003050           05  FILLER                        PIC X(10) VALUE 'MARTINGALE'.
003060           05  FILLER                        PIC 9V9(04) VALUE 0.4000.
003070           05  FILLER                        PIC X(10) VALUE 'PAROLI'.
003080           05  FILLER                        PIC 9V9(04) VALUE 0.3000.
003090
003100      *   TABLE VIEW OF THE COMPOSITE DEFAULT LOAD AREA - MOVED INTO
003110      *   CPYCST01 ONCE AT THE START OF A RUN THAT ASKS FOR THE
003120      *   COMPOSITE STRATEGY.
003130       01  WRK-COMP-DEFAULT-TABLE REDEFINES WRK-COMP-DEFAULT-LOAD.
003140           05  WRK-COMP-DEF-MODE             PIC X(10).
003150           05  WRK-COMP-DEF-COUNT            PIC 9(01).
003160           05  WRK-COMP-DEF-MEMBER OCCURS 3 TIMES
003170                                    INDEXED BY WRK-CD-IDX.
003180               10  WRK-COMP-DEF-CODE         PIC X(10).
003190               10  WRK-COMP-DEF-WEIGHT       PIC 9V9(04).
003200
003210      *----------------------------------------------------------------*
003220      *    ADAPTIVE STRATEGY DEFAULT RULE TABLE (3 RULES)
003230      *----------------------------------------------------------------*
003240       01  WRK-ADAP-DEFAULT-LOAD.
003250           05  FILLER                        PIC X(18) VALUE
003260                                              'CONSEC-LOSS'.
003270           05  FILLER                        PIC S9(05)V9(04) VALUE 5.
003280           05  FILLER                        PIC X(10) VALUE 'MARTINGALE'.
003290           05  FILLER                        PIC X(18) VALUE
003300                                              'CONSEC-WIN'.
003310           05  FILLER                        PIC S9(05)V9(04) VALUE 5.
003320           05  FILLER                        PIC X(10) VALUE 'PAROLI'.
003330           05  FILLER                        PIC X(18) VALUE
003340                                              'DRAWDOWN'.
003350           05  FILLER                        PIC S9(05)V9(04)
003360                                              VALUE 0.1500.
003370           05  FILLER                        PIC X(10) VALUE 'FLAT'.
003380
003390      *   TABLE VIEW OF THE ADAPTIVE DEFAULT LOAD AREA - MOVED INTO
003400      *   CPYADP01 ONCE AT THE START OF A RUN THAT ASKS FOR THE
003410      *   ADAPTIVE STRATEGY.
003420       01  WRK-ADAP-DEFAULT-TABLE REDEFINES WRK-ADAP-DEFAULT-LOAD.
003430           05  WRK-ADAP-DEF-RULE OCCURS 3 TIMES
003440                                   INDEXED BY WRK-AD-IDX.
003450               10  WRK-ADAP-DEF-COND         PIC X(18).
003460               10  WRK-ADAP-DEF-THRESH       PIC S9(05)V9(04).
003470               10  WRK-ADAP-DEF-TARGET       PIC X(10).
003480
003490      *----------------------------------------------------------------*
003500      *    REPORT PRINT-LINE GROUPS
003510      *----------------------------------------------------------------*
003520       01  WRK-DICEBAT1-HDG1.
003530           05  FILLER                        PIC X(35) VALUE SPACES.
003540           05  FILLER                        PIC X(45) VALUE
003550               'MIDLAND STATE DATA CENTER - DICE SIMULATION'.
003560           05  FILLER                        PIC X(52) VALUE SPACES.
003570
003580       01  WRK-DICEBAT1-HDG2.
003590           05  FILLER                        PIC X(35) VALUE SPACES.
003600           05  FILLER                        PIC X(30) VALUE
003610               'BATCH SUMMARY REPORT - DICEBAT1'.
003620           05  FILLER                        PIC X(67) VALUE SPACES.
003630
003640       01  WRK-DICEBAT1-RUNID.
003650           05  FILLER                        PIC X(20) VALUE
003660               'STRATEGY CODE......:'.
003670           05  WRK-DICEBAT1-RUNID-STRAT      PIC X(10).
003680           05  FILLER                        PIC X(10) VALUE SPACES.
003690           05  FILLER                        PIC X(20) VALUE
003700               'TOTAL CAPITAL......:'.
003710           05  WRK-DICEBAT1-RUNID-CAPITAL    PIC ZZZZ,ZZZ,ZZ9.99999999.
003720           05  FILLER                        PIC X(43) VALUE SPACES.
003730
003740       01  WRK-DICEBAT1-RUNID2.
003750           05  FILLER                        PIC X(20) VALUE
003760               'SESSIONS REQUESTED.:'.
003770           05  WRK-DICEBAT1-RUNID-REQ        PIC ZZ,ZZ9.
003780           05  FILLER                        PIC X(10) VALUE SPACES.
003790           05  FILLER                        PIC X(20) VALUE
003800               'SESSIONS RUN.......:'.
003810           05  WRK-DICEBAT1-RUNID-RUN        PIC ZZ,ZZ9.
003820           05  FILLER                        PIC X(53) VALUE SPACES.
003830
003840       01  WRK-DICEBAT1-TOTHDG.
003850           05  FILLER                        PIC X(40) VALUE
003860               '---  RUN TOTALS  ---'.
003870           05  FILLER                        PIC X(92) VALUE SPACES.
003880
003890       01  WRK-DICEBAT1-TOT1.
003900           05  FILLER                        PIC X(20) VALUE
003910               'TOTAL BETS PLACED..:'.
003920           05  WRK-DICEBAT1-TOT1-BETS        PIC ZZ,ZZZ,ZZ9.
003930           05  FILLER                        PIC X(92) VALUE SPACES.
003940
003950       01  WRK-DICEBAT1-TOT2.
003960           05  FILLER                        PIC X(20) VALUE
003970               'TOTAL WAGERED......:'.
003980           05  WRK-DICEBAT1-TOT2-WAG         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
003990           05  FILLER                        PIC X(63) VALUE SPACES.
004000
004010       01  WRK-DICEBAT1-TOT3.
004020           05  FILLER                        PIC X(20) VALUE
004030               'TOTAL PROFIT.......:'.
004040           05  WRK-DICEBAT1-TOT3-SIGN        PIC X(01).
004050           05  WRK-DICEBAT1-TOT3-PFT         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
004060           05  FILLER                        PIC X(62) VALUE SPACES.
004070
004080       01  WRK-DICEBAT1-TOT4.
004090           05  FILLER                        PIC X(20) VALUE
004100               'OVERALL ROI %......:'.
004110           05  WRK-DICEBAT1-TOT4-SIGN        PIC X(01).
004120           05  WRK-DICEBAT1-TOT4-ROI         PIC ZZ9.9999.
004130           05  FILLER                        PIC X(87) VALUE SPACES.
004140
004150       01  WRK-DICEBAT1-SESHDG.
004160           05  FILLER                        PIC X(40) VALUE
004170               '---  SESSION STATISTICS  ---'.
004180           05  FILLER                        PIC X(92) VALUE SPACES.
004190
004200       01  WRK-DICEBAT1-SES1.
004210           05  FILLER                        PIC X(20) VALUE
004220               'PROFITABLE SESSIONS.:'.
004230           05  WRK-DICEBAT1-SES1-CNT         PIC ZZ,ZZ9.
004240           05  FILLER                        PIC X(05) VALUE SPACES.
004250           05  FILLER                        PIC X(20) VALUE
004260               'PROFITABILITY RATE %:'.
004270           05  WRK-DICEBAT1-SES1-RATE        PIC 9(01).9999.
004280           05  FILLER                        PIC X(70) VALUE SPACES.
004290
004300       01  WRK-DICEBAT1-SES2.
004310           05  FILLER                        PIC X(20) VALUE
004320               'AVERAGE WIN RATE %..:'.
004330           05  WRK-DICEBAT1-SES2-WINR        PIC 9(01).9999.
004340           05  FILLER                        PIC X(05) VALUE SPACES.
004350           05  FILLER                        PIC X(20) VALUE
004360               'AVERAGE MAX DRAWDOWN:'.
004370           05  WRK-DICEBAT1-SES2-AVGDD       PIC 9(01).9999.
004380           05  FILLER                        PIC X(70) VALUE SPACES.
004390
004400       01  WRK-DICEBAT1-SES3.
004410           05  FILLER                        PIC X(20) VALUE
004420               'WORST MAX DRAWDOWN..:'.
004430           05  WRK-DICEBAT1-SES3-WORSTDD     PIC 9(01).9999.
004440           05  FILLER                        PIC X(91) VALUE SPACES.
004450
004460       01  WRK-DICEBAT1-GRDHDG.
004470           05  FILLER                        PIC X(40) VALUE
004480               '---  SESSION GRID  ---'.
004490           05  FILLER                        PIC X(92) VALUE SPACES.
004500
004510       01  WRK-DICEBAT1-GRDCOL.
004520           05  FILLER                        PIC X(6)  VALUE 'SESS#'.
004530           05  FILLER                        PIC X(3)  VALUE SPACES.
004540           05  FILLER                        PIC X(15) VALUE 'INITIAL'.
004550           05  FILLER                        PIC X(15) VALUE 'FINAL'.
004560           05  FILLER                        PIC X(15) VALUE 'PROFIT'.
004570           05  FILLER                        PIC X(8)  VALUE 'ROI%'.
004580           05  FILLER                        PIC X(7)  VALUE 'BETS'.
004590           05  FILLER                        PIC X(8)  VALUE 'WIN%'.
004600           05  FILLER                        PIC X(20) VALUE
004610                                                          'STOP REASON'.
004620           05  FILLER                        PIC X(35) VALUE SPACES.
004630
004640       01  WRK-DICEBAT1-GRDDET.
004650           05  WRK-DICEBAT1-GD-SESS          PIC ZZZZ9.
004660           05  FILLER                        PIC X(4)  VALUE SPACES.
004670           05  WRK-DICEBAT1-GD-INIT          PIC ZZ,ZZ9.99999999.
004680           05  FILLER                        PIC X(2)  VALUE SPACES.
004690           05  WRK-DICEBAT1-GD-FINAL         PIC ZZ,ZZ9.99999999.
004700           05  FILLER                        PIC X(2)  VALUE SPACES.
004710           05  WRK-DICEBAT1-GD-PROFIT-SIGN   PIC X(01).
004720           05  WRK-DICEBAT1-GD-PROFIT        PIC Z,ZZ9.99999999.
004730           05  FILLER                        PIC X(1)  VALUE SPACES.
004740           05  WRK-DICEBAT1-GD-ROI-SIGN      PIC X(01).
004750           05  WRK-DICEBAT1-GD-ROI           PIC Z9.9999.
004760           05  FILLER                        PIC X(1)  VALUE SPACES.
004770           05  WRK-DICEBAT1-GD-BETS          PIC ZZZZ9.
004780           05  FILLER                        PIC X(2)  VALUE SPACES.
004790           05  WRK-DICEBAT1-GD-WINR          PIC 9.9999.
004800           05  FILLER                        PIC X(1)  VALUE SPACES.
004810           05  WRK-DICEBAT1-GD-REASON        PIC X(20).
004820           05  FILLER                        PIC X(14) VALUE SPACES.
004830
004840       01  WRK-DICEBAT1-SRHDG.
004850           05  FILLER                        PIC X(40) VALUE
004860               '---  STOP REASON BREAKDOWN  ---'.
004870           05  FILLER                        PIC X(92) VALUE SPACES.
004880
004890       01  WRK-DICEBAT1-SRDET.
004900           05  WRK-DICEBAT1-SR-NAME          PIC X(20).
004910           05  FILLER                        PIC X(5)  VALUE SPACES.
004920           05  WRK-DICEBAT1-SR-COUNT         PIC ZZ,ZZ9.
004930           05  FILLER                        PIC X(100) VALUE SPACES.
004940
004950       01  WRK-DICEBAT1-SRTOT.
004960           05  FILLER                        PIC X(20) VALUE
004970               'CONTROL TOTAL......:'.
004980           05  WRK-DICEBAT1-SRTOT-COUNT      PIC ZZ,ZZ9.
004990           05  FILLER                        PIC X(105) VALUE SPACES.
005000
005010       01  WRK-DICEBAT1-VLTHDG.
005020           05  FILLER                        PIC X(40) VALUE
005030               '---  VAULT STATUS  ---'.
005040           05  FILLER                        PIC X(92) VALUE SPACES.
005050
005060       01  WRK-DICEBAT1-VLT1.
005070           05  FILLER                        PIC X(20) VALUE
005080               'VAULT BALANCE......:'.
005090           05  WRK-DICEBAT1-VLT1-BAL         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
005100           05  FILLER                        PIC X(63) VALUE SPACES.
005110
005120       01  WRK-DICEBAT1-VLT2.
005130           05  FILLER                        PIC X(20) VALUE
005140               'BANKROLL BALANCE...:'.
005150           05  WRK-DICEBAT1-VLT2-BAL         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
005160           05  FILLER                        PIC X(63) VALUE SPACES.
005170
005180       01  WRK-DICEBAT1-VLT3.
005190           05  FILLER                        PIC X(20) VALUE
005200               'TOTAL BALANCE......:'.
005210           05  WRK-DICEBAT1-VLT3-BAL         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
005220           05  FILLER                        PIC X(63) VALUE SPACES.
005230
005240       01  WRK-DICEBAT1-VLT4.
005250           05  FILLER                        PIC X(20) VALUE
005260               'TOTAL DEPOSITED....:'.
005270           05  WRK-DICEBAT1-VLT4-DEP         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
005280           05  FILLER                        PIC X(20) VALUE
005290               'TOTAL WITHDRAWN....:'.
005300           05  WRK-DICEBAT1-VLT4-WDR         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
005310           05  FILLER                        PIC X(43) VALUE SPACES.
005320
005330       01  WRK-DICEBAT1-VLT5.
005340           05  FILLER                        PIC X(20) VALUE
005350               'NET PROFIT.........:'.
005360           05  WRK-DICEBAT1-VLT5-SIGN        PIC X(01).
005370           05  WRK-DICEBAT1-VLT5-NET         PIC Z,ZZZ,ZZZ,ZZ9.99999999.
005380           05  FILLER                        PIC X(62) VALUE SPACES.
005390
005400      *----------------------------------------------------------------*
005410      *    VAULT DISPLAY WORK AREA
005420      *----------------------------------------------------------------*
005430       01  WRK-VLT-TOTAL-BALANCE             PIC S9(09)V9(08) VALUE ZERO.
005440       01  WRK-VLT-NET-PROFIT                PIC S9(09)V9(08) VALUE ZERO.
005450
005460      *----------------------------------------------------------------*
005470      *    UNSIGNED-MAGNITUDE WORK AREAS - THIS SHOP DOES NOT USE
005480      *    INTRINSIC FUNCTIONS, SO A NEGATIVE FIGURE IS SIGN-TESTED
005490      *    AND NEGATED BY HAND BEFORE IT GOES TO AN EDITED FIELD
005500      *----------------------------------------------------------------*
005510       01  WRK-ABS-SESSION-PROFIT            PIC S9(07)V9(08) VALUE ZERO.
005520       01  WRK-ABS-SESSION-ROI               PIC S9(03)V9(04) VALUE ZERO.
005530       01  WRK-ABS-TOTAL-PROFIT              PIC S9(09)V9(08) VALUE ZERO.
005540       01  WRK-ABS-OVERALL-ROI               PIC S9(03)V9(04) VALUE ZERO.
005550       01  WRK-ABS-VLT-NET-PROFIT            PIC S9(09)V9(08) VALUE ZERO.
005560
005570      *----------------------------------------------------------------*
005580      *    RUN-WIDE STATE BLOCKS - THIS PROGRAM OWNS THESE RECORDS
005590      *    OUTRIGHT (TOP OF THE RUN, NEVER ITSELF CALLED) AND PASSES
005600      *    THEM BY REFERENCE INTO EVERY SUBORDINATE CALL BELOW
005610      *----------------------------------------------------------------*
005620       COPY CPYPRM01.
005630       COPY CPYROL01.
005640       COPY CPYBET01.
005650       COPY CPYSES01.
005660       COPY CPYGST01.
005670       COPY CPYVLT01.
005680       COPY CPYDEC01.
005690       COPY CPYSTA01.
005700       COPY CPYCST01.
005710       COPY CPYADP01.
005720       COPY CPYDCE01.
005730
005740      *================================================================*
005750       PROCEDURE DIVISION.
005760      *================================================================*
005770
005780      *----------------------------------------------------------------*
005790      *    MAIN PROCESSING - THE ENTIRE BATCH RUN
005800      *----------------------------------------------------------------*
005810       0000-PROCESSAR.
005820      *----------------------------------------------------------------*
005830
005840           PERFORM 0100-OPEN-FILES THRU 0100-EXIT
005850           PERFORM 0200-READ-AND-VALIDATE-PARMS THRU 0200-EXIT
005860
005870           IF NOT WRK-BATCH-STOP
005880               PERFORM 0300-INIT-VAULT THRU 0300-EXIT
005890           END-IF
005900
005910           IF NOT WRK-BATCH-STOP
005920               PERFORM 0400-DETERMINE-STRATEGY THRU 0400-EXIT
005930               PERFORM 0500-WRITE-HEADING THRU 0500-EXIT
005940
005950               PERFORM 1000-SESSION-LOOP THRU 1000-EXIT
005960                   VARYING WRK-SESSION-NO FROM 1 BY 1
005970                   UNTIL WRK-SESSION-NO > CPYPRM01-NUM-SESSIONS
005980                       OR WRK-BATCH-STOP
005990
006000               PERFORM 8000-REBALANCE-VAULT THRU 8000-EXIT
006010               PERFORM 9000-WRITE-SUMMARY THRU 9000-EXIT
006020           END-IF
006030
006040           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
006050
006060           GOBACK
006070           .
006080       0000-EXIT.
006090           EXIT.
006100
006110      *----------------------------------------------------------------*
006120      *    0100 - OPEN THE PARAMETER AND ROLL TAPES FOR INPUT AND THE
006130      *    THREE OUTPUT FILES
006140      *----------------------------------------------------------------*
006150       0100-OPEN-FILES.
006160      *----------------------------------------------------------------*
006170
006180           OPEN INPUT  PARAMS-FILE
006190           OPEN INPUT  ROLLS-FILE
006200           OPEN OUTPUT BETLOG-FILE
006210           OPEN OUTPUT SESSLOG-FILE
006220           OPEN OUTPUT DICERPT-FILE
006230           .
006240       0100-EXIT.
006250           EXIT.
006260
006270      *----------------------------------------------------------------*
006280      *    0200 - READ THE SINGLE PARAMETER RECORD AND VALIDATE IT
006290      *    VIA VALD001A. WARNINGS ARE LOGGED ONLY - VALD001A NEVER
006300      *    RETURNS AN ERROR CODE ON THIS BOOK, SEE ITS OWN COMMENTS.
006310      *----------------------------------------------------------------*
006320       0200-READ-AND-VALIDATE-PARMS.
006330      *----------------------------------------------------------------*
006340
006350           READ PARAMS-FILE INTO CPYPRM01-RAW-LINE
006360               AT END SET WRK-PARAMS-EOF TO TRUE
006370           END-READ
006380
006390           IF WRK-PARAMS-EOF
006400               SET WRK-BATCH-STOP TO TRUE
006410               GO TO 0200-EXIT
006420           END-IF
006430
006440           MOVE CPYPRM01-TOTAL-CAPITAL TO WRK-STAGE-CAPITAL
006450           COMPUTE WRK-STAGE-BANKROLL-PROXY ROUNDED =
006460                   WRK-STAGE-CAPITAL * 0.15
006470
006480           SET LNK-FN-VALIDATE TO TRUE
006490           MOVE ZEROS TO LNK-WARNING-COUNT
006500           MOVE SPACES TO LNK-WARNING-TEXT-1
006510           MOVE SPACES TO LNK-WARNING-TEXT-2
006520           MOVE WRK-STAGE-BANKROLL-PROXY TO LNK-BANKROLL-BALANCE
006530
006540           CALL 'VALD001A' USING LNK-FUNCTION-CODE
006550                                 LNK-RETURN-CODE
006560                                 LNK-WARNING-COUNT
006570                                 LNK-WARNING-TEXT-1
006580                                 LNK-WARNING-TEXT-2
006590                                 LNK-BANKROLL-BALANCE
006600                                 CPYPRM01-PARM-RECORD
006610           END-CALL
006620
006630           IF LNK-RC-ERROR
006640               SET WRK-BATCH-STOP TO TRUE
006650           END-IF
006660           .
006670       0200-EXIT.
006680           EXIT.
006690
006700      *----------------------------------------------------------------*
006710      *    0300 - SPLIT THE STARTING CAPITAL INTO THE VAULT VIA
006720      *    VALT001A FUNCTION 1
006730      *----------------------------------------------------------------*
006740       0300-INIT-VAULT.
006750      *----------------------------------------------------------------*
006760
006770           SET WRK-VALT-FN-INIT-SPLIT TO TRUE
006780           MOVE WRK-VALT-FUNCTION-CODE TO LNK-FUNCTION-CODE
006790           MOVE WRK-STAGE-CAPITAL TO LNK-IN-AMOUNT
006800
006810           CALL 'VALT001A' USING LNK-FUNCTION-CODE
006820                                 LNK-RETURN-CODE
006830                                 LNK-IN-AMOUNT
006840                                 LNK-OUT-SESSION-BANKROLL
006850                                 LNK-OUT-CAN-START-FLAG
006860                                 CPYVLT01-VAULT-RECORD
006870           END-CALL
006880           .
006890       0300-EXIT.
006900           EXIT.
006910
006920      *----------------------------------------------------------------*
006930      *    0400 - DECIDE WHICH SUBPROGRAM OWNS THE BETTING DECISION
006940      *    FOR THIS RUN AND LOAD THE COMPOSITE/ADAPTIVE DEFAULT
006950      *    TABLES WHEN THOSE STRATEGIES ARE REQUESTED
006960      *----------------------------------------------------------------*
006970       0400-DETERMINE-STRATEGY.
006980      *----------------------------------------------------------------*
006990
007000           EVALUATE CPYPRM01-STRATEGY-CODE
007010               WHEN 'PARKING'
007020                   SET WRK-KIND-PARKING TO TRUE
007030               WHEN 'COMPOSITE'
007040                   SET WRK-KIND-COMPOSITE TO TRUE
007050                   PERFORM 0410-LOAD-COMPOSITE THRU 0410-EXIT
007060               WHEN 'ADAPTIVE'
007070                   SET WRK-KIND-ADAPTIVE TO TRUE
007080                   PERFORM 0420-LOAD-ADAPTIVE THRU 0420-EXIT
007090               WHEN OTHER
007100                   SET WRK-KIND-BASE TO TRUE
007110           END-EVALUATE
007120           .
007130       0400-EXIT.
007140           EXIT.
007150
007160      *----------------------------------------------------------------*
007170      *    0410 - LOAD THE HOUSE-STANDARD COMPOSITE MEMBER TABLE
007180      *----------------------------------------------------------------*
007190       0410-LOAD-COMPOSITE.
007200      *----------------------------------------------------------------*
007210
007220           MOVE WRK-COMP-DEF-MODE TO CPYCST01-MODE
007230           MOVE WRK-COMP-DEF-COUNT TO CPYCST01-MEMBER-COUNT
007240           MOVE ZEROS TO CPYCST01-ROTATE-INDEX
007250           MOVE ZEROS TO CPYCST01-ROTATE-BETS
007260           MOVE 0100 TO CPYCST01-ROTATE-INTERVAL
007270           MOVE 0.5000 TO CPYCST01-CONSENSUS-THRESHOLD
007280
007290           PERFORM 0411-LOAD-ONE-MEMBER THRU 0411-EXIT
007300               VARYING WRK-CD-IDX FROM 1 BY 1
007310               UNTIL WRK-CD-IDX > 3
007320           .
007330       0410-EXIT.
007340           EXIT.
007350
007360      *----------------------------------------------------------------*
007370      *    0411 - LOAD ONE COMPOSITE MEMBER SLOT
007380      *----------------------------------------------------------------*
007390       0411-LOAD-ONE-MEMBER.
007400      *----------------------------------------------------------------*
007410
007420           MOVE WRK-COMP-DEF-CODE(WRK-CD-IDX)
007430               TO CPYCST01-MEM-STRATEGY-CODE(WRK-CD-IDX)
007440           MOVE WRK-COMP-DEF-WEIGHT(WRK-CD-IDX)
007450               TO CPYCST01-MEM-WEIGHT(WRK-CD-IDX)
007460           .
007470       0411-EXIT.
007480           EXIT.
007490
007500      *----------------------------------------------------------------*
007510      *    0420 - LOAD THE HOUSE-STANDARD ADAPTIVE RULE TABLE
007520      *----------------------------------------------------------------*
007530       0420-LOAD-ADAPTIVE.
007540      *----------------------------------------------------------------*
007550
007560           MOVE 'FLAT' TO WRK-ADAP-INITIAL-STRATEGY-CODE
007570           MOVE 3 TO CPYADP01-RULE-COUNT
007580
007590           PERFORM 0421-LOAD-ONE-RULE THRU 0421-EXIT
007600               VARYING WRK-AD-IDX FROM 1 BY 1
007610               UNTIL WRK-AD-IDX > 3
007620           .
007630       0420-EXIT.
007640           EXIT.
007650
007660      *----------------------------------------------------------------*
007670      *    0421 - LOAD ONE ADAPTIVE RULE SLOT
007680      *----------------------------------------------------------------*
007690       0421-LOAD-ONE-RULE.
007700      *----------------------------------------------------------------*
007710
007720           MOVE WRK-ADAP-DEF-COND(WRK-AD-IDX)
007730               TO CPYADP01-COND-TYPE(WRK-AD-IDX)
007740           MOVE WRK-ADAP-DEF-THRESH(WRK-AD-IDX)
007750               TO CPYADP01-THRESHOLD(WRK-AD-IDX)
007760           MOVE WRK-ADAP-DEF-TARGET(WRK-AD-IDX)
007770               TO CPYADP01-TARGET-CODE(WRK-AD-IDX)
007780           MOVE ZEROS TO CPYADP01-COOLDOWN-LEFT(WRK-AD-IDX)
007790           .
007800       0421-EXIT.
007810           EXIT.
007820
007830      *----------------------------------------------------------------*
007840      *    0500 - WRITE THE REPORT HEADING AND RUN IDENTIFICATION
007850      *----------------------------------------------------------------*
007860       0500-WRITE-HEADING.
007870      *----------------------------------------------------------------*
007880
007890           MOVE WRK-DICEBAT1-HDG1 TO WRK-DICERPT-RECORD
007900           WRITE WRK-DICERPT-RECORD
007910           MOVE WRK-DICEBAT1-HDG2 TO WRK-DICERPT-RECORD
007920           WRITE WRK-DICERPT-RECORD
007930
007940           MOVE CPYPRM01-STRATEGY-CODE TO WRK-DICEBAT1-RUNID-STRAT
007950           MOVE CPYPRM01-TOTAL-CAPITAL TO WRK-DICEBAT1-RUNID-CAPITAL
007960           MOVE WRK-DICEBAT1-RUNID TO WRK-DICERPT-RECORD
007970           WRITE WRK-DICERPT-RECORD
007980
007990           MOVE CPYPRM01-NUM-SESSIONS TO WRK-DICEBAT1-RUNID-REQ
008000           MOVE WRK-DICEBAT1-RUNID2 TO WRK-DICERPT-RECORD
008010           WRITE WRK-DICERPT-RECORD
008020
008030           MOVE WRK-DICEBAT1-GRDHDG TO WRK-DICERPT-RECORD
008040           WRITE WRK-DICERPT-RECORD
008050           MOVE WRK-DICEBAT1-GRDCOL TO WRK-DICERPT-RECORD
008060           WRITE WRK-DICERPT-RECORD
008070           .
008080       0500-EXIT.
008090           EXIT.
008100
008110      *----------------------------------------------------------------*
008120      *    1000 - ONE COMPLETE SESSION, FROM BANKROLL ALLOCATION
008130      *    THROUGH SESSION FINALIZATION AND VAULT POSTING
008140      *----------------------------------------------------------------*
008150       1000-SESSION-LOOP.
008160      *----------------------------------------------------------------*
008170
008180           SET WRK-SESSION-NOT-ENDED TO TRUE
008190           MOVE SPACES TO WRK-STOP-REASON-SAVE
008200
008210           SET WRK-VALT-FN-ALLOCATE-SESSION TO TRUE
008220           MOVE WRK-VALT-FUNCTION-CODE TO LNK-FUNCTION-CODE
008230           MOVE ZEROS TO LNK-IN-AMOUNT
008240
008250           CALL 'VALT001A' USING LNK-FUNCTION-CODE
008260                                 LNK-RETURN-CODE
008270                                 LNK-IN-AMOUNT
008280                                 LNK-OUT-SESSION-BANKROLL
008290                                 LNK-OUT-CAN-START-FLAG
008300                                 CPYVLT01-VAULT-RECORD
008310           END-CALL
008320
008330           IF LNK-OUT-SESSION-BANKROLL NOT > ZERO
008340               SET WRK-BATCH-STOP TO TRUE
008350               GO TO 1000-EXIT
008360           END-IF
008370
008380           MOVE LNK-OUT-SESSION-BANKROLL TO CPYGST01-BALANCE
008390           MOVE CPYGST01-BALANCE TO CPYGST01-MAX-BALANCE
008400           MOVE CPYGST01-BALANCE TO CPYGST01-MIN-BALANCE
008410           MOVE ZEROS TO CPYGST01-BETS-COUNT
008420           MOVE ZEROS TO CPYGST01-WINS-COUNT
008430           MOVE ZEROS TO CPYGST01-LOSSES-COUNT
008440           MOVE ZEROS TO CPYGST01-CONSEC-WINS
008450           MOVE ZEROS TO CPYGST01-CONSEC-LOSSES
008460           MOVE ZEROS TO CPYGST01-MAX-CONSEC-WINS
008470           MOVE ZEROS TO CPYGST01-MAX-CONSEC-LOSSES
008480           MOVE ZEROS TO CPYGST01-DRAWDOWN
008490           MOVE ZEROS TO CPYGST01-MAX-DRAWDOWN
008500           MOVE ZEROS TO CPYGST01-TOTAL-WAGERED
008510           MOVE ZEROS TO CPYGST01-TOTAL-PROFIT
008520           MOVE ZEROS TO WRK-BET-SEQ-NO
008530           MOVE CPYPRM01-BET-TYPE TO WRK-CURRENT-BET-TYPE
008540
008550           PERFORM 2000-INIT-STRATEGY THRU 2000-EXIT
008560
008570           PERFORM 3000-BET-LOOP THRU 3000-EXIT
008580               UNTIL WRK-SESSION-ENDED
008590
008600           PERFORM 4000-FINALIZE-SESSION THRU 4000-EXIT
008610
008620           ADD 1 TO WRK-SESSIONS-RUN
008630           .
008640       1000-EXIT.
008650           EXIT.
008660
008670      *----------------------------------------------------------------*
008680      *    2000 - INITIALIZE STRATEGY STATE FOR THE NEW SESSION.
008690      *    PARKING WRAPS THE BASE STRATEGY, SO THE BASE STATE IS
008700      *    ALWAYS INITIALIZED THROUGH STRAT001A EVEN WHEN PARKING
008710      *    OWNS THE DECISION.
008720      *----------------------------------------------------------------*
008730       2000-INIT-STRATEGY.
008740      *----------------------------------------------------------------*
008750
008760           SET CPYDEC01-FN-INIT TO TRUE
008770           MOVE CPYGST01-BALANCE TO LNK-BALANCE
008780           MOVE ZEROS TO LNK-DRAWDOWN
008790
008800           EVALUATE TRUE
008810               WHEN WRK-KIND-BASE OR WRK-KIND-PARKING
008820                   MOVE CPYPRM01-STRATEGY-CODE TO LNK-STRATEGY-CODE
008830                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
008840                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
008850                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
008860                   MOVE CPYPRM01-TARGET TO LNK-TARGET
008870                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
008880                   IF WRK-KIND-PARKING
008890                       MOVE 'MARTINGALE' TO LNK-STRATEGY-CODE
008900                   END-IF
008910                   CALL 'STRAT001A' USING LNK-STRATEGY-CODE
008920                                          LNK-BASE-BET
008930                                          LNK-BET-MULTIPLIER
008940                                          LNK-MAX-LOSSES
008950                                          LNK-TARGET
008960                                          LNK-BET-TYPE
008970                                          LNK-BALANCE
008980                                          LNK-DRAWDOWN
008990                                          CPYDEC01-DECISION-AREA
009000                                          CPYSTA01-STRATEGY-STATE
009010                   END-CALL
009020               WHEN WRK-KIND-COMPOSITE
009030                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
009040                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
009050                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
009060                   MOVE CPYPRM01-TARGET TO LNK-TARGET
009070                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
009080                   CALL 'COMP001A' USING LNK-BASE-BET
009090                                         LNK-BET-MULTIPLIER
009100                                         LNK-MAX-LOSSES
009110                                         LNK-TARGET
009120                                         LNK-BET-TYPE
009130                                         LNK-BALANCE
009140                                         LNK-DRAWDOWN
009150                                         CPYDEC01-DECISION-AREA
009160                                         CPYCST01-COMPOSITE-STATE
009170                   END-CALL
009180               WHEN WRK-KIND-ADAPTIVE
009190                   MOVE WRK-ADAP-INITIAL-STRATEGY-CODE TO
009200                       LNK-INITIAL-STRATEGY-CODE
009210                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
009220                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
009230                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
009240                   MOVE CPYPRM01-TARGET TO LNK-TARGET
009250                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
009260                   CALL 'ADAP001A' USING LNK-INITIAL-STRATEGY-CODE
009270                                         LNK-BASE-BET
009280                                         LNK-BET-MULTIPLIER
009290                                         LNK-MAX-LOSSES
009300                                         LNK-TARGET
009310                                         LNK-BET-TYPE
009320                                         LNK-BALANCE
009330                                         LNK-DRAWDOWN
009340                                         CPYDEC01-DECISION-AREA
009350                                         CPYADP01-ADAPTIVE-STATE
009360                                         CPYSTA01-STRATEGY-STATE
009370                   END-CALL
009380           END-EVALUATE
009390           .
009400       2000-EXIT.
009410           EXIT.
009420
009430      *----------------------------------------------------------------*
009440      *    3000 - ONE PASS THROUGH THE BET LOOP - CHECK STOP
009450      *    CONDITIONS, GET A DECISION, HANDLE FREE ACTIONS, PLACE
009460      *    A BET, AND FEED THE RESULT BACK TO THE STRATEGY
009470      *----------------------------------------------------------------*
009480       3000-BET-LOOP.
009490      *----------------------------------------------------------------*
009500
009510           PERFORM 3100-CHECK-STOP THRU 3100-EXIT
009520           IF WRK-SESSION-ENDED
009530               GO TO 3000-EXIT
009540           END-IF
009550
009560           PERFORM 3200-GET-DECISION THRU 3200-EXIT
009570
009580           IF CPYDEC01-ACT-SKIP
009590               PERFORM 3300-HANDLE-SKIP THRU 3300-EXIT
009600               GO TO 3000-EXIT
009610           END-IF
009620
009630           PERFORM 3400-PROCESS-BET THRU 3400-EXIT
009640           .
009650       3000-EXIT.
009660           EXIT.
009670
009680      *----------------------------------------------------------------*
009690      *    3100 - ASK SESS001A WHETHER THE SESSION SHOULD STOP
009700      *----------------------------------------------------------------*
009710       3100-CHECK-STOP.
009720      *----------------------------------------------------------------*
009730
009740           SET WRK-SESS-FN-CHECK-STOP TO TRUE
009750           MOVE WRK-SESS-FUNCTION-CODE TO LNK-FUNCTION-CODE
009760           MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-CONSEC-LOSS-LIMIT
009770           MOVE CPYGST01-BETS-COUNT TO LNK-BETS-COUNT
009780           MOVE CPYPRM01-MAX-BETS TO LNK-MAX-BETS
009790           MOVE LNK-OUT-SESSION-BANKROLL TO LNK-INITIAL-BANKROLL
009800           MOVE CPYGST01-BALANCE TO LNK-CURRENT-BALANCE
009810           MOVE CPYPRM01-STOP-LOSS-PCT TO LNK-STOP-LOSS-PCT
009820           MOVE CPYPRM01-TAKE-PROFIT-PCT TO LNK-TAKE-PROFIT-PCT
009830           MOVE CPYGST01-CONSEC-LOSSES TO LNK-CONSEC-LOSSES
009840           MOVE CPYPRM01-BASE-BET TO LNK-MIN-BET
009850
009860           CALL 'SESS001A' USING LNK-FUNCTION-CODE
009870                                 LNK-MAX-CONSEC-LOSS-LIMIT
009880                                 LNK-BETS-COUNT
009890                                 LNK-MAX-BETS
009900                                 LNK-INITIAL-BANKROLL
009910                                 LNK-CURRENT-BALANCE
009920                                 LNK-STOP-LOSS-PCT
009930                                 LNK-TAKE-PROFIT-PCT
009940                                 LNK-CONSEC-LOSSES
009950                                 LNK-MIN-BET
009960                                 LNK-STOP-FLAG
009970                                 LNK-STOP-REASON
009980                                 CPYSES01-SESSION-RECORD
009990                                 CPYGST01-GAME-STATE
010000           END-CALL
010010
010020           IF LNK-STOPPED
010030               MOVE LNK-STOP-REASON TO WRK-STOP-REASON-SAVE
010040               SET WRK-SESSION-ENDED TO TRUE
010050           END-IF
010060           .
010070       3100-EXIT.
010080           EXIT.
010090
010100      *----------------------------------------------------------------*
010110      *    3200 - ASK THE ACTIVE STRATEGY FOR THE NEXT DECISION.
010120      *    PARKING IS TRIED FIRST WHEN IT OWNS THE SESSION - IF IT
010130      *    DECLINES TO ACT (LNK-DELEGATE-TO-BASE) THE BASE STRATEGY
010140      *    IS ASKED ON THE SAME SHARED STATE BLOCK.
010150      *----------------------------------------------------------------*
010160       3200-GET-DECISION.
010170      *----------------------------------------------------------------*
010180
010190           SET CPYDEC01-FN-NEXT-BET TO TRUE
010200           MOVE CPYGST01-BALANCE TO LNK-BALANCE
010210           MOVE CPYGST01-DRAWDOWN TO LNK-DRAWDOWN
010220
010230           EVALUATE TRUE
010240               WHEN WRK-KIND-PARKING
010250                   CALL 'PARK001A' USING CPYGST01-CONSEC-LOSSES
010260                                         LNK-DRAWDOWN
010270                                         LNK-DELEGATE-FLAG
010280                                         CPYDEC01-DECISION-AREA
010290                                         CPYSTA01-STRATEGY-STATE
010300                   END-CALL
010310                   IF LNK-DELEGATE-TO-BASE
010320                       MOVE 'MARTINGALE' TO LNK-STRATEGY-CODE
010330                       MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
010340                       MOVE CPYPRM01-BET-MULTIPLIER
010350                           TO LNK-BET-MULTIPLIER
010360                       MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
010370                       MOVE CPYPRM01-TARGET TO LNK-TARGET
010380                       MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
010390                       CALL 'STRAT001A' USING LNK-STRATEGY-CODE
010400                                              LNK-BASE-BET
010410                                              LNK-BET-MULTIPLIER
010420                                              LNK-MAX-LOSSES
010430                                              LNK-TARGET
010440                                              LNK-BET-TYPE
010450                                              LNK-BALANCE
010460                                              LNK-DRAWDOWN
010470                                              CPYDEC01-DECISION-AREA
010480                                              CPYSTA01-STRATEGY-STATE
010490                       END-CALL
010500                   END-IF
010510               WHEN WRK-KIND-BASE
010520                   MOVE CPYPRM01-STRATEGY-CODE TO LNK-STRATEGY-CODE
010530                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
010540                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
010550                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
010560                   MOVE CPYPRM01-TARGET TO LNK-TARGET
010570                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
010580                   CALL 'STRAT001A' USING LNK-STRATEGY-CODE
010590                                          LNK-BASE-BET
010600                                          LNK-BET-MULTIPLIER
010610                                          LNK-MAX-LOSSES
010620                                          LNK-TARGET
010630                                          LNK-BET-TYPE
010640                                          LNK-BALANCE
010650                                          LNK-DRAWDOWN
010660                                          CPYDEC01-DECISION-AREA
010670                                          CPYSTA01-STRATEGY-STATE
010680                   END-CALL
010690               WHEN WRK-KIND-COMPOSITE
010700                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
010710                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
010720                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
010730                   MOVE CPYPRM01-TARGET TO LNK-TARGET
010740                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
010750                   CALL 'COMP001A' USING LNK-BASE-BET
010760                                         LNK-BET-MULTIPLIER
010770                                         LNK-MAX-LOSSES
010780                                         LNK-TARGET
010790                                         LNK-BET-TYPE
010800                                         LNK-BALANCE
010810                                         LNK-DRAWDOWN
010820                                         CPYDEC01-DECISION-AREA
010830                                         CPYCST01-COMPOSITE-STATE
010840                   END-CALL
010850               WHEN WRK-KIND-ADAPTIVE
010860                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
010870                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
010880                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
010890                   MOVE CPYPRM01-TARGET TO LNK-TARGET
010900                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
010910                   CALL 'ADAP001A' USING LNK-INITIAL-STRATEGY-CODE
010920                                         LNK-BASE-BET
010930                                         LNK-BET-MULTIPLIER
010940                                         LNK-MAX-LOSSES
010950                                         LNK-TARGET
010960                                         LNK-BET-TYPE
010970                                         LNK-BALANCE
010980                                         LNK-DRAWDOWN
010990                                         CPYDEC01-DECISION-AREA
011000                                         CPYADP01-ADAPTIVE-STATE
011010                                         CPYSTA01-STRATEGY-STATE
011020                   END-CALL
011030           END-EVALUATE
011040           .
011050       3200-EXIT.
011060           EXIT.
011070
011080      *----------------------------------------------------------------*
011090      *    3300 - HANDLE A SKIPPED TURN. TOGGLE-BET-TYPE AND
011100      *    CHANGE-SEED ARE FREE ACTIONS THAT CONSUME NO ROLL AND
011110      *    LOOP BACK TO THE TOP OF THE BET LOOP. INSUFFICIENT
011120      *    BALANCE OR A BELOW-MINIMUM CLAMPED STAKE END THE SESSION.
011130      *    THE SKIP-GUARD COUNTER PROTECTS AGAINST A RUNAWAY LOOP
011140      *    OF FREE ACTIONS THAT NEVER RESOLVES TO A BET.
011150      *----------------------------------------------------------------*
011160       3300-HANDLE-SKIP.
011170      *----------------------------------------------------------------*
011180
011190           IF CPYDEC01-SKIP-REASON = 'TOGGLE-BET-TYPE'
011200               IF WRK-CURRENT-BET-TYPE = 'UNDER'
011210                   MOVE 'OVER' TO WRK-CURRENT-BET-TYPE
011220               ELSE
011230                   MOVE 'UNDER' TO WRK-CURRENT-BET-TYPE
011240               END-IF
011250           END-IF
011260
011270           IF CPYDEC01-SKIP-REASON = 'TOGGLE-BET-TYPE' OR
011280              CPYDEC01-SKIP-REASON = 'CHANGE-SEED'
011290               ADD 1 TO WRK-SKIP-GUARD-COUNT
011300               IF WRK-SKIP-GUARD-COUNT > WRK-SKIP-GUARD-LIMIT
011310                   MOVE 'DEPLETED' TO WRK-STOP-REASON-SAVE
011320                   SET WRK-SESSION-ENDED TO TRUE
011330               END-IF
011340               GO TO 3300-EXIT
011350           END-IF
011360
011370           MOVE ZEROS TO WRK-SKIP-GUARD-COUNT
011380
011390      *    INSUFFICIENT-BALANCE AND BELOW-MINIMUM ARE STRAT001A'S OWN
011400      *    CLAMP-AND-SKIP WORDING, NOT ONE OF THE FIVE STOP REASONS
011410      *    THE SESSION LOG AND GRID CARRY - BOTH FOLD INTO DEPLETED
011420      *    SO THE STOP-REASON BREAKDOWN CONTROL TOTAL STILL TIES TO
011430      *    SESSIONS RUN.
011440           IF CPYDEC01-SKIP-REASON = 'INSUFFICIENT BALANCE' OR
011450              CPYDEC01-SKIP-REASON = 'BELOW MINIMUM'
011460               MOVE 'DEPLETED' TO WRK-STOP-REASON-SAVE
011470           ELSE
011480               MOVE CPYDEC01-SKIP-REASON TO WRK-STOP-REASON-SAVE
011490           END-IF
011500           SET WRK-SESSION-ENDED TO TRUE
011510           .
011520       3300-EXIT.
011530           EXIT.
011540
011550      *----------------------------------------------------------------*
011560      *    3400 - PLACE THE BET AGAINST THE NEXT ROLL, UPDATE GAME
011570      *    STATE, WRITE THE BET DETAIL, AND FEED THE RESULT BACK
011580      *----------------------------------------------------------------*
011590       3400-PROCESS-BET.
011600      *----------------------------------------------------------------*
011610
011620           MOVE ZEROS TO WRK-SKIP-GUARD-COUNT
011630           PERFORM 3410-READ-NEXT-ROLL THRU 3410-EXIT
011640
011650           SET CPYDCE01-FN-MULT-FROM-TGT TO TRUE
011660           MOVE CPYDEC01-TARGET TO CPYDCE01-IN-TARGET
011670           MOVE CPYDEC01-BET-TYPE TO CPYDCE01-IN-BET-TYPE
011680           CALL 'DICE001A' USING CPYDCE01-CALL-AREA
011690           END-CALL
011700
011710           SET CPYDCE01-FN-RESOLVE-BET TO TRUE
011720           MOVE CPYDEC01-BET-AMOUNT TO CPYDCE01-IN-BET-AMOUNT
011730           MOVE WRK-CURRENT-ROLL TO CPYDCE01-IN-ROLL-VALUE
011740           CALL 'DICE001A' USING CPYDCE01-CALL-AREA
011750           END-CALL
011760
011770           ADD 1 TO WRK-BET-SEQ-NO
011780           PERFORM 3420-UPDATE-STATE THRU 3420-EXIT
011790           PERFORM 3430-WRITE-DETAIL THRU 3430-EXIT
011800           PERFORM 3440-REPORT-RESULT THRU 3440-EXIT
011810           .
011820       3400-EXIT.
011830           EXIT.
011840
011850      *----------------------------------------------------------------*
011860      *    3410 - READ THE NEXT ROLL, WRAPPING AT END OF TAPE. A
011870      *    ROLL TAPE THAT IS EMPTY ON THE VERY FIRST READ IS A
011880      *    FATAL SETUP ERROR AND ABORTS THE WHOLE BATCH.
011890      *----------------------------------------------------------------*
011900       3410-READ-NEXT-ROLL.
011910      *----------------------------------------------------------------*
011920
011930           READ ROLLS-FILE INTO CPYROL01-LINE
011940               AT END SET WRK-ROLLS-EOF TO TRUE
011950           END-READ
011960
011970           IF WRK-ROLLS-EOF
011980               IF WRK-TOTAL-BETS = ZERO
011990                   SET WRK-ROLLS-TAPE-EMPTY TO TRUE
012000                   SET WRK-SESSION-ENDED TO TRUE
012010                   SET WRK-BATCH-STOP TO TRUE
012020                   MOVE 'DEPLETED' TO WRK-STOP-REASON-SAVE
012030                   GO TO 3410-EXIT
012040               END-IF
012050               CLOSE ROLLS-FILE
012060               OPEN INPUT ROLLS-FILE
012070               SET WRK-ROLLS-NOT-EOF TO TRUE
012080               READ ROLLS-FILE INTO CPYROL01-LINE
012090                   AT END SET WRK-ROLLS-EOF TO TRUE
012100               END-READ
012110           END-IF
012120
012130           MOVE CPYROL01-ROLL-VALUE TO WRK-CURRENT-ROLL
012140           ADD 1 TO WRK-TOTAL-BETS
012150           .
012160       3410-EXIT.
012170           EXIT.
012180
012190      *----------------------------------------------------------------*
012200      *    3420 - UPDATE THE PER-SESSION GAME STATE PER THE HOUSE
012210      *    RULE FOR TRACKING BALANCE, DRAWDOWN, AND STREAKS
012220      *----------------------------------------------------------------*
012230       3420-UPDATE-STATE.
012240      *----------------------------------------------------------------*
012250
012260           ADD 1 TO CPYGST01-BETS-COUNT
012270           ADD CPYDCE01-IN-BET-AMOUNT TO CPYGST01-TOTAL-WAGERED
012280
012290           IF CPYDCE01-OUT-WON
012300               ADD 1 TO CPYGST01-WINS-COUNT
012310               ADD 1 TO CPYGST01-CONSEC-WINS
012320               MOVE ZEROS TO CPYGST01-CONSEC-LOSSES
012330               IF CPYGST01-CONSEC-WINS > CPYGST01-MAX-CONSEC-WINS
012340                   MOVE CPYGST01-CONSEC-WINS
012350                       TO CPYGST01-MAX-CONSEC-WINS
012360               END-IF
012370               COMPUTE CPYGST01-BALANCE =
012380                       CPYGST01-BALANCE + CPYDCE01-OUT-PROFIT
012390               ADD CPYDCE01-OUT-PROFIT TO CPYGST01-TOTAL-PROFIT
012400           ELSE
012410               ADD 1 TO CPYGST01-LOSSES-COUNT
012420               ADD 1 TO CPYGST01-CONSEC-LOSSES
012430               MOVE ZEROS TO CPYGST01-CONSEC-WINS
012440               IF CPYGST01-CONSEC-LOSSES > CPYGST01-MAX-CONSEC-LOSSES
012450                   MOVE CPYGST01-CONSEC-LOSSES
012460                       TO CPYGST01-MAX-CONSEC-LOSSES
012470               END-IF
012480               COMPUTE CPYGST01-BALANCE =
012490                       CPYGST01-BALANCE - CPYDCE01-IN-BET-AMOUNT
012500               COMPUTE CPYGST01-TOTAL-PROFIT =
012510                       CPYGST01-TOTAL-PROFIT - CPYDCE01-IN-BET-AMOUNT
012520           END-IF
012530
012540           IF CPYGST01-BALANCE > CPYGST01-MAX-BALANCE
012550               MOVE CPYGST01-BALANCE TO CPYGST01-MAX-BALANCE
012560           END-IF
012570           IF CPYGST01-BALANCE < CPYGST01-MIN-BALANCE
012580               MOVE CPYGST01-BALANCE TO CPYGST01-MIN-BALANCE
012590           END-IF
012600
012610           IF CPYGST01-BALANCE < CPYGST01-MAX-BALANCE
012620               COMPUTE CPYGST01-DRAWDOWN ROUNDED =
012630                       (CPYGST01-MAX-BALANCE - CPYGST01-BALANCE)
012640                       / CPYGST01-MAX-BALANCE
012650           ELSE
012660               MOVE ZEROS TO CPYGST01-DRAWDOWN
012670           END-IF
012680
012690           IF CPYGST01-DRAWDOWN > CPYGST01-MAX-DRAWDOWN
012700               MOVE CPYGST01-DRAWDOWN TO CPYGST01-MAX-DRAWDOWN
012710           END-IF
012720           .
012730       3420-EXIT.
012740           EXIT.
012750
012760      *----------------------------------------------------------------*
012770      *    3430 - WRITE ONE BET DETAIL RECORD TO BETLOG
012780      *----------------------------------------------------------------*
012790       3430-WRITE-DETAIL.
012800      *----------------------------------------------------------------*
012810
012820           MOVE WRK-SESSION-NO TO CPYBET01-SESSION-NO
012830           MOVE WRK-BET-SEQ-NO TO CPYBET01-BET-NO
012840           MOVE CPYDCE01-IN-BET-AMOUNT TO CPYBET01-BET-AMOUNT
012850           MOVE CPYDEC01-BET-TYPE TO CPYBET01-BET-TYPE
012860           MOVE CPYDEC01-TARGET TO CPYBET01-TARGET
012870           MOVE WRK-CURRENT-ROLL TO CPYBET01-ROLL-VALUE
012880           IF CPYDCE01-OUT-WON
012890               SET CPYBET01-BET-WON TO TRUE
012900           ELSE
012910               SET CPYBET01-BET-LOST TO TRUE
012920           END-IF
012930           MOVE CPYDCE01-OUT-MULTIPLIER TO CPYBET01-MULTIPLIER
012940           MOVE CPYDCE01-OUT-PAYOUT TO CPYBET01-PAYOUT
012950           MOVE CPYGST01-BALANCE TO CPYBET01-BALANCE-AFTER
012960
012970           MOVE CPYBET01-BET-RECORD TO WRK-BETLOG-RECORD
012980           WRITE WRK-BETLOG-RECORD
012990           .
013000       3430-EXIT.
013010           EXIT.
013020
013030      *----------------------------------------------------------------*
013040      *    3440 - REPORT THE OUTCOME BACK TO THE OWNING STRATEGY
013050      *    SO ITS INTERNAL STATE (STREAKS, CONFIDENCE, MARTINGALE
013060      *    LEVEL, AND SO ON) STAYS CURRENT FOR THE NEXT BET
013070      *----------------------------------------------------------------*
013080       3440-REPORT-RESULT.
013090      *----------------------------------------------------------------*
013100
013110           SET CPYDEC01-FN-RESULT TO TRUE
013120           MOVE CPYGST01-BALANCE TO LNK-BALANCE
013130           MOVE CPYGST01-DRAWDOWN TO LNK-DRAWDOWN
013140           IF CPYDCE01-OUT-WON
013150               SET CPYDEC01-RESULT-WON TO TRUE
013160           ELSE
013170               SET CPYDEC01-RESULT-LOST TO TRUE
013180           END-IF
013190           MOVE CPYDCE01-OUT-PAYOUT TO CPYDEC01-PAYOUT
013200
013210           EVALUATE TRUE
013220               WHEN WRK-KIND-BASE OR WRK-KIND-PARKING
013230                   MOVE CPYSTA01-STRATEGY-CODE TO LNK-STRATEGY-CODE
013240                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
013250                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
013260                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
013270                   MOVE CPYPRM01-TARGET TO LNK-TARGET
013280                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
013290                   CALL 'STRAT001A' USING LNK-STRATEGY-CODE
013300                                          LNK-BASE-BET
013310                                          LNK-BET-MULTIPLIER
013320                                          LNK-MAX-LOSSES
013330                                          LNK-TARGET
013340                                          LNK-BET-TYPE
013350                                          LNK-BALANCE
013360                                          LNK-DRAWDOWN
013370                                          CPYDEC01-DECISION-AREA
013380                                          CPYSTA01-STRATEGY-STATE
013390                   END-CALL
013400               WHEN WRK-KIND-COMPOSITE
013410                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
013420                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
013430                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
013440                   MOVE CPYPRM01-TARGET TO LNK-TARGET
013450                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
013460                   CALL 'COMP001A' USING LNK-BASE-BET
013470                                         LNK-BET-MULTIPLIER
013480                                         LNK-MAX-LOSSES
013490                                         LNK-TARGET
013500                                         LNK-BET-TYPE
013510                                         LNK-BALANCE
013520                                         LNK-DRAWDOWN
013530                                         CPYDEC01-DECISION-AREA
013540                                         CPYCST01-COMPOSITE-STATE
013550                   END-CALL
013560               WHEN WRK-KIND-ADAPTIVE
013570                   MOVE CPYPRM01-BASE-BET TO LNK-BASE-BET
013580                   MOVE CPYPRM01-BET-MULTIPLIER TO LNK-BET-MULTIPLIER
013590                   MOVE CPYPRM01-MAX-LOSSES TO LNK-MAX-LOSSES
013600                   MOVE CPYPRM01-TARGET TO LNK-TARGET
013610                   MOVE WRK-CURRENT-BET-TYPE TO LNK-BET-TYPE
013620                   CALL 'ADAP001A' USING LNK-INITIAL-STRATEGY-CODE
013630                                         LNK-BASE-BET
013640                                         LNK-BET-MULTIPLIER
013650                                         LNK-MAX-LOSSES
013660                                         LNK-TARGET
013670                                         LNK-BET-TYPE
013680                                         LNK-BALANCE
013690                                         LNK-DRAWDOWN
013700                                         CPYDEC01-DECISION-AREA
013710                                         CPYADP01-ADAPTIVE-STATE
013720                                         CPYSTA01-STRATEGY-STATE
013730                   END-CALL
013740           END-EVALUATE
013750           .
013760       3440-EXIT.
013770           EXIT.
013780
013790      *----------------------------------------------------------------*
013800      *    4000 - FINALIZE THE SESSION - WRITE SESSLOG, PRINT THE
013810      *    GRID DETAIL LINE, POST THE NET RESULT TO THE VAULT, AND
013820      *    ROLL THE SESSION INTO THE CROSS-SESSION ACCUMULATORS
013830      *----------------------------------------------------------------*
013840       4000-FINALIZE-SESSION.
013850      *----------------------------------------------------------------*
013860
013870           SET WRK-SESS-FN-FINALIZE TO TRUE
013880           MOVE WRK-SESS-FUNCTION-CODE TO LNK-FUNCTION-CODE
013890           MOVE WRK-STOP-REASON-SAVE TO LNK-STOP-REASON
013900           MOVE CPYGST01-BALANCE TO LNK-CURRENT-BALANCE
013910
013920           CALL 'SESS001A' USING LNK-FUNCTION-CODE
013930                                 LNK-MAX-CONSEC-LOSS-LIMIT
013940                                 LNK-BETS-COUNT
013950                                 LNK-MAX-BETS
013960                                 LNK-INITIAL-BANKROLL
013970                                 LNK-CURRENT-BALANCE
013980                                 LNK-STOP-LOSS-PCT
013990                                 LNK-TAKE-PROFIT-PCT
014000                                 LNK-CONSEC-LOSSES
014010                                 LNK-MIN-BET
014020                                 LNK-STOP-FLAG
014030                                 LNK-STOP-REASON
014040                                 CPYSES01-SESSION-RECORD
014050                                 CPYGST01-GAME-STATE
014060           END-CALL
014070
014080           MOVE WRK-SESSION-NO TO CPYSES01-SESSION-NO
014090           MOVE CPYSES01-SESSION-RECORD TO WRK-SESSLOG-RECORD
014100           WRITE WRK-SESSLOG-RECORD
014110
014120           PERFORM 4100-PRINT-GRID-LINE THRU 4100-EXIT
014130           PERFORM 4200-FIND-STOP-REASON THRU 4200-EXIT
014140           PERFORM 4300-ACCUMULATE-TOTALS THRU 4300-EXIT
014150
014160           SET WRK-VALT-FN-POST-RESULT TO TRUE
014170           MOVE WRK-VALT-FUNCTION-CODE TO LNK-FUNCTION-CODE
014180           MOVE CPYGST01-TOTAL-PROFIT TO LNK-IN-AMOUNT
014190
014200           CALL 'VALT001A' USING LNK-FUNCTION-CODE
014210                                 LNK-RETURN-CODE
014220                                 LNK-IN-AMOUNT
014230                                 LNK-OUT-SESSION-BANKROLL
014240                                 LNK-OUT-CAN-START-FLAG
014250                                 CPYVLT01-VAULT-RECORD
014260           END-CALL
014270           .
014280       4000-EXIT.
014290           EXIT.
014300
014310      *----------------------------------------------------------------*
014320      *    4100 - PRINT ONE ROW OF THE COLUMNAR SESSION GRID
014330      *----------------------------------------------------------------*
014340       4100-PRINT-GRID-LINE.
014350      *----------------------------------------------------------------*
014360
014370           MOVE WRK-SESSION-NO TO WRK-DICEBAT1-GD-SESS
014380           MOVE CPYSES01-INITIAL-BANKROLL TO WRK-DICEBAT1-GD-INIT
014390           MOVE CPYSES01-FINAL-BANKROLL TO WRK-DICEBAT1-GD-FINAL
014400
014410           IF CPYSES01-PROFIT < ZERO
014420               MOVE '-' TO WRK-DICEBAT1-GD-PROFIT-SIGN
014430               COMPUTE WRK-ABS-SESSION-PROFIT = ZERO - CPYSES01-PROFIT
014440           ELSE
014450               MOVE ' ' TO WRK-DICEBAT1-GD-PROFIT-SIGN
014460               MOVE CPYSES01-PROFIT TO WRK-ABS-SESSION-PROFIT
014470           END-IF
014480           MOVE WRK-ABS-SESSION-PROFIT TO WRK-DICEBAT1-GD-PROFIT
014490
014500           IF CPYSES01-ROI-PCT < ZERO
014510               MOVE '-' TO WRK-DICEBAT1-GD-ROI-SIGN
014520               COMPUTE WRK-ABS-SESSION-ROI = ZERO - CPYSES01-ROI-PCT
014530           ELSE
014540               MOVE ' ' TO WRK-DICEBAT1-GD-ROI-SIGN
014550               MOVE CPYSES01-ROI-PCT TO WRK-ABS-SESSION-ROI
014560           END-IF
014570           MOVE WRK-ABS-SESSION-ROI TO WRK-DICEBAT1-GD-ROI
014580
014590           MOVE CPYSES01-BETS-COUNT TO WRK-DICEBAT1-GD-BETS
014600           MOVE CPYSES01-WIN-RATE TO WRK-DICEBAT1-GD-WINR
014610           MOVE CPYSES01-STOP-REASON TO WRK-DICEBAT1-GD-REASON
014620
014630           MOVE WRK-DICEBAT1-GRDDET TO WRK-DICERPT-RECORD
014640           WRITE WRK-DICERPT-RECORD
014650           .
014660       4100-EXIT.
014670           EXIT.
014680
014690      *----------------------------------------------------------------*
014700      *    4200 - TALLY THIS SESSION'S STOP REASON AGAINST THE
014710      *    STOP-REASON NAME/COUNT TABLE
014720      *----------------------------------------------------------------*
014730       4200-FIND-STOP-REASON.
014740      *----------------------------------------------------------------*
014750
014760           SET WRK-SR-IDX TO 1
014770           SEARCH WRK-STOP-REASON-ENTRY
014780               AT END
014790                   CONTINUE
014800               WHEN WRK-SR-NAME(WRK-SR-IDX) = CPYSES01-STOP-REASON
014810                   ADD 1 TO WRK-SR-COUNT(WRK-SR-IDX)
014820           END-SEARCH
014830           .
014840       4200-EXIT.
014850           EXIT.
014860
014870      *----------------------------------------------------------------*
014880      *    4300 - ROLL THIS SESSION'S RESULTS INTO THE CROSS-SESSION
014890      *    ACCUMULATORS USED ON THE FINAL SUMMARY REPORT
014900      *----------------------------------------------------------------*
014910       4300-ACCUMULATE-TOTALS.
014920      *----------------------------------------------------------------*
014930
014940           ADD CPYSES01-TOTAL-WAGERED TO WRK-TOTAL-WAGERED
014950           ADD CPYSES01-PROFIT TO WRK-TOTAL-PROFIT
014960           ADD CPYSES01-WIN-RATE TO WRK-SUM-WIN-RATE
014970           ADD CPYSES01-MAX-DRAWDOWN TO WRK-SUM-MAX-DRAWDOWN
014980
014990           IF CPYSES01-PROFIT > ZERO
015000               ADD 1 TO WRK-PROFITABLE-SESSIONS
015010           END-IF
015020
015030           IF CPYSES01-MAX-DRAWDOWN > WRK-WORST-DRAWDOWN
015040               MOVE CPYSES01-MAX-DRAWDOWN TO WRK-WORST-DRAWDOWN
015050           END-IF
015060           .
015070       4300-EXIT.
015080           EXIT.
015090
015100      *----------------------------------------------------------------*
015110      *    8000 - REBALANCE THE VAULT ONE FINAL TIME AT END OF RUN
015120      *----------------------------------------------------------------*
015130       8000-REBALANCE-VAULT.
015140      *----------------------------------------------------------------*
015150
015160           SET WRK-VALT-FN-REBALANCE TO TRUE
015170           MOVE WRK-VALT-FUNCTION-CODE TO LNK-FUNCTION-CODE
015180           MOVE ZEROS TO LNK-IN-AMOUNT
015190
015200           CALL 'VALT001A' USING LNK-FUNCTION-CODE
015210                                 LNK-RETURN-CODE
015220                                 LNK-IN-AMOUNT
015230                                 LNK-OUT-SESSION-BANKROLL
015240                                 LNK-OUT-CAN-START-FLAG
015250                                 CPYVLT01-VAULT-RECORD
015260           END-CALL
015270           .
015280       8000-EXIT.
015290           EXIT.
015300
015310      *----------------------------------------------------------------*
015320      *    9000 - WRITE THE FINAL SUMMARY REPORT SECTIONS
015330      *----------------------------------------------------------------*
015340       9000-WRITE-SUMMARY.
015350      *----------------------------------------------------------------*
015360
015370           MOVE WRK-SESSIONS-RUN TO WRK-DICEBAT1-RUNID-RUN
015380           MOVE WRK-DICEBAT1-RUNID2 TO WRK-DICERPT-RECORD
015390           WRITE WRK-DICERPT-RECORD
015400
015410           PERFORM 9100-CALCULATE-AVERAGES THRU 9100-EXIT
015420
015430           MOVE WRK-DICEBAT1-TOTHDG TO WRK-DICERPT-RECORD
015440           WRITE WRK-DICERPT-RECORD
015450
015460           MOVE WRK-TOTAL-BETS TO WRK-DICEBAT1-TOT1-BETS
015470           MOVE WRK-DICEBAT1-TOT1 TO WRK-DICERPT-RECORD
015480           WRITE WRK-DICERPT-RECORD
015490
015500           MOVE WRK-TOTAL-WAGERED TO WRK-DICEBAT1-TOT2-WAG
015510           MOVE WRK-DICEBAT1-TOT2 TO WRK-DICERPT-RECORD
015520           WRITE WRK-DICERPT-RECORD
015530
015540           IF WRK-TOTAL-PROFIT-WHOLE < ZERO
015550               MOVE '-' TO WRK-DICEBAT1-TOT3-SIGN
015560               COMPUTE WRK-ABS-TOTAL-PROFIT = ZERO - WRK-TOTAL-PROFIT
015570           ELSE
015580               MOVE ' ' TO WRK-DICEBAT1-TOT3-SIGN
015590               MOVE WRK-TOTAL-PROFIT TO WRK-ABS-TOTAL-PROFIT
015600           END-IF
015610           MOVE WRK-ABS-TOTAL-PROFIT TO WRK-DICEBAT1-TOT3-PFT
015620           MOVE WRK-DICEBAT1-TOT3 TO WRK-DICERPT-RECORD
015630           WRITE WRK-DICERPT-RECORD
015640
015650           IF WRK-OVERALL-ROI < ZERO
015660               MOVE '-' TO WRK-DICEBAT1-TOT4-SIGN
015670               COMPUTE WRK-ABS-OVERALL-ROI = ZERO - WRK-OVERALL-ROI
015680           ELSE
015690               MOVE ' ' TO WRK-DICEBAT1-TOT4-SIGN
015700               MOVE WRK-OVERALL-ROI TO WRK-ABS-OVERALL-ROI
015710           END-IF
015720           MOVE WRK-ABS-OVERALL-ROI TO WRK-DICEBAT1-TOT4-ROI
015730           MOVE WRK-DICEBAT1-TOT4 TO WRK-DICERPT-RECORD
015740           WRITE WRK-DICERPT-RECORD
015750
015760           MOVE WRK-DICEBAT1-SESHDG TO WRK-DICERPT-RECORD
015770           WRITE WRK-DICERPT-RECORD
015780
015790           MOVE WRK-PROFITABLE-SESSIONS TO WRK-DICEBAT1-SES1-CNT
015800           MOVE WRK-PROFITABILITY-RATE TO WRK-DICEBAT1-SES1-RATE
015810           MOVE WRK-DICEBAT1-SES1 TO WRK-DICERPT-RECORD
015820           WRITE WRK-DICERPT-RECORD
015830
015840           MOVE WRK-AVG-WIN-RATE TO WRK-DICEBAT1-SES2-WINR
015850           MOVE WRK-AVG-MAX-DRAWDOWN TO WRK-DICEBAT1-SES2-AVGDD
015860           MOVE WRK-DICEBAT1-SES2 TO WRK-DICERPT-RECORD
015870           WRITE WRK-DICERPT-RECORD
015880
015890           MOVE WRK-WORST-DRAWDOWN TO WRK-DICEBAT1-SES3-WORSTDD
015900           MOVE WRK-DICEBAT1-SES3 TO WRK-DICERPT-RECORD
015910           WRITE WRK-DICERPT-RECORD
015920
015930           MOVE WRK-DICEBAT1-SRHDG TO WRK-DICERPT-RECORD
015940           WRITE WRK-DICERPT-RECORD
015950
015960           MOVE ZEROS TO WRK-SR-CONTROL-TOTAL
015970           PERFORM 9010-PRINT-ONE-REASON THRU 9010-EXIT
015980               VARYING WRK-SR-IDX FROM 1 BY 1
015990               UNTIL WRK-SR-IDX > 5
016000
016010           MOVE WRK-SR-CONTROL-TOTAL TO WRK-DICEBAT1-SRTOT-COUNT
016020           MOVE WRK-DICEBAT1-SRTOT TO WRK-DICERPT-RECORD
016030           WRITE WRK-DICERPT-RECORD
016040
016050           PERFORM 9200-PRINT-VAULT THRU 9200-EXIT
016060           .
016070       9000-EXIT.
016080           EXIT.
016090
016100      *----------------------------------------------------------------*
016110      *    9010 - PRINT ONE ROW OF THE STOP-REASON BREAKDOWN AND FOLD
016120      *    ITS COUNT INTO THE CONTROL TOTAL, WHICH MUST EQUAL THE
016130      *    NUMBER OF SESSIONS RUN
016140      *----------------------------------------------------------------*
016150       9010-PRINT-ONE-REASON.
016160      *----------------------------------------------------------------*
016170
016180           MOVE WRK-SR-NAME(WRK-SR-IDX) TO WRK-DICEBAT1-SR-NAME
016190           MOVE WRK-SR-COUNT(WRK-SR-IDX) TO WRK-DICEBAT1-SR-COUNT
016200           MOVE WRK-DICEBAT1-SRDET TO WRK-DICERPT-RECORD
016210           WRITE WRK-DICERPT-RECORD
016220           ADD WRK-SR-COUNT(WRK-SR-IDX) TO WRK-SR-CONTROL-TOTAL
016230           .
016240       9010-EXIT.
016250           EXIT.
016260
016270      *----------------------------------------------------------------*
016280      *    9100 - COMPUTE THE RUN-WIDE AVERAGES SHOWN ON THE REPORT
016290      *----------------------------------------------------------------*
016300       9100-CALCULATE-AVERAGES.
016310      *----------------------------------------------------------------*
016320
016330           IF WRK-SESSIONS-RUN > ZERO
016340               COMPUTE WRK-AVG-WIN-RATE ROUNDED =
016350                       WRK-SUM-WIN-RATE / WRK-SESSIONS-RUN
016360               COMPUTE WRK-AVG-MAX-DRAWDOWN ROUNDED =
016370                       WRK-SUM-MAX-DRAWDOWN / WRK-SESSIONS-RUN
016380               COMPUTE WRK-PROFITABILITY-RATE ROUNDED =
016390                       WRK-PROFITABLE-SESSIONS / WRK-SESSIONS-RUN
016400           ELSE
016410               MOVE ZEROS TO WRK-AVG-WIN-RATE
016420               MOVE ZEROS TO WRK-AVG-MAX-DRAWDOWN
016430               MOVE ZEROS TO WRK-PROFITABILITY-RATE
016440           END-IF
016450
016460           IF WRK-TOTAL-WAGERED > ZERO
016470               COMPUTE WRK-OVERALL-ROI ROUNDED =
016480                       WRK-TOTAL-PROFIT / WRK-TOTAL-WAGERED
016490           ELSE
016500               MOVE ZEROS TO WRK-OVERALL-ROI
016510           END-IF
016520           .
016530       9100-EXIT.
016540           EXIT.
016550
016560      *----------------------------------------------------------------*
016570      *    9200 - PRINT THE VAULT-STATUS SECTION OF THE SUMMARY
016580      *----------------------------------------------------------------*
016590       9200-PRINT-VAULT.
016600      *----------------------------------------------------------------*
016610
016620           MOVE WRK-DICEBAT1-VLTHDG TO WRK-DICERPT-RECORD
016630           WRITE WRK-DICERPT-RECORD
016640
016650           MOVE CPYVLT01-VAULT-BALANCE TO WRK-DICEBAT1-VLT1-BAL
016660           MOVE WRK-DICEBAT1-VLT1 TO WRK-DICERPT-RECORD
016670           WRITE WRK-DICERPT-RECORD
016680
016690           MOVE CPYVLT01-BANKROLL-BALANCE TO WRK-DICEBAT1-VLT2-BAL
016700           MOVE WRK-DICEBAT1-VLT2 TO WRK-DICERPT-RECORD
016710           WRITE WRK-DICERPT-RECORD
016720
016730           COMPUTE WRK-VLT-TOTAL-BALANCE =
016740                   CPYVLT01-VAULT-BALANCE + CPYVLT01-BANKROLL-BALANCE
016750           MOVE WRK-VLT-TOTAL-BALANCE TO WRK-DICEBAT1-VLT3-BAL
016760           MOVE WRK-DICEBAT1-VLT3 TO WRK-DICERPT-RECORD
016770           WRITE WRK-DICERPT-RECORD
016780
016790           MOVE CPYVLT01-TOTAL-DEPOSITED TO WRK-DICEBAT1-VLT4-DEP
016800           MOVE CPYVLT01-TOTAL-WITHDRAWN TO WRK-DICEBAT1-VLT4-WDR
016810           MOVE WRK-DICEBAT1-VLT4 TO WRK-DICERPT-RECORD
016820           WRITE WRK-DICERPT-RECORD
016830
016840           COMPUTE WRK-VLT-NET-PROFIT =
016850                   WRK-VLT-TOTAL-BALANCE - CPYVLT01-TOTAL-DEPOSITED
016860                   + CPYVLT01-TOTAL-WITHDRAWN
016870           IF WRK-VLT-NET-PROFIT < ZERO
016880               MOVE '-' TO WRK-DICEBAT1-VLT5-SIGN
016890               COMPUTE WRK-ABS-VLT-NET-PROFIT = ZERO - WRK-VLT-NET-PROFIT
016900           ELSE
016910               MOVE ' ' TO WRK-DICEBAT1-VLT5-SIGN
016920               MOVE WRK-VLT-NET-PROFIT TO WRK-ABS-VLT-NET-PROFIT
016930           END-IF
016940           MOVE WRK-ABS-VLT-NET-PROFIT TO WRK-DICEBAT1-VLT5-NET
016950           MOVE WRK-DICEBAT1-VLT5 TO WRK-DICERPT-RECORD
016960           WRITE WRK-DICERPT-RECORD
016970           .
016980       9200-EXIT.
016990           EXIT.
017000
017010      *----------------------------------------------------------------*
017020      *    0900 - CLOSE ALL FILES
017030      *----------------------------------------------------------------*
017040       0900-CLOSE-FILES.
017050      *----------------------------------------------------------------*
017060
017070           CLOSE PARAMS-FILE
017080           CLOSE ROLLS-FILE
017090           CLOSE BETLOG-FILE
017100           CLOSE SESSLOG-FILE
017110           CLOSE DICERPT-FILE
017120           .
017130       0900-EXIT.
017140           EXIT.
