000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 04/16/1987
000140      * DESCRIPTION..: PARKING STRATEGY - WRAPS A BASE STRATEGY AND
000150      *                SUBSTITUTES FREE ACTIONS OR A MINIMUM BET
000160      *                WHEN THE SESSION IS UNDER LOSING PRESSURE
000170      * NAME........: PARK001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 04/16/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000230      * 08/19/1987 JRH  0007  ADDED SEED-ROTATION FREE ACTION
000240      * 02/27/1991 GKT  0016  BET-TYPE TOGGLE LIMITED TO 3 PER FORCED
000250      *                       BET PER OPERATIONS REVIEW
000260      * 11/10/1994 LMW  0024  PARKING BET TARGET FIXED AT 98.00 UNDER
000270      * 06/29/1998 RSK  0030  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000280      * 02/12/1999 RSK  0031  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000290      * 09/16/1999 RSK  0032  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000300      * 03/22/2002 CMH  0038  ENTER-PARKING THRESHOLD LOWERED TO 5
000310      *                       CONSECUTIVE LOSSES PER RISK COMMITTEE
000320      * 09/05/2003 CMH  0042  ADDED EXPLICIT DELEGATE-TO-BASE FLAG -
000330      *                       DRIVER WAS GUESSING FROM ACTION-CODE
000340      *                       LEFTOVERS WHEN PARKING DECLINED TO ACT
000345      * 03/14/2006 DFP  0047  NONCE-COUNT WAS NEVER BUMPED - SEED
000346      *                       ROTATION COULD ONLY FIRE OFF THE LOSS
000347      *                       STREAK, NEVER THE ROLL COUNT. NOW
000348      *                       COUNTED ON EVERY NEXT-BET REQUEST.
000350      *----------------------------------------------------------------*
000360       IDENTIFICATION DIVISION.
000370       PROGRAM-ID. PARK001A.
000380       AUTHOR. J ROBERT HALVORSEN.
000390       INSTALLATION. MIDLAND STATE DATA CENTER.
000400       DATE-WRITTEN. 04/16/1987.
000410       DATE-COMPILED.
000420       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000430      *================================================================*
000440       ENVIRONMENT DIVISION.
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000480
000490       DATA DIVISION.
000500       WORKING-STORAGE SECTION.
000510
000520       01  WRK-ENTER-LOSS-THRESHOLD       PIC 9(04) COMP VALUE 5.
000530       01  WRK-ENTER-DRAWDOWN-THRESHOLD   PIC 9V9(04) VALUE 0.1000.
000540       01  WRK-ROTATE-NONCE-THRESHOLD     PIC 9(07) COMP VALUE 1000.
000550       01  WRK-ROTATE-LOSS-THRESHOLD      PIC 9(04) COMP VALUE 10.
000560       01  WRK-TOGGLE-LIMIT               PIC 9(04) COMP VALUE 3.
000570       01  WRK-PARKING-TARGET             PIC 9(02)V99 VALUE 98.00.
000580       01  WRK-PARKING-CONFIDENCE         PIC 9V9(04) VALUE 0.1000.
000590       01  WRK-MIN-BET                    PIC S9(07)V9(08)
000600                                           VALUE 0.00015000.
000610
000620       01  WRK-IN-PARKING-FLAG            PIC X(01) VALUE 'N'.
000630           88  WRK-IN-PARKING              VALUE 'Y'.
000640           88  WRK-NOT-IN-PARKING           VALUE 'N'.
000650
000660      *   WHOLE/FRACTION VIEW OF THE PARKING FLAG PAIRED WITH A
000670      *   FILLER BYTE - USED SOLELY SO THIS SMALL SWITCH GROUP
000680      *   CARRIES THE SAME TWO-BYTE SHAPE AS THE OTHER FLAG PAIRS
000690      *   IN THIS PROGRAM'S WORKING STORAGE.
000700       01  WRK-IN-PARKING-PARTS REDEFINES WRK-IN-PARKING-FLAG.
000710           05  WRK-IN-PARKING-BYTE         PIC X(01).
000720
000730       01  WRK-DRAWDOWN                   PIC 9V9(04) VALUE ZEROS.
000740
000750      *   WHOLE/FRACTION VIEW OF THE DRAWDOWN - USED WHEN TESTING
000760      *   THE ENTER-PARKING THRESHOLD.
000770       01  WRK-DRAWDOWN-PARTS REDEFINES WRK-DRAWDOWN.
000780           05  WRK-DRAWDOWN-WHOLE           PIC 9(01).
000790           05  WRK-DRAWDOWN-FRACTION        PIC 9(04).
000800
000810       01  WRK-MIN-BET-ALT                PIC S9(07)V9(08) VALUE ZEROS.
000820
000830      *   WHOLE/FRACTION VIEW OF THE MINIMUM BET - USED WHEN THE
000840      *   FORCED PARKING BET AMOUNT IS TRACED TO THE CONSOLE.
000850       01  WRK-MIN-BET-ALT-PARTS REDEFINES WRK-MIN-BET-ALT.
000860           05  WRK-MIN-BET-ALT-WHOLE        PIC S9(07).
000870           05  WRK-MIN-BET-ALT-FRACTION     PIC 9(08).
000880
000890       77  WRK-CALL-COUNT                  PIC 9(09) COMP VALUE ZERO.
000900
000910       LINKAGE SECTION.
000920       01  LNK-CONSEC-LOSSES               PIC 9(04) COMP.
000930       01  LNK-DRAWDOWN                    PIC 9V9(04).
000940       01  LNK-DELEGATE-FLAG               PIC X(01).
000950           88  LNK-DELEGATE-TO-BASE          VALUE 'Y'.
000960           88  LNK-DO-NOT-DELEGATE           VALUE 'N'.
000970       COPY CPYDEC01.
000980       COPY CPYSTA01.
000990
001000      *================================================================*
001010       PROCEDURE DIVISION USING LNK-CONSEC-LOSSES
001020                                 LNK-DRAWDOWN
001030                                 LNK-DELEGATE-FLAG
001040                                 CPYDEC01-DECISION-AREA
001050                                 CPYSTA01-STRATEGY-STATE.
001060      *================================================================*
001070
001080      *----------------------------------------------------------------*
001090      *    MAIN PROCESSING
001100      *    ONLY THE NEXT-BET FUNCTION IS HANDLED HERE - THE BASE
001110      *    STRATEGY BEHIND THIS WRAPPER IS CALLED SEPARATELY BY
001120      *    THE DRIVER WHEN LNK-DELEGATE-FLAG COMES BACK 'Y' -
001130      *    PARKING DECLINED TO ACT THIS TIME AND THE BASE STRATEGY
001140      *    OWNS THE BET.
001150      *----------------------------------------------------------------*
001160       0000-PROCESSAR.
001170      *----------------------------------------------------------------*
001180
001190           ADD 1 TO WRK-CALL-COUNT
001200           MOVE LNK-DRAWDOWN TO WRK-DRAWDOWN
001210           SET LNK-DO-NOT-DELEGATE TO TRUE
001220
001230           IF CPYDEC01-FN-NEXT-BET
001235               ADD 1 TO CPYSTA01-NONCE-COUNT
001240               PERFORM 1000-CHECK-ENTER-PARKING THRU 1000-EXIT
001250               IF WRK-IN-PARKING
001260                   PERFORM 2000-PARKING-ACTION THRU 2000-EXIT
001270               ELSE
001280                   MOVE ZEROS TO CPYSTA01-TOGGLE-COUNT
001290                   SET LNK-DELEGATE-TO-BASE TO TRUE
001300               END-IF
001310           END-IF
001320
001330           GOBACK
001340           .
001350       0000-EXIT.
001360           EXIT.
001370
001380      *----------------------------------------------------------------*
001390      *    1000 - ENTER PARKING MODE WHEN CONSECUTIVE LOSSES ARE 5
001400      *    OR MORE, OR DRAWDOWN IS 10 PERCENT OR MORE
001410      *----------------------------------------------------------------*
001420       1000-CHECK-ENTER-PARKING.
001430      *----------------------------------------------------------------*
001440
001450           IF LNK-CONSEC-LOSSES >= WRK-ENTER-LOSS-THRESHOLD OR
001460              WRK-DRAWDOWN >= WRK-ENTER-DRAWDOWN-THRESHOLD
001470               SET WRK-IN-PARKING TO TRUE
001480               SET CPYSTA01-PARKED TO TRUE
001490           ELSE
001500               SET WRK-NOT-IN-PARKING TO TRUE
001510               SET CPYSTA01-NOT-PARKED TO TRUE
001520           END-IF
001530           .
001540       1000-EXIT.
001550           EXIT.
001560
001570      *----------------------------------------------------------------*
001580      *    2000 - PARKING ACTION, IN PRIORITY ORDER:
001590      *    1. ROTATE SEED  2. TOGGLE BET TYPE  3. FORCED PARKING BET
001600      *----------------------------------------------------------------*
001610       2000-PARKING-ACTION.
001620      *----------------------------------------------------------------*
001630
001640           IF CPYSTA01-NONCE-COUNT >= WRK-ROTATE-NONCE-THRESHOLD OR
001650              LNK-CONSEC-LOSSES >= WRK-ROTATE-LOSS-THRESHOLD
001660               MOVE ZEROS TO CPYSTA01-NONCE-COUNT
001670               MOVE ZEROS TO CPYSTA01-TOGGLE-COUNT
001680               SET CPYDEC01-ACT-SKIP TO TRUE
001690               MOVE 'CHANGE-SEED' TO CPYDEC01-SKIP-REASON
001700               GO TO 2000-EXIT
001710           END-IF
001720
001730           IF CPYSTA01-TOGGLE-COUNT < WRK-TOGGLE-LIMIT
001740               ADD 1 TO CPYSTA01-TOGGLE-COUNT
001750               SET CPYDEC01-ACT-SKIP TO TRUE
001760               MOVE 'TOGGLE-BET-TYPE' TO CPYDEC01-SKIP-REASON
001770               GO TO 2000-EXIT
001780           END-IF
001790
001800           MOVE ZEROS TO CPYSTA01-TOGGLE-COUNT
001810           SET CPYDEC01-ACT-BET TO TRUE
001820           MOVE WRK-MIN-BET TO WRK-MIN-BET-ALT
001830           MOVE WRK-MIN-BET-ALT TO CPYDEC01-BET-AMOUNT
001840           MOVE WRK-PARKING-TARGET TO CPYDEC01-TARGET
001850           MOVE 'UNDER' TO CPYDEC01-BET-TYPE
001860           MOVE WRK-PARKING-CONFIDENCE TO CPYDEC01-CONFIDENCE
001870           .
001880       2000-EXIT.
001890           EXIT.
