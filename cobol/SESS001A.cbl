000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 03/28/1987
000140      * DESCRIPTION..: SESSION MANAGER - STOP-CONDITION EVALUATION
000150      *                AND SESSION METRIC FINALIZATION
000160      * NAME........: SESS001A
000170      ******************************************************************
000180      *----------------------------------------------------------------*
000190      *  CHANGE LOG
000200      *----------------------------------------------------------------*
000210      * 03/28/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000220      * 07/11/1987 JRH  0009  ADDED MAX-CONSECUTIVE-LOSS STOP RULE
000230      * 02/20/1990 GKT  0019  STOP ORDER FIXED - MAX-BETS CHECKED FIRST
000240      *                       PER STATE GAMING BOARD RULING 90-04
000250      * 09/14/1993 LMW  0028  DEPLETED-BALANCE RULE ADDED
000260      * 06/09/1998 RSK  0035  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000270      * 02/12/1999 RSK  0036  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000280      * 08/26/1999 RSK  0037  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000290      * 05/14/2003 CMH  0044  SESSION FINALIZE MOVED HERE FROM THE
000300      *                       MAIN DRIVER PER STRUCTURE REVIEW
000310      *----------------------------------------------------------------*
000320       IDENTIFICATION DIVISION.
000330       PROGRAM-ID. SESS001A.
000340       AUTHOR. J ROBERT HALVORSEN.
000350       INSTALLATION. MIDLAND STATE DATA CENTER.
000360       DATE-WRITTEN. 03/28/1987.
000370       DATE-COMPILED.
000380       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000390      *================================================================*
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES.
000430           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000440
000450       DATA DIVISION.
000460       WORKING-STORAGE SECTION.
000470
000480       01  WRK-SESSION-ROI                PIC S9(03)V9(04) VALUE ZEROS.
000490
000500      *   WHOLE/FRACTION VIEW OF THE SESSION ROI - USED TO SIGN-TEST
000510      *   THE ROI SEPARATELY WHEN THE STOP-LOSS COMPARE IS TRACED.
000520       01  WRK-SESSION-ROI-PARTS REDEFINES WRK-SESSION-ROI.
000530           05  WRK-SESSION-ROI-WHOLE       PIC S9(03).
000540           05  WRK-SESSION-ROI-FRACTION    PIC 9(04).
000550
000560       01  WRK-WIN-RATE                   PIC 9V9(04) VALUE ZEROS.
000570       01  WRK-DRAWDOWN-RATIO             PIC 9V9(04) VALUE ZEROS.
000580
000590      *   WHOLE/FRACTION VIEW OF THE DRAWDOWN RATIO - USED ONLY
000600      *   WHEN THE RATIO IS TRACED TO THE CONSOLE FOR AN AUDIT RUN.
000610       01  WRK-DRAWDOWN-RATIO-PARTS REDEFINES WRK-DRAWDOWN-RATIO.
000620           05  WRK-DRAWDOWN-RATIO-WHOLE    PIC 9(01).
000630           05  WRK-DRAWDOWN-RATIO-FRACTION PIC 9(04).
000640
000650      *   WHOLE/FRACTION VIEW OF THE WIN RATE - USED ONLY WHEN
000660      *   ROUNDING THE RATE FOR THE COLUMNAR SESSION REPORT.
000670       01  WRK-WIN-RATE-PARTS REDEFINES WRK-WIN-RATE.
000680           05  WRK-WIN-RATE-WHOLE          PIC 9(01).
000690           05  WRK-WIN-RATE-FRACTION       PIC 9(04).
000700
000710       77  WRK-CALL-COUNT                  PIC 9(09) COMP VALUE ZERO.
000720       77  WRK-STOP-FIRED-SWITCH           PIC 9(01) COMP VALUE ZERO.
000730           88  WRK-STOP-NOT-FIRED           VALUE 0.
000740           88  WRK-STOP-FIRED                VALUE 1.
000750
000760       LINKAGE SECTION.
000770       01  LNK-FUNCTION-CODE               PIC 9(01).
000780           88  LNK-FN-CHECK-STOP            VALUE 1.
000790           88  LNK-FN-FINALIZE               VALUE 2.
000800       01  LNK-MAX-CONSEC-LOSS-LIMIT       PIC 9(03).
000810       01  LNK-BETS-COUNT                  PIC 9(05) COMP.
000820       01  LNK-MAX-BETS                    PIC 9(05).
000830       01  LNK-INITIAL-BANKROLL            PIC S9(07)V9(08).
000840       01  LNK-CURRENT-BALANCE             PIC S9(07)V9(08).
000850       01  LNK-STOP-LOSS-PCT               PIC S9V9(04).
000860       01  LNK-TAKE-PROFIT-PCT             PIC S9V9(04).
000870       01  LNK-CONSEC-LOSSES               PIC 9(04) COMP.
000880       01  LNK-MIN-BET                     PIC S9(07)V9(08).
000890       01  LNK-STOP-FLAG                   PIC X(01).
000900           88  LNK-STOPPED                  VALUE 'Y'.
000910           88  LNK-NOT-STOPPED               VALUE 'N'.
000920       01  LNK-STOP-REASON                 PIC X(20).
000930       COPY CPYSES01.
000940       COPY CPYGST01.
000950
000960      *================================================================*
000970       PROCEDURE DIVISION USING LNK-FUNCTION-CODE
000980                                 LNK-MAX-CONSEC-LOSS-LIMIT
000990                                 LNK-BETS-COUNT
001000                                 LNK-MAX-BETS
001010                                 LNK-INITIAL-BANKROLL
001020                                 LNK-CURRENT-BALANCE
001030                                 LNK-STOP-LOSS-PCT
001040                                 LNK-TAKE-PROFIT-PCT
001050                                 LNK-CONSEC-LOSSES
001060                                 LNK-MIN-BET
001070                                 LNK-STOP-FLAG
001080                                 LNK-STOP-REASON
001090                                 CPYSES01-SESSION-RECORD
001100                                 CPYGST01-GAME-STATE.
001110      *================================================================*
001120
001130      *----------------------------------------------------------------*
001140      *    MAIN PROCESSING - DISPATCH ON FUNCTION CODE
001150      *----------------------------------------------------------------*
001160       0000-PROCESSAR.
001170      *----------------------------------------------------------------*
001180
001190           ADD 1 TO WRK-CALL-COUNT
001200           SET LNK-NOT-STOPPED TO TRUE
001210           MOVE SPACES TO LNK-STOP-REASON
001220
001230           EVALUATE TRUE
001240               WHEN LNK-FN-CHECK-STOP
001250                   PERFORM 1000-CHECK-STOP THRU 1000-EXIT
001260               WHEN LNK-FN-FINALIZE
001270                   PERFORM 2000-FINALIZE THRU 2000-EXIT
001280               WHEN OTHER
001290                   CONTINUE
001300           END-EVALUATE
001310
001320           GOBACK
001330           .
001340       0000-EXIT.
001350           EXIT.
001360
001370      *----------------------------------------------------------------*
001380      *    1000 - CHECK STOP CONDITIONS, IN THE ORDER REQUIRED BY
001390      *    STATE GAMING BOARD RULING 90-04:
001400      *    1. MAX BETS  2. STOP LOSS  3. TAKE PROFIT
001410      *    4. MAX CONSECUTIVE LOSSES (OPTIONAL)  5. DEPLETED BALANCE
001420      *----------------------------------------------------------------*
001430       1000-CHECK-STOP.
001440      *----------------------------------------------------------------*
001450
001460           SET WRK-STOP-NOT-FIRED TO TRUE
001470
001480           IF LNK-BETS-COUNT >= LNK-MAX-BETS
001490               SET WRK-STOP-FIRED TO TRUE
001500               MOVE 'MAX-BETS' TO LNK-STOP-REASON
001510               GO TO 1000-SET-FLAG
001520           END-IF
001530
001540           COMPUTE WRK-SESSION-ROI ROUNDED =
001550                   (LNK-CURRENT-BALANCE - LNK-INITIAL-BANKROLL)
001560                   / LNK-INITIAL-BANKROLL
001570
001580           IF WRK-SESSION-ROI <= LNK-STOP-LOSS-PCT
001590               SET WRK-STOP-FIRED TO TRUE
001600               MOVE 'STOP-LOSS' TO LNK-STOP-REASON
001610               GO TO 1000-SET-FLAG
001620           END-IF
001630
001640           IF WRK-SESSION-ROI >= LNK-TAKE-PROFIT-PCT
001650               SET WRK-STOP-FIRED TO TRUE
001660               MOVE 'TAKE-PROFIT' TO LNK-STOP-REASON
001670               GO TO 1000-SET-FLAG
001680           END-IF
001690
001700           IF LNK-MAX-CONSEC-LOSS-LIMIT > ZERO
001710               IF LNK-CONSEC-LOSSES >= LNK-MAX-CONSEC-LOSS-LIMIT
001720                   SET WRK-STOP-FIRED TO TRUE
001730                   MOVE 'MAX-CONSEC-LOSS' TO LNK-STOP-REASON
001740                   GO TO 1000-SET-FLAG
001750               END-IF
001760           END-IF
001770
001780           IF LNK-CURRENT-BALANCE < LNK-MIN-BET
001790               SET WRK-STOP-FIRED TO TRUE
001800               MOVE 'DEPLETED' TO LNK-STOP-REASON
001810           END-IF
001820           .
001830       1000-SET-FLAG.
001840           IF WRK-STOP-FIRED
001850               SET LNK-STOPPED TO TRUE
001860           ELSE
001870               SET LNK-NOT-STOPPED TO TRUE
001880           END-IF
001890           .
001900       1000-EXIT.
001910           EXIT.
001920
001930      *----------------------------------------------------------------*
001940      *    2000 - FINALIZE THE SESSION SUMMARY RECORD FROM THE
001950      *    GAME-STATE ACCUMULATOR
001960      *----------------------------------------------------------------*
001970       2000-FINALIZE.
001980      *----------------------------------------------------------------*
001990
002000           MOVE LNK-INITIAL-BANKROLL TO CPYSES01-INITIAL-BANKROLL
002010           MOVE CPYGST01-BALANCE TO CPYSES01-FINAL-BANKROLL
002020
002030           COMPUTE CPYSES01-PROFIT =
002040                   CPYSES01-FINAL-BANKROLL - CPYSES01-INITIAL-BANKROLL
002050
002060           IF LNK-INITIAL-BANKROLL > ZERO
002070               COMPUTE CPYSES01-ROI-PCT ROUNDED =
002080                       CPYSES01-PROFIT / LNK-INITIAL-BANKROLL
002090           ELSE
002100               MOVE ZEROS TO CPYSES01-ROI-PCT
002110           END-IF
002120
002130           MOVE CPYGST01-BETS-COUNT TO CPYSES01-BETS-COUNT
002140           MOVE CPYGST01-WINS-COUNT TO CPYSES01-WINS-COUNT
002150           MOVE CPYGST01-LOSSES-COUNT TO CPYSES01-LOSSES-COUNT
002160
002170           IF CPYGST01-BETS-COUNT > ZERO
002180               COMPUTE WRK-WIN-RATE ROUNDED =
002190                       CPYGST01-WINS-COUNT / CPYGST01-BETS-COUNT
002200           ELSE
002210               MOVE ZEROS TO WRK-WIN-RATE
002220           END-IF
002230           MOVE WRK-WIN-RATE TO CPYSES01-WIN-RATE
002240
002250           MOVE CPYGST01-TOTAL-WAGERED TO CPYSES01-TOTAL-WAGERED
002260           MOVE CPYGST01-MAX-CONSEC-WINS TO CPYSES01-MAX-CONSEC-WINS
002270           MOVE CPYGST01-MAX-CONSEC-LOSSES
002280                                      TO CPYSES01-MAX-CONSEC-LOSSES
002290           MOVE CPYGST01-MAX-DRAWDOWN TO CPYSES01-MAX-DRAWDOWN
002300           MOVE LNK-STOP-REASON TO CPYSES01-STOP-REASON
002310           .
002320       2000-EXIT.
002330           EXIT.
