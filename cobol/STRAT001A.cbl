000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 04/09/1987
000140      * DESCRIPTION..: BASE BETTING STRATEGIES - FLAT, MARTINGALE,
000150      *                FIBONACCI, DALEMBERT, PAROLI - NEXT-BET
000160      *                CALCULATION, BET LIMITS, CONFIDENCE ADJUSTMENT
000170      * NAME........: STRAT001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 04/09/1987 JRH  0000  ORIGINAL PROGRAM FOR DICE SIMULATION BATCH
000230      * 06/25/1987 JRH  0012  ADDED FIBONACCI AND D'ALEMBERT LADDERS
000240      * 01/08/1990 GKT  0026  ADDED PAROLI PROGRESSION
000250      * 04/30/1990 GKT  0030  MARTINGALE RUIN PROTECTION - RESET TO
000260      *                       BASE BET WHEN L REACHES MAX-LOSSES
000270      * 10/16/1992 LMW  0041  COMMON CLAMP-AND-SKIP ROUTINE FACTORED
000280      *                       OUT OF EACH STRATEGY PARAGRAPH
000290      * 03/03/1995 LMW  0052  CONFIDENCE ADJUSTMENT ROUTINE ADDED
000300      * 06/15/1998 RSK  0061  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000310      * 02/12/1999 RSK  0062  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000320      * 09/02/1999 RSK  0063  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000330      * 07/28/2001 CMH  0071  DRAWDOWN PENALTY ADDED TO CONFIDENCE CALC
000340      * 01/09/2004 CMH  0079  FIBONACCI TABLE EXTENDED TO 15 ENTRIES
000341      * 12/03/2006 DFP  0081  APPLY-RESULT WAS ZEROING CONSEC-WINS AT
000342      *                       3 FOR EVERY STRATEGY TO SERVE PAROLI'S
000343      *                       OWN RESET RULE - THAT CLOBBERED THE
000344      *                       SHARED WIN-STREAK COUNTER READ BY THE
000345      *                       ADAPTIVE BOOK'S CONSECUTIVE-WINS RULE.
000346      *                       PAROLI'S OWN TEST ALREADY FIRES ON >= 3
000347      *                       WITHOUT NEEDING THE RESET - REMOVED.
000350      *----------------------------------------------------------------*
000360       IDENTIFICATION DIVISION.
000370       PROGRAM-ID. STRAT001A.
000380       AUTHOR. J ROBERT HALVORSEN.
000390       INSTALLATION. MIDLAND STATE DATA CENTER.
000400       DATE-WRITTEN. 04/09/1987.
000410       DATE-COMPILED.
000420       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000430      *================================================================*
000440       ENVIRONMENT DIVISION.
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000480
000490       DATA DIVISION.
000500       WORKING-STORAGE SECTION.
000510
000520      *----------------------------------------------------------------*
000530      *    FIBONACCI LADDER - 15 ENTRIES, PER CHANGE LOG 01/09/2004
000540      *----------------------------------------------------------------*
000550       01  WRK-FIB-TABLE.
000560           05  FILLER PIC 9(05) VALUE 00001.
000570           05  FILLER PIC 9(05) VALUE 00001.
000580           05  FILLER PIC 9(05) VALUE 00002.
000590           05  FILLER PIC 9(05) VALUE 00003.
000600           05  FILLER PIC 9(05) VALUE 00005.
000610           05  FILLER PIC 9(05) VALUE 00008.
000620           05  FILLER PIC 9(05) VALUE 00013.
000630           05  FILLER PIC 9(05) VALUE 00021.
000640           05  FILLER PIC 9(05) VALUE 00034.
000650           05  FILLER PIC 9(05) VALUE 00055.
000660           05  FILLER PIC 9(05) VALUE 00089.
000670           05  FILLER PIC 9(05) VALUE 00144.
000680           05  FILLER PIC 9(05) VALUE 00233.
000690           05  FILLER PIC 9(05) VALUE 00377.
000700           05  FILLER PIC 9(05) VALUE 00610.
000710       01  WRK-FIB-TABLE-R REDEFINES WRK-FIB-TABLE.
000720           05  WRK-FIB-ENTRY OCCURS 15 TIMES PIC 9(05).
000730
000740       01  WRK-MIN-BET                   PIC S9(07)V9(08)
000750                                          VALUE 0.00015000.
000760       01  WRK-MAX-BET                   PIC S9(07)V9(08)
000770                                          VALUE 1000.00000000.
000780
000790       01  WRK-STAKE                     PIC S9(07)V9(08) VALUE ZEROS.
000800
000810      *   WHOLE/FRACTION VIEW OF THE COMPUTED STAKE - USED WHEN THE
000820      *   CLAMP ROUTINE SIGN-TESTS THE STAKE BEFORE COMPARING IT
000830      *   TO THE BALANCE.
000840       01  WRK-STAKE-PARTS REDEFINES WRK-STAKE.
000850           05  WRK-STAKE-WHOLE            PIC S9(07).
000860           05  WRK-STAKE-FRACTION         PIC 9(08).
000870
000880       01  WRK-DRAWDOWN                  PIC 9V9(04) VALUE ZEROS.
000890       01  WRK-CONF-PENALTY              PIC 9V9(04) VALUE ZEROS.
000900
000910      *   WHOLE/FRACTION VIEW OF THE DRAWDOWN - USED WHEN DECIDING
000920      *   WHETHER THE 10 PERCENT CONFIDENCE PENALTY APPLIES.
000930       01  WRK-DRAWDOWN-PARTS REDEFINES WRK-DRAWDOWN.
000940           05  WRK-DRAWDOWN-WHOLE          PIC 9(01).
000950           05  WRK-DRAWDOWN-FRACTION       PIC 9(04).
000960
000970       01  WRK-MULTIPLIER                PIC 9(02)V99 VALUE ZEROS.
000980       01  WRK-DECAY-FACTOR              PIC 9V9(04) VALUE ZEROS.
000990
001000       77  WRK-CALL-COUNT                 PIC 9(09) COMP VALUE ZERO.
001010       77  WRK-LOOP-INDEX                 PIC 9(03) COMP VALUE ZERO.
001020
001030       LINKAGE SECTION.
001040       01  LNK-STRATEGY-CODE              PIC X(10).
001050       01  LNK-BASE-BET                   PIC S9(07)V9(08).
001060       01  LNK-BET-MULTIPLIER             PIC 9(02)V99.
001070       01  LNK-MAX-LOSSES                 PIC 9(03).
001080       01  LNK-TARGET                     PIC 9(02)V99.
001090       01  LNK-BET-TYPE                   PIC X(05).
001100       01  LNK-BALANCE                    PIC S9(07)V9(08).
001110       01  LNK-DRAWDOWN                   PIC 9V9(04).
001120       COPY CPYDEC01.
001130       COPY CPYSTA01.
001140
001150      *================================================================*
001160       PROCEDURE DIVISION USING LNK-STRATEGY-CODE
001170                                 LNK-BASE-BET
001180                                 LNK-BET-MULTIPLIER
001190                                 LNK-MAX-LOSSES
001200                                 LNK-TARGET
001210                                 LNK-BET-TYPE
001220                                 LNK-BALANCE
001230                                 LNK-DRAWDOWN
001240                                 CPYDEC01-DECISION-AREA
001250                                 CPYSTA01-STRATEGY-STATE.
001260      *================================================================*
001270
001280      *----------------------------------------------------------------*
001290      *    MAIN PROCESSING - DISPATCH ON FUNCTION CODE
001300      *----------------------------------------------------------------*
001310       0000-PROCESSAR.
001320      *----------------------------------------------------------------*
001330
001340           ADD 1 TO WRK-CALL-COUNT
001350
001360           EVALUATE TRUE
001370               WHEN CPYDEC01-FN-INIT
001380                   PERFORM 1000-INIT-STATE THRU 1000-EXIT
001390               WHEN CPYDEC01-FN-NEXT-BET
001400                   PERFORM 2000-NEXT-BET THRU 2000-EXIT
001410                   PERFORM 1000-CLAMP-AND-SKIP THRU 1000-CLAMP-EXIT
001420               WHEN CPYDEC01-FN-RESULT
001430                   PERFORM 3000-APPLY-RESULT THRU 3000-EXIT
001440                   PERFORM 9000-ADJUST-CONFIDENCE THRU 9000-EXIT
001450               WHEN CPYDEC01-FN-RESET
001460                   PERFORM 1000-INIT-STATE THRU 1000-EXIT
001470               WHEN OTHER
001480                   CONTINUE
001490           END-EVALUATE
001500
001510           GOBACK
001520           .
001530       0000-EXIT.
001540           EXIT.
001550
001560      *----------------------------------------------------------------*
001570      *    1000 - INITIALIZE / RESET STRATEGY STATE
001580      *----------------------------------------------------------------*
001590       1000-INIT-STATE.
001600      *----------------------------------------------------------------*
001610
001620           MOVE LNK-STRATEGY-CODE TO CPYSTA01-STRATEGY-CODE
001630           MOVE ZEROS TO CPYSTA01-CONSEC-WINS
001640           MOVE ZEROS TO CPYSTA01-CONSEC-LOSSES
001650           MOVE ZEROS TO CPYSTA01-MART-LEVEL
001660           MOVE ZEROS TO CPYSTA01-FIB-INDEX
001670           MOVE 1 TO CPYSTA01-DALEMBERT-UNITS
001680           MOVE LNK-BASE-BET TO CPYSTA01-LAST-STAKE
001690           MOVE 1.0000 TO CPYSTA01-CONFIDENCE
001700           MOVE LNK-BALANCE TO CPYSTA01-PEAK-BALANCE
001710           MOVE LNK-BALANCE TO CPYSTA01-INITIAL-BALANCE
001720           MOVE ZEROS TO CPYSTA01-NONCE-COUNT
001730           MOVE ZEROS TO CPYSTA01-TOGGLE-COUNT
001740           SET CPYSTA01-NOT-PARKED TO TRUE
001750           .
001760       1000-EXIT.
001770           EXIT.
001780
001790      *----------------------------------------------------------------*
001800      *    2000 - NEXT-BET CALCULATION, DISPATCH BY STRATEGY CODE
001810      *----------------------------------------------------------------*
001820       2000-NEXT-BET.
001830      *----------------------------------------------------------------*
001840
001850           MOVE LNK-TARGET TO CPYDEC01-TARGET
001860           MOVE LNK-BET-TYPE TO CPYDEC01-BET-TYPE
001870           SET CPYDEC01-ACT-BET TO TRUE
001880           MOVE SPACES TO CPYDEC01-SKIP-REASON
001890
001900           EVALUATE LNK-STRATEGY-CODE
001910               WHEN 'FLAT'
001920                   PERFORM 2100-FLAT THRU 2100-EXIT
001930               WHEN 'MARTINGALE'
001940                   PERFORM 2200-MARTINGALE THRU 2200-EXIT
001950               WHEN 'FIBONACCI'
001960                   PERFORM 2300-FIBONACCI THRU 2300-EXIT
001970               WHEN 'DALEMBERT'
001980                   PERFORM 2400-DALEMBERT THRU 2400-EXIT
001990               WHEN 'PAROLI'
002000                   PERFORM 2500-PAROLI THRU 2500-EXIT
002010               WHEN OTHER
002020                   MOVE LNK-BASE-BET TO WRK-STAKE
002030           END-EVALUATE
002040
002050           MOVE WRK-STAKE TO CPYDEC01-BET-AMOUNT
002060           MOVE CPYSTA01-CONFIDENCE TO CPYDEC01-CONFIDENCE
002070           .
002080       2000-EXIT.
002090           EXIT.
002100
002110      *----------------------------------------------------------------*
002120      *    2100 - FLAT - ALWAYS BASE BET
002130      *----------------------------------------------------------------*
002140       2100-FLAT.
002150      *----------------------------------------------------------------*
002160
002170           MOVE LNK-BASE-BET TO WRK-STAKE
002180           .
002190       2100-EXIT.
002200           EXIT.
002210
002220      *----------------------------------------------------------------*
002230      *    2200 - MARTINGALE - DOUBLE AFTER EACH LOSS, RESET ON WIN,
002240      *    RUIN PROTECTION WHEN L REACHES MAX-LOSSES
002250      *----------------------------------------------------------------*
002260       2200-MARTINGALE.
002270      *----------------------------------------------------------------*
002280
002290           IF CPYSTA01-CONSEC-LOSSES >= LNK-MAX-LOSSES
002300               MOVE ZEROS TO CPYSTA01-MART-LEVEL
002310               MOVE LNK-BASE-BET TO WRK-STAKE
002320               GO TO 2200-EXIT
002330           END-IF
002340
002350           MOVE CPYSTA01-CONSEC-LOSSES TO CPYSTA01-MART-LEVEL
002360           MOVE LNK-BASE-BET TO WRK-STAKE
002370
002380           PERFORM 2210-COMPOUND-MULTIPLIER
002390               THRU 2210-EXIT
002400               VARYING WRK-LOOP-INDEX FROM 1 BY 1
002410               UNTIL WRK-LOOP-INDEX > CPYSTA01-MART-LEVEL
002420           .
002430       2200-EXIT.
002440           EXIT.
002450
002460       2210-COMPOUND-MULTIPLIER.
002470           COMPUTE WRK-STAKE ROUNDED = WRK-STAKE * LNK-BET-MULTIPLIER
002480           .
002490       2210-EXIT.
002500           EXIT.
002510
002520      *----------------------------------------------------------------*
002530      *    2300 - FIBONACCI - SEQUENCE INDEX ADVANCES ON LOSS,
002540      *    RETREATS TWO STEPS ON WIN, TABLE TRUNCATED AT MAX-LOSSES
002550      *----------------------------------------------------------------*
002560       2300-FIBONACCI.
002570      *----------------------------------------------------------------*
002580
002590           IF CPYSTA01-FIB-INDEX > 14
002600               MOVE 14 TO CPYSTA01-FIB-INDEX
002610           END-IF
002620           IF LNK-MAX-LOSSES < 15
002630               IF CPYSTA01-FIB-INDEX > LNK-MAX-LOSSES
002640                   MOVE LNK-MAX-LOSSES TO CPYSTA01-FIB-INDEX
002650               END-IF
002660           END-IF
002670
002680           COMPUTE WRK-STAKE ROUNDED =
002690                   LNK-BASE-BET * WRK-FIB-ENTRY(CPYSTA01-FIB-INDEX + 1)
002700           .
002710       2300-EXIT.
002720           EXIT.
002730
002740      *----------------------------------------------------------------*
002750      *    2400 - D'ALEMBERT - UNIT COUNT +1 ON LOSS, -1 ON WIN,
002760      *    FLOORED AT 1, CAPPED AT MAX-LOSSES
002770      *----------------------------------------------------------------*
002780       2400-DALEMBERT.
002790      *----------------------------------------------------------------*
002800
002810           COMPUTE WRK-STAKE ROUNDED =
002820                   LNK-BASE-BET * CPYSTA01-DALEMBERT-UNITS
002830           .
002840       2400-EXIT.
002850           EXIT.
002860
002870      *----------------------------------------------------------------*
002880      *    2500 - PAROLI - RESET TO BASE AT ZERO OR TARGET-WINS
002890      *    (DEFAULT 3) CONSECUTIVE WINS, OTHERWISE COMPOUND THE
002900      *    LAST STAKE
002910      *----------------------------------------------------------------*
002920       2500-PAROLI.
002930      *----------------------------------------------------------------*
002940
002950           IF CPYSTA01-CONSEC-WINS = ZERO OR
002960              CPYSTA01-CONSEC-WINS >= 3
002970               MOVE LNK-BASE-BET TO WRK-STAKE
002980           ELSE
002990               COMPUTE WRK-STAKE ROUNDED =
003000                       CPYSTA01-LAST-STAKE * LNK-BET-MULTIPLIER
003010           END-IF
003020           .
003030       2500-EXIT.
003040           EXIT.
003050
003060      *----------------------------------------------------------------*
003070      *    1000-CLAMP-AND-SKIP (SHARED ENTRY, NOT NUMBERED WITH
003080      *    THE STRATEGY BLOCK ABOVE) - CLAMP TO [MIN-BET,MAX-BET]
003090      *    AND TO THE CURRENT BALANCE; SKIP WHEN THE RESULT IS
003100      *    BELOW THE MINIMUM OR THE BALANCE ITSELF IS TOO LOW.
003110      *----------------------------------------------------------------*
003120       1000-CLAMP-AND-SKIP.
003130      *----------------------------------------------------------------*
003140
003150           IF LNK-BALANCE < WRK-MIN-BET
003160               SET CPYDEC01-ACT-SKIP TO TRUE
003170               MOVE 'INSUFFICIENT BALANCE' TO CPYDEC01-SKIP-REASON
003180               MOVE ZEROS TO CPYDEC01-BET-AMOUNT
003190               GO TO 1000-CLAMP-EXIT
003200           END-IF
003210
003220           MOVE CPYDEC01-BET-AMOUNT TO WRK-STAKE
003230
003240           IF WRK-STAKE > WRK-MAX-BET
003250               MOVE WRK-MAX-BET TO WRK-STAKE
003260           END-IF
003270           IF WRK-STAKE > LNK-BALANCE
003280               MOVE LNK-BALANCE TO WRK-STAKE
003290           END-IF
003300
003310           IF WRK-STAKE < WRK-MIN-BET
003320               SET CPYDEC01-ACT-SKIP TO TRUE
003330               MOVE 'BELOW MINIMUM' TO CPYDEC01-SKIP-REASON
003340               MOVE ZEROS TO CPYDEC01-BET-AMOUNT
003350           ELSE
003360               MOVE WRK-STAKE TO CPYDEC01-BET-AMOUNT
003370               MOVE WRK-STAKE TO CPYSTA01-LAST-STAKE
003380           END-IF
003390           .
003400       1000-CLAMP-EXIT.
003410           EXIT.
003420
003430      *----------------------------------------------------------------*
003440      *    3000 - APPLY THE RESULT OF A SETTLED BET TO THE
003450      *    STRATEGY-SPECIFIC COUNTERS
003460      *----------------------------------------------------------------*
003470       3000-APPLY-RESULT.
003480      *----------------------------------------------------------------*
003490
003500           IF CPYDEC01-RESULT-WON
003510               ADD 1 TO CPYSTA01-CONSEC-WINS
003520               MOVE ZEROS TO CPYSTA01-CONSEC-LOSSES
003530
003540               IF CPYSTA01-FIB-INDEX >= 2
003550                   SUBTRACT 2 FROM CPYSTA01-FIB-INDEX
003560               ELSE
003570                   MOVE ZEROS TO CPYSTA01-FIB-INDEX
003580               END-IF
003590
003600               IF CPYSTA01-DALEMBERT-UNITS > 1
003610                   SUBTRACT 1 FROM CPYSTA01-DALEMBERT-UNITS
003620               END-IF
003670           ELSE
003680               ADD 1 TO CPYSTA01-CONSEC-LOSSES
003690               MOVE ZEROS TO CPYSTA01-CONSEC-WINS
003700               ADD 1 TO CPYSTA01-FIB-INDEX
003710               IF CPYSTA01-DALEMBERT-UNITS < LNK-MAX-LOSSES
003720                   ADD 1 TO CPYSTA01-DALEMBERT-UNITS
003730               END-IF
003740           END-IF
003750
003760           IF LNK-BALANCE > CPYSTA01-PEAK-BALANCE
003770               MOVE LNK-BALANCE TO CPYSTA01-PEAK-BALANCE
003780           END-IF
003790           .
003800       3000-EXIT.
003810           EXIT.
003820
003830      *----------------------------------------------------------------*
003840      *    9000 - CONFIDENCE ADJUSTMENT
003850      *    LOSS: CONFIDENCE * 0.95 ** CONSECUTIVE-LOSSES.
003860      *    WIN : CONFIDENCE * 1.05, CAPPED AT 1.0.
003870      *    DRAWDOWN OVER 10 PERCENT: ADDITIONAL * 0.9.
003880      *    FLOOR 0.1 IN ALL CASES.
003890      *----------------------------------------------------------------*
003900       9000-ADJUST-CONFIDENCE.
003910      *----------------------------------------------------------------*
003920
003930           IF CPYDEC01-RESULT-LOST
003940               MOVE 1.0000 TO WRK-DECAY-FACTOR
003950               PERFORM 9100-COMPOUND-DECAY
003960                   THRU 9100-EXIT
003970                   VARYING WRK-LOOP-INDEX FROM 1 BY 1
003980                   UNTIL WRK-LOOP-INDEX > CPYSTA01-CONSEC-LOSSES
003990               COMPUTE CPYSTA01-CONFIDENCE ROUNDED =
004000                       CPYSTA01-CONFIDENCE * WRK-DECAY-FACTOR
004010           ELSE
004020               COMPUTE CPYSTA01-CONFIDENCE ROUNDED =
004030                       CPYSTA01-CONFIDENCE * 1.05
004040               IF CPYSTA01-CONFIDENCE > 1.0000
004050                   MOVE 1.0000 TO CPYSTA01-CONFIDENCE
004060               END-IF
004070           END-IF
004080
004090           IF LNK-BALANCE < CPYSTA01-PEAK-BALANCE
004100               COMPUTE WRK-DRAWDOWN ROUNDED =
004110                       (CPYSTA01-PEAK-BALANCE - LNK-BALANCE)
004120                       / CPYSTA01-PEAK-BALANCE
004130           ELSE
004140               MOVE ZEROS TO WRK-DRAWDOWN
004150           END-IF
004160
004170           IF WRK-DRAWDOWN > 0.1000
004180               COMPUTE CPYSTA01-CONFIDENCE ROUNDED =
004190                       CPYSTA01-CONFIDENCE * 0.9
004200           END-IF
004210
004220           IF CPYSTA01-CONFIDENCE < 0.1000
004230               MOVE 0.1000 TO CPYSTA01-CONFIDENCE
004240           END-IF
004250           .
004260       9000-EXIT.
004270           EXIT.
004280
004290       9100-COMPOUND-DECAY.
004300           COMPUTE WRK-DECAY-FACTOR ROUNDED = WRK-DECAY-FACTOR * 0.95
004310           .
004320       9100-EXIT.
004330           EXIT.
