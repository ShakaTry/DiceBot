000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 04/02/1987
000140      * DESCRIPTION..: STRATEGY PARAMETER VALIDATION - STATIC CHECKS
000150      *                OF A STRATEGY CONFIGURATION AGAINST CAPITAL,
000160      *                PRODUCING WARNING RECORDS
000170      * NAME........: VALD001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 04/02/1987 JRH  0000  ORIGINAL PROGRAM, ADAPTED FROM THE
000230      *                       FORMAT-CHECK-AND-REPORT SHAPE
000240      * 10/30/1987 JRH  0008  ADDED BASE-BET-TO-CAPITAL RATIO CHECK
000250      * 03/12/1990 GKT  0017  MARTINGALE WORST-CASE EXPOSURE CHECK
000260      *                       ADDED PER RISK COMMITTEE REQUEST
000270      * 07/07/1994 LMW  0026  ERROR VS WARNING DISTINCTION MADE
000280      *                       EXPLICIT IN THE RETURN-CODE
000290      * 06/03/1998 RSK  0032  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000300      * 02/12/1999 RSK  0033  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000310      * 08/19/1999 RSK  0034  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000320      * 02/24/2005 CMH  0041  RAW-LINE ECHO ADDED FOR REJECTED RECORDS
000330      *----------------------------------------------------------------*
000340       IDENTIFICATION DIVISION.
000350       PROGRAM-ID. VALD001A.
000360       AUTHOR. J ROBERT HALVORSEN.
000370       INSTALLATION. MIDLAND STATE DATA CENTER.
000380       DATE-WRITTEN. 04/02/1987.
000390       DATE-COMPILED.
000400       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000410      *================================================================*
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000460
000470       DATA DIVISION.
000480       WORKING-STORAGE SECTION.
000490
000500       01  WRK-BASE-BET-RATIO             PIC 9V9(04) VALUE ZEROS.
000510
000520      *   WHOLE/FRACTION VIEW OF THE RATIO - USED TO PICK THE
000530      *   RISKY/VERY-RISKY THRESHOLD WITHOUT A SECOND COMPUTE.
000540       01  WRK-BASE-BET-RATIO-PARTS REDEFINES WRK-BASE-BET-RATIO.
000550           05  WRK-RATIO-WHOLE             PIC 9(01).
000560           05  WRK-RATIO-FRACTION          PIC 9(04).
000570
000580       01  WRK-VERY-RISKY-LIMIT           PIC 9V9(04) VALUE 0.1000.
000590       01  WRK-RISKY-LIMIT                PIC 9V9(04) VALUE 0.0500.
000600       01  WRK-SUGGEST-RATIO              PIC 9V9(04) VALUE 0.0100.
000610       01  WRK-SUGGESTED-BET              PIC S9(07)V9(08) VALUE ZEROS.
000620
000630       01  WRK-TWO-POWER                  PIC 9(18) COMP VALUE 1.
000640       01  WRK-WORST-CASE-EXPOSURE        PIC S9(09)V9(08) VALUE ZEROS.
000650
000660      *   WHOLE/FRACTION VIEW OF THE WORST-CASE EXPOSURE - USED
000670      *   WHEN THE EXPOSURE IS TRACED TO THE CONSOLE FOR REVIEW.
000680       01  WRK-EXPOSURE-PARTS REDEFINES WRK-WORST-CASE-EXPOSURE.
000690           05  WRK-EXPOSURE-WHOLE          PIC S9(09).
000700           05  WRK-EXPOSURE-FRACTION       PIC 9(08).
000710
000720       01  WRK-SESSION-BANKROLL           PIC S9(07)V9(08) VALUE ZEROS.
000730
000740      *   WHOLE/FRACTION VIEW OF THE SESSION BANKROLL - USED WHEN
000750      *   THE EXPOSURE WARNING IS TRACED TO THE CONSOLE.
000760       01  WRK-SESSION-BANKROLL-PARTS REDEFINES WRK-SESSION-BANKROLL.
000770           05  WRK-SESSION-BANKROLL-WHOLE     PIC S9(07).
000780           05  WRK-SESSION-BANKROLL-FRACTION  PIC 9(08).
000790
000800       77  WRK-CALL-COUNT                  PIC 9(09) COMP VALUE ZERO.
000810       77  WRK-LOOP-INDEX                  PIC 9(03) COMP VALUE ZERO.
000820
000830       LINKAGE SECTION.
000840       01  LNK-FUNCTION-CODE               PIC 9(01).
000850           88  LNK-FN-VALIDATE               VALUE 1.
000860       01  LNK-RETURN-CODE                 PIC 9(02).
000870           88  LNK-RC-OK                     VALUE 00.
000880           88  LNK-RC-ERROR                  VALUE 90.
000890       01  LNK-WARNING-COUNT                PIC 9(02) COMP.
000900       01  LNK-WARNING-TEXT-1               PIC X(60).
000910       01  LNK-WARNING-TEXT-2               PIC X(60).
000920       01  LNK-BANKROLL-BALANCE             PIC S9(09)V9(08).
000930       COPY CPYPRM01.
000940
000950      *================================================================*
000960       PROCEDURE DIVISION USING LNK-FUNCTION-CODE
000970                                 LNK-RETURN-CODE
000980                                 LNK-WARNING-COUNT
000990                                 LNK-WARNING-TEXT-1
001000                                 LNK-WARNING-TEXT-2
001010                                 LNK-BANKROLL-BALANCE
001020                                 CPYPRM01-PARM-RECORD.
001030      *================================================================*
001040
001050      *----------------------------------------------------------------*
001060      *    MAIN PROCESSING
001070      *----------------------------------------------------------------*
001080       0000-PROCESSAR.
001090      *----------------------------------------------------------------*
001100
001110           ADD 1 TO WRK-CALL-COUNT
001120           SET LNK-RC-OK TO TRUE
001130           MOVE ZERO TO LNK-WARNING-COUNT
001140           MOVE SPACES TO LNK-WARNING-TEXT-1
001150           MOVE SPACES TO LNK-WARNING-TEXT-2
001160
001170           IF LNK-FN-VALIDATE
001180               PERFORM 1000-CHECK-BASE-BET THRU 1000-EXIT
001190               IF LNK-RC-OK
001200                   PERFORM 2000-CHECK-RATIO THRU 2000-EXIT
001210                   PERFORM 3000-CHECK-MARTINGALE THRU 3000-EXIT
001220               END-IF
001230           END-IF
001240
001250           GOBACK
001260           .
001270       0000-EXIT.
001280           EXIT.
001290
001300      *----------------------------------------------------------------*
001310      *    1000 - BASE-BET LE ZERO IS AN ERROR, NOT A WARNING
001320      *----------------------------------------------------------------*
001330       1000-CHECK-BASE-BET.
001340      *----------------------------------------------------------------*
001350
001360           IF CPYPRM01-BASE-BET NOT > ZERO
001370               SET LNK-RC-ERROR TO TRUE
001380               MOVE 'BASE-BET MUST BE GREATER THAN ZERO'
001390                                       TO LNK-WARNING-TEXT-1
001400               ADD 1 TO LNK-WARNING-COUNT
001410           END-IF
001420           .
001430       1000-EXIT.
001440           EXIT.
001450
001460      *----------------------------------------------------------------*
001470      *    2000 - BASE-BET / CAPITAL RATIO
001480      *    OVER 10 PERCENT IS "VERY RISKY" (SUGGEST 1 PERCENT),
001490      *    OVER 5 PERCENT IS "RISKY".
001500      *----------------------------------------------------------------*
001510       2000-CHECK-RATIO.
001520      *----------------------------------------------------------------*
001530
001540           IF CPYPRM01-TOTAL-CAPITAL NOT > ZERO
001550               GO TO 2000-EXIT
001560           END-IF
001570
001580           COMPUTE WRK-BASE-BET-RATIO ROUNDED =
001590                   CPYPRM01-BASE-BET / CPYPRM01-TOTAL-CAPITAL
001600
001610           IF WRK-BASE-BET-RATIO > WRK-VERY-RISKY-LIMIT
001620               COMPUTE WRK-SUGGESTED-BET ROUNDED =
001630                       CPYPRM01-TOTAL-CAPITAL * WRK-SUGGEST-RATIO
001640               STRING 'VERY RISKY BASE BET - SUGGEST 1 PERCENT OF'
001650                      ' CAPITAL' DELIMITED BY SIZE
001660                      INTO LNK-WARNING-TEXT-2
001670               ADD 1 TO LNK-WARNING-COUNT
001680           ELSE
001690               IF WRK-BASE-BET-RATIO > WRK-RISKY-LIMIT
001700                   STRING 'RISKY BASE BET - EXCEEDS 5 PERCENT OF'
001710                          ' CAPITAL' DELIMITED BY SIZE
001720                          INTO LNK-WARNING-TEXT-2
001730                   ADD 1 TO LNK-WARNING-COUNT
001740               END-IF
001750           END-IF
001760           .
001770       2000-EXIT.
001780           EXIT.
001790
001800      *----------------------------------------------------------------*
001810      *    3000 - MARTINGALE WORST-CASE EXPOSURE
001820      *    EXPOSURE = BASE-BET * (2**MAX-LOSSES - 1). WARN WHEN IT
001830      *    EXCEEDS THE SESSION BANKROLL.
001840      *----------------------------------------------------------------*
001850       3000-CHECK-MARTINGALE.
001860      *----------------------------------------------------------------*
001870
001880           IF CPYPRM01-STRATEGY-CODE NOT = 'MARTINGALE'
001890               GO TO 3000-EXIT
001900           END-IF
001910
001920           MOVE 1 TO WRK-TWO-POWER
001930           PERFORM 3100-RAISE-TWO
001940               THRU 3100-EXIT
001950               VARYING WRK-LOOP-INDEX FROM 1 BY 1
001960               UNTIL WRK-LOOP-INDEX > CPYPRM01-MAX-LOSSES
001970
001980           COMPUTE WRK-WORST-CASE-EXPOSURE ROUNDED =
001990                   CPYPRM01-BASE-BET * (WRK-TWO-POWER - 1)
002000
002010           COMPUTE WRK-SESSION-BANKROLL ROUNDED =
002020                   LNK-BANKROLL-BALANCE * 0.1500
002030
002040           IF WRK-WORST-CASE-EXPOSURE > WRK-SESSION-BANKROLL
002050               STRING 'MARTINGALE WORST-CASE EXPOSURE EXCEEDS'
002060                      ' SESSION BANKROLL' DELIMITED BY SIZE
002070                      INTO LNK-WARNING-TEXT-1
002080               ADD 1 TO LNK-WARNING-COUNT
002090           END-IF
002100           .
002110       3000-EXIT.
002120           EXIT.
002130
002140      *----------------------------------------------------------------*
002150      *    3100 - DOUBLE WRK-TWO-POWER ONCE PER LOOP PASS
002160      *----------------------------------------------------------------*
002170       3100-RAISE-TWO.
002180      *----------------------------------------------------------------*
002190
002200           MULTIPLY 2 BY WRK-TWO-POWER
002210           .
002220       3100-EXIT.
002230           EXIT.
