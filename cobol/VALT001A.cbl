000100      ******************************************************************
000110      * PROGRAMMER..: J ROBERT HALVORSEN - EDP OPERATIONS
000120      * INSTALLATION: MIDLAND STATE DATA CENTER
000130      * DATE-WRITTEN: 03/21/1987
000140      * DESCRIPTION..: VAULT / BANKROLL MANAGER - CAPITAL SPLIT,
000150      *                DEPOSITS, TRANSFERS, SESSION ALLOCATION,
000160      *                PROFIT/LOSS POSTING, REBALANCE
000170      * NAME........: VALT001A
000180      ******************************************************************
000190      *----------------------------------------------------------------*
000200      *  CHANGE LOG
000210      *----------------------------------------------------------------*
000220      * 03/21/1987 JRH  0000  ORIGINAL PROGRAM, ADAPTED FROM THE
000230      *                       ACCOUNT-TRANSFER DEBIT/CREDIT SHAPE
000240      * 06/02/1987 JRH  0011  ADDED SESSION ALLOCATION FUNCTION
000250      * 01/14/1989 GKT  0022  ADDED PROFIT/LOSS POSTING FUNCTION
000260      * 08/08/1990 GKT  0034  LOSS-EXCEEDS-BANKROLL SPILLS TO VAULT
000270      *                       PER MEMO FROM RISK COMMITTEE
000280      * 05/17/1992 LMW  0041  REBALANCE FUNCTION ADDED
000290      * 12/03/1994 LMW  0049  CAN-START-SESSION FUNCTION ADDED
000300      * 06/22/1998 RSK  0057  Y2K PHASE 1 - NO DATE FIELDS IN THIS BOOK
000310      * 02/12/1999 RSK  0058  Y2K PHASE 2 - CERTIFIED, NO DATE FIELDS
000320      * 09/09/1999 RSK  0059  Y2K SIGN-OFF FOR STATE AUDIT FILE 99-118
000330      * 04/19/2002 CMH  0068  WITHDRAW FUNCTION REJECTS OVERDRAFT
000340      * 11/05/2004 CMH  0075  ROUNDING SWITCHED TO ROUNDED ON ALL
000350      *                       COMPUTE STATEMENTS PER AUDIT FINDING
000360      *----------------------------------------------------------------*
000370       IDENTIFICATION DIVISION.
000380       PROGRAM-ID. VALT001A.
000390       AUTHOR. J ROBERT HALVORSEN.
000400       INSTALLATION. MIDLAND STATE DATA CENTER.
000410       DATE-WRITTEN. 03/21/1987.
000420       DATE-COMPILED.
000430       SECURITY. UNCLASSIFIED - STATE GAMING BOARD BATCH SIMULATION.
000440      *================================================================*
000450       ENVIRONMENT DIVISION.
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           CLASS WRK-CLASS-YES-NO IS 'Y' THRU 'Y', 'N' THRU 'N'.
000490
000500       DATA DIVISION.
000510       WORKING-STORAGE SECTION.
000520
000530      *----------------------------------------------------------------*
000540      *    VAULT SPLIT / ALLOCATION CONSTANTS
000550      *----------------------------------------------------------------*
000560       01  WRK-VAULT-SHARE               PIC 9V9(04) VALUE 0.8500.
000570       01  WRK-BANKROLL-SHARE            PIC 9V9(04) VALUE 0.1500.
000580       01  WRK-SESSION-SHARE             PIC 9V9(04) VALUE 0.1500.
000590
000600      *----------------------------------------------------------------*
000610      *    WORK AMOUNTS AND ERROR HANDLING
000620      *----------------------------------------------------------------*
000630       01  WRK-AMOUNT                    PIC S9(09)V9(08) VALUE ZEROS.
000640       01  WRK-VAULT-SHARE-AMT           PIC S9(09)V9(08) VALUE ZEROS.
000650       01  WRK-BANKROLL-SHARE-AMT        PIC S9(09)V9(08) VALUE ZEROS.
000660       01  WRK-SHORTFALL                 PIC S9(09)V9(08) VALUE ZEROS.
000670
000680      *   WHOLE/FRACTION VIEW OF THE SHORTFALL - USED WHEN THE
000690      *   AUDIT TRACE NEEDS TO DISPLAY THE OVERDRAW WITHOUT THE
000700      *   DECIMAL PORTION.
000710       01  WRK-SHORTFALL-PARTS REDEFINES WRK-SHORTFALL.
000720           05  WRK-SHORTFALL-WHOLE        PIC S9(09).
000730           05  WRK-SHORTFALL-FRACTION     PIC 9(08).
000740
000750       01  WRK-TARGET-VAULT              PIC S9(09)V9(08) VALUE ZEROS.
000760
000770      *   WHOLE/FRACTION VIEW OF THE REBALANCE TARGET - USED BY
000780      *   THE AUDIT TRACE WHEN A REBALANCE MOVE IS LOGGED.
000790       01  WRK-TARGET-VAULT-PARTS REDEFINES WRK-TARGET-VAULT.
000800           05  WRK-TARGET-VAULT-WHOLE     PIC S9(09).
000810           05  WRK-TARGET-VAULT-FRACTION  PIC 9(08).
000820
000830      *   WHOLE/FRACTION VIEW OF THE AMOUNT BEING POSTED, USED TO
000840      *   TEST THE SIGN BEFORE DECIDING PROFIT-SIDE VS LOSS-SIDE
000850      *   POSTING LOGIC.
000860       01  WRK-AMOUNT-PARTS REDEFINES WRK-AMOUNT.
000870           05  WRK-AMOUNT-WHOLE           PIC S9(09).
000880           05  WRK-AMOUNT-FRACTION        PIC 9(08).
000890
000900       01  WRK-ERROR-FLAG                 PIC X(01) VALUE 'N'.
000910           88  WRK-NO-ERROR                VALUE 'N'.
000920           88  WRK-HAS-ERROR               VALUE 'Y'.
000930
000940       77  WRK-CALL-COUNT                 PIC 9(09) COMP VALUE ZERO.
000950       77  WRK-POST-COUNT                 PIC 9(09) COMP VALUE ZERO.
000960
000970       LINKAGE SECTION.
000980       01  LNK-FUNCTION-CODE              PIC 9(01).
000990           88  LNK-FN-INIT-SPLIT           VALUE 1.
001000           88  LNK-FN-DEPOSIT              VALUE 2.
001010           88  LNK-FN-WITHDRAW             VALUE 3.
001020           88  LNK-FN-ALLOCATE-SESSION     VALUE 4.
001030           88  LNK-FN-POST-RESULT          VALUE 5.
001040           88  LNK-FN-REBALANCE            VALUE 6.
001050           88  LNK-FN-CAN-START-SESSION    VALUE 7.
001060       01  LNK-RETURN-CODE                PIC 9(02).
001070           88  LNK-RC-OK                   VALUE 00.
001080           88  LNK-RC-BAD-AMOUNT           VALUE 10.
001090           88  LNK-RC-OVERDRAWN            VALUE 20.
001100       01  LNK-IN-AMOUNT                  PIC S9(09)V9(08).
001110       01  LNK-OUT-SESSION-BANKROLL       PIC S9(07)V9(08).
001120       01  LNK-OUT-CAN-START-FLAG         PIC X(01).
001130           88  LNK-CAN-START               VALUE 'Y'.
001140           88  LNK-CANNOT-START             VALUE 'N'.
001150       COPY CPYVLT01.
001160
001170      *================================================================*
001180       PROCEDURE DIVISION USING LNK-FUNCTION-CODE
001190                                 LNK-RETURN-CODE
001200                                 LNK-IN-AMOUNT
001210                                 LNK-OUT-SESSION-BANKROLL
001220                                 LNK-OUT-CAN-START-FLAG
001230                                 CPYVLT01-VAULT-RECORD.
001240      *================================================================*
001250
001260      *----------------------------------------------------------------*
001270      *    MAIN PROCESSING - DISPATCH ON FUNCTION CODE
001280      *----------------------------------------------------------------*
001290       0000-PROCESSAR.
001300      *----------------------------------------------------------------*
001310
001320           ADD 1 TO WRK-CALL-COUNT
001330           SET LNK-RC-OK TO TRUE
001340           SET WRK-NO-ERROR TO TRUE
001350
001360           EVALUATE TRUE
001370               WHEN LNK-FN-INIT-SPLIT
001380                   PERFORM 1000-INIT-SPLIT THRU 1000-EXIT
001390               WHEN LNK-FN-DEPOSIT
001400                   PERFORM 2000-DEPOSIT THRU 2000-EXIT
001410               WHEN LNK-FN-WITHDRAW
001420                   PERFORM 3000-WITHDRAW THRU 3000-EXIT
001430               WHEN LNK-FN-ALLOCATE-SESSION
001440                   PERFORM 4000-ALLOCATE-SESSION THRU 4000-EXIT
001450               WHEN LNK-FN-POST-RESULT
001460                   PERFORM 5000-POST-RESULT THRU 5000-EXIT
001470               WHEN LNK-FN-REBALANCE
001480                   PERFORM 6000-REBALANCE THRU 6000-EXIT
001490               WHEN LNK-FN-CAN-START-SESSION
001500                   PERFORM 7000-CAN-START-SESSION THRU 7000-EXIT
001510               WHEN OTHER
001520                   SET LNK-RC-BAD-AMOUNT TO TRUE
001530           END-EVALUATE
001540
001550           GOBACK
001560           .
001570       0000-EXIT.
001580           EXIT.
001590
001600      *----------------------------------------------------------------*
001610      *    1000 - INITIAL SPLIT OF TOTAL CAPITAL
001620      *    VAULT = TOTAL * 85 PERCENT, BANKROLL = REMAINDER.
001630      *----------------------------------------------------------------*
001640       1000-INIT-SPLIT.
001650      *----------------------------------------------------------------*
001660
001670           IF LNK-IN-AMOUNT NOT > ZERO
001680               SET LNK-RC-BAD-AMOUNT TO TRUE
001690               GO TO 1000-EXIT
001700           END-IF
001710
001720           COMPUTE CPYVLT01-VAULT-BALANCE ROUNDED =
001730                   LNK-IN-AMOUNT * WRK-VAULT-SHARE
001740
001750           COMPUTE CPYVLT01-BANKROLL-BALANCE =
001760                   LNK-IN-AMOUNT - CPYVLT01-VAULT-BALANCE
001770
001780           MOVE ZEROS TO CPYVLT01-TOTAL-DEPOSITED
001790           MOVE ZEROS TO CPYVLT01-TOTAL-WITHDRAWN
001800           .
001810       1000-EXIT.
001820           EXIT.
001830
001840      *----------------------------------------------------------------*
001850      *    2000 - DEPOSIT NEW CAPITAL
001860      *    VAULT GETS 85 PERCENT, BANKROLL THE REMAINDER.
001870      *----------------------------------------------------------------*
001880       2000-DEPOSIT.
001890      *----------------------------------------------------------------*
001900
001910           IF LNK-IN-AMOUNT NOT > ZERO
001920               SET LNK-RC-BAD-AMOUNT TO TRUE
001930               GO TO 2000-EXIT
001940           END-IF
001950
001960           COMPUTE WRK-VAULT-SHARE-AMT ROUNDED =
001970                   LNK-IN-AMOUNT * WRK-VAULT-SHARE
001980
001990           COMPUTE WRK-BANKROLL-SHARE-AMT =
002000                   LNK-IN-AMOUNT - WRK-VAULT-SHARE-AMT
002010
002020           ADD WRK-VAULT-SHARE-AMT TO CPYVLT01-VAULT-BALANCE
002030           ADD WRK-BANKROLL-SHARE-AMT TO CPYVLT01-BANKROLL-BALANCE
002040           ADD LNK-IN-AMOUNT TO CPYVLT01-TOTAL-DEPOSITED
002050           .
002060       2000-EXIT.
002070           EXIT.
002080
002090      *----------------------------------------------------------------*
002100      *    3000 - WITHDRAW FROM THE VAULT
002110      *    MUST BE POSITIVE AND WITHIN THE VAULT BALANCE.
002120      *----------------------------------------------------------------*
002130       3000-WITHDRAW.
002140      *----------------------------------------------------------------*
002150
002160           IF LNK-IN-AMOUNT NOT > ZERO
002170               SET LNK-RC-BAD-AMOUNT TO TRUE
002180               GO TO 3000-EXIT
002190           END-IF
002200
002210           IF LNK-IN-AMOUNT > CPYVLT01-VAULT-BALANCE
002220               SET LNK-RC-OVERDRAWN TO TRUE
002230               GO TO 3000-EXIT
002240           END-IF
002250
002260           SUBTRACT LNK-IN-AMOUNT FROM CPYVLT01-VAULT-BALANCE
002270           ADD LNK-IN-AMOUNT TO CPYVLT01-TOTAL-WITHDRAWN
002280           .
002290       3000-EXIT.
002300           EXIT.
002310
002320      *----------------------------------------------------------------*
002330      *    4000 - ALLOCATE ONE SESSION'S BANKROLL SLICE
002340      *    ALLOCATION = BANKROLL-BALANCE * 15 PERCENT (SESSION SHARE).
002350      *----------------------------------------------------------------*
002360       4000-ALLOCATE-SESSION.
002370      *----------------------------------------------------------------*
002380
002390           COMPUTE LNK-OUT-SESSION-BANKROLL ROUNDED =
002400                   CPYVLT01-BANKROLL-BALANCE * WRK-SESSION-SHARE
002410           .
002420       4000-EXIT.
002430           EXIT.
002440
002450      *----------------------------------------------------------------*
002460      *    5000 - POST A SESSION'S RESULT BACK TO THE VAULT
002470      *    PROFIT: VAULT += PROFIT*85 PERCENT, BANKROLL += REMAINDER.
002480      *    LOSS: DEDUCT FROM BANKROLL; IF THE LOSS EXCEEDS THE
002490      *    BANKROLL, BANKROLL GOES TO ZERO AND THE EXCESS COMES
002500      *    OUT OF THE VAULT (RISK COMMITTEE MEMO 08/08/1990).
002510      *----------------------------------------------------------------*
002520       5000-POST-RESULT.
002530      *----------------------------------------------------------------*
002540
002550           ADD 1 TO WRK-POST-COUNT
002560           MOVE LNK-IN-AMOUNT TO WRK-AMOUNT
002570
002580           IF WRK-AMOUNT-WHOLE > ZERO OR
002590              (WRK-AMOUNT-WHOLE = ZERO AND WRK-AMOUNT-FRACTION > ZERO)
002600               COMPUTE WRK-VAULT-SHARE-AMT ROUNDED =
002610                       WRK-AMOUNT * WRK-VAULT-SHARE
002620               COMPUTE WRK-BANKROLL-SHARE-AMT =
002630                       WRK-AMOUNT - WRK-VAULT-SHARE-AMT
002640               ADD WRK-VAULT-SHARE-AMT TO CPYVLT01-VAULT-BALANCE
002650               ADD WRK-BANKROLL-SHARE-AMT TO
002660                       CPYVLT01-BANKROLL-BALANCE
002670               GO TO 5000-EXIT
002680           END-IF
002690
002700      *    A LOSS ARRIVES AS A NEGATIVE AMOUNT - WORK WITH ITS
002710      *    ABSOLUTE VALUE FOR THE DEDUCTION LOGIC BELOW.
002720           COMPUTE WRK-AMOUNT = 0 - WRK-AMOUNT
002730
002740           IF WRK-AMOUNT > CPYVLT01-BANKROLL-BALANCE
002750               COMPUTE WRK-SHORTFALL =
002760                       WRK-AMOUNT - CPYVLT01-BANKROLL-BALANCE
002770               MOVE ZEROS TO CPYVLT01-BANKROLL-BALANCE
002780               SUBTRACT WRK-SHORTFALL FROM CPYVLT01-VAULT-BALANCE
002790           ELSE
002800               SUBTRACT WRK-AMOUNT FROM CPYVLT01-BANKROLL-BALANCE
002810           END-IF
002820           .
002830       5000-EXIT.
002840           EXIT.
002850
002860      *----------------------------------------------------------------*
002870      *    6000 - REBALANCE VAULT AND BANKROLL TO 85/15
002880      *----------------------------------------------------------------*
002890       6000-REBALANCE.
002900      *----------------------------------------------------------------*
002910
002920           COMPUTE WRK-TARGET-VAULT ROUNDED =
002930                   (CPYVLT01-VAULT-BALANCE +
002940                    CPYVLT01-BANKROLL-BALANCE) * WRK-VAULT-SHARE
002950
002960           IF WRK-TARGET-VAULT > CPYVLT01-VAULT-BALANCE
002970               COMPUTE WRK-AMOUNT =
002980                       WRK-TARGET-VAULT - CPYVLT01-VAULT-BALANCE
002990               ADD WRK-AMOUNT TO CPYVLT01-VAULT-BALANCE
003000               SUBTRACT WRK-AMOUNT FROM CPYVLT01-BANKROLL-BALANCE
003010           ELSE
003020               COMPUTE WRK-AMOUNT =
003030                       CPYVLT01-VAULT-BALANCE - WRK-TARGET-VAULT
003040               SUBTRACT WRK-AMOUNT FROM CPYVLT01-VAULT-BALANCE
003050               ADD WRK-AMOUNT TO CPYVLT01-BANKROLL-BALANCE
003060           END-IF
003070           .
003080       6000-EXIT.
003090           EXIT.
003100
003110      *----------------------------------------------------------------*
003120      *    7000 - CAN A NEW SESSION START
003130      *    TRUE WHEN (BANKROLL-BALANCE * 15 PERCENT) IS GREATER
003140      *    THAN ZERO.
003150      *----------------------------------------------------------------*
003160       7000-CAN-START-SESSION.
003170      *----------------------------------------------------------------*
003180
003190           COMPUTE WRK-AMOUNT ROUNDED =
003200                   CPYVLT01-BANKROLL-BALANCE * WRK-SESSION-SHARE
003210
003220           IF WRK-AMOUNT > ZERO
003230               SET LNK-CAN-START TO TRUE
003240           ELSE
003250               SET LNK-CANNOT-START TO TRUE
003260           END-IF
003270           .
003280       7000-EXIT.
003290           EXIT.
